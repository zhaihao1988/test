000100* 07/01/26 vbc - LM0013 Created.                                          
000200*                                                                         
000300     select  Ppaid-File     assign      "PAIDPREM-FILE"                   
000400                             organization line sequential                 
000500                             status      FS-Ppaid.                        
