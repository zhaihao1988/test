000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - File Status Area     *                               
000400*     One two-byte status per LM file,    *                               
000500*     tested against "00" after each      *                               
000600*     Open/Read/Write - see Lmerrs.cob    *                               
000700*     for the messages issued on error    *                               
000800*******************************************                               
000900* 05/01/26 vbc - LM0004 Created.                                          
001000* 12/01/26 vbc - LM0009 Added Fs-Undly and Fs-Prior for the U4/U5         
001100*                keyed lookup files, were missing.                        
001200* 14/01/26 vbc - LM0021 Added Fs-Grpot, U6 group-total file.              
001300* 15/01/26 vbc - LM0023 Added Fs-Profdt/Fs-Profsm, U7 output pair.        
001400*                                                                         
001500 01  LM-File-Status.                                                      
001600     03  FS-Contr           pic xx     value zero.                        
001700     03  FS-Assum           pic xx     value zero.                        
001800     03  FS-Disrt           pic xx     value zero.                        
001900     03  FS-Clmpn           pic xx     value zero.                        
002000     03  FS-Ppaid           pic xx     value zero.                        
002100     03  FS-Iacf            pic xx     value zero.                        
002200     03  FS-Reinc           pic xx     value zero.                        
002300     03  FS-Reicf           pic xx     value zero.                        
002400     03  FS-Unset           pic xx     value zero.                        
002500     03  FS-Unexp           pic xx     value zero.                        
002600     03  FS-Unsrs           pic xx     value zero.                        
002700     03  FS-Undly           pic xx     value zero.                        
002800     03  FS-Prior           pic xx     value zero.                        
002900     03  FS-Rept            pic xx     value zero.                        
003000     03  FS-Grpot           pic xx     value zero.                        
003100     03  FS-Profdt          pic xx     value zero.                        
003200     03  FS-Profsm          pic xx     value zero.                        
003300     03  filler             pic x(12).                                    
