000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Unsettled        *                               
000400*     Group Total File - Lic (U6)         *                               
000500*     output, one record per group per    *                               
000600*     valuation month                     *                               
000700*     Key = Val-Month + group key         *                               
000800*******************************************                               
000900* 14/01/26 vbc - LM0021 Created.                                          
001000*                                                                         
001100 01  LM-Grptot-Record.                                                    
001200     03  GRPOT-Val-Month           pic x(6).                              
001300     03  GRPOT-Biz-Type            pic x(10).                             
001400     03  GRPOT-Class-Code          pic x(10).                             
001500     03  GRPOT-Com-Code            pic x(10).                             
001600     03  GRPOT-Risk-Code           pic x(10).                             
001700     03  GRPOT-Channel-Type        pic x(10).                             
001800     03  GRPOT-Car-Kind-Code       pic x(10).                             
001900     03  GRPOT-Use-Nature-Code     pic x(10).                             
002000     03  GRPOT-Under-Year          pic x(4).                              
002100     03  GRPOT-Accident-Month      pic x(6).                              
002200     03  GRPOT-Cur-Pv1-Bel         pic s9(13)v9(10)  comp-3.              
002300     03  GRPOT-Cur-Pv1-Ra          pic s9(13)v9(10)  comp-3.              
002400     03  GRPOT-Cur-Pv3-Bel         pic s9(13)v9(10)  comp-3.              
002500     03  GRPOT-Cur-Pv3-Ra          pic s9(13)v9(10)  comp-3.              
002600     03  GRPOT-Prior-Pv1-Bel       pic s9(13)v9(10)  comp-3.              
002700     03  GRPOT-Prior-Pv1-Ra        pic s9(13)v9(10)  comp-3.              
002800     03  GRPOT-Prior-Pv3-Bel       pic s9(13)v9(10)  comp-3.              
002900     03  GRPOT-Prior-Pv3-Ra        pic s9(13)v9(10)  comp-3.              
003000     03  GRPOT-Oci-Bel             pic s9(13)v9(10)  comp-3.              
003100     03  GRPOT-Oci-Ra              pic s9(13)v9(10)  comp-3.              
003200     03  GRPOT-Oci-Total           pic s9(13)v9(10)  comp-3.              
003300     03  filler                    pic x(6).                              
