000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Assumption Table     *                               
000400*     In memory copy of Assumption File   *                               
000500*     built at start of run, searched by  *                               
000600*     Val-Month + Class-Code + Val-Method *                               
000700*     via binary search on ATAB-Key       *                               
000800*******************************************                               
000900* 06/01/26 vbc - LM0010 Created.                                          
001000* 18/01/26 vbc - LM0012 Occurs raised from 400 to 2000 for large          
001100*                class-code lists carried year on year.                   
001200*                                                                         
001300 01  LM-Assumption-Table.                                                 
001400     03  ATAB-Count            pic 9(5)      comp.                        
001500     03  ATAB-Entry            occurs 2000 times                          
001600                                ascending key is ATAB-Key                 
001700                                indexed by ATAB-Ix.                       
001800         05  ATAB-Key.                                                    
001900             07  ATAB-Val-Month        pic x(6).                          
002000             07  ATAB-Class-Code       pic x(10).                         
002100             07  ATAB-Val-Method       pic x(2).                          
002200         05  ATAB-Acq-Exp-Ratio        pic s9v9(10)  comp-3.              
002300         05  ATAB-Loss-Ratio           pic s9v9(10)  comp-3.              
002400         05  ATAB-Indir-Clm-Ratio      pic s9v9(10)  comp-3.              
002500         05  ATAB-Maint-Exp-Ratio      pic s9v9(10)  comp-3.              
002600         05  ATAB-Ra-Ratio             pic s9v9(10)  comp-3.              
002700         05  ATAB-Lic-Ra               pic s9v9(10)  comp-3.              
002800     03  filler                pic x(4).                                  
