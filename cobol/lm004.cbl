000100*****************************************************************         
000200*                                                                *        
000300*            Direct Unsettled Claims (Lic) Measurement          *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000     Program-Id.         lm004.                                           
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/01/1985           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       09/01/1985.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1985-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Direct unsettled (Lic) batch.  For each          
002200*                        claim-group unit computes the present            
002300*                        value of the outstanding case, Ibnr and          
002400*                        Ulae amounts on both the valuation-month         
002500*                        and accident-month curves, applies the           
002600*                        Lic risk adjustment, accretes the                
002700*                        next-period Ifie, then derives the               
002800*                        journal movement against the prior               
002900*                        month's result for the same unit.                
003000*                                                                         
003100*    Version.            See Prog-Name in Ws.                             
003200*                                                                         
003300*    Called Modules.     Lm900 (month-diff maths).                        
003400*    Functions Used.     None.                                            
003500*    Files used.                                                          
003600*                        Unset-File.   Claim-group record (input).        
003700*                        Assum-File.   Lic-Ra by class, method 8.         
003800*                        Disrt-File.   Discount curve, all months.        
003900*                        Clmpn-File.   Claim payment pattern.             
004000*                        Prior-File.   Prior month's Lic result,          
004100*                                      keyed by Unit-Id, loaded to        
004200*                                      a table for BR-26.                 
004300*                        Unsrs-File.   Lic result (output).               
004400*                        Rept-File.    Control report (output).           
004500*                                                                         
004600*    Error messages used.                                                 
004700*                        System wide:  LM001, LM002, LM003.               
004800*                        Program spec: LM011, LM015.                      
004900*                                                                         
005000* Changes:                                                                
005100* 09/01/85 vbc - 1.00 Created.                                            
005200* 14/02/99 vbc - 1.01 Y2K - Val-Month/Accident-Month confirmed            
005300*                Ccyymm throughout, century no longer assumed.            
005400* 12/01/26 vbc - LM0018 Created from the shape of Lm003 for the           
005500*                U5 unsettled roll - Bel/Ra split and journal             
005600* 14/01/26 vbc - LM0022 Corrected Aa010 to raise Lm011                    
005700*                (Unsettled file not found), was wrongly raising          
005800*                Lm009 (Rein contract) copied over from Lm003.            
005900*                deltas against the prior period.                         
006000* 10/02/26 vbc - LM0026 Prior-File reverted to line sequential            
006100*                loaded to a sorted table, was indexed random -           
006200*                not supported by the Val 3.1 site.                       
006300* 22/02/26 vbc - LM0028 Cc010 now performs Zz081-Print-Detail, one        
006400*                report line per unit written - was footers only,         
006500*                auditor could not tie a total back to the units          
006600*                behind it.                                               
006700*                                                                         
006800****************************************************************          
006900* Copyright Notice.                                                       
007000* ****************                                                        
007100*                                                                         
007200* This notice supersedes all prior notices, updated 2024-04-16.           
007300*                                                                         
007400* This program is part of the Liability Measurement batch                 
007500* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
007600*                                                                         
007700* This program is free software; you can redistribute it                  
007800* and/or modify it under the terms of the GNU General Public              
007900* License as published by the Free Software Foundation;                   
008000* version 3 and later, for personal usage only, including use             
008100* within a business, but excluding repackaging or resale,                 
008200* rental or hire in any way.                                              
008300*                                                                         
008400* Persons interested in repackaging or redistribution for                 
008500* resale must get in touch with the copyright holder with                 
008600* their commercial plans and proposals.                                   
008700*                                                                         
008800* This program is distributed in the hope that it will be                 
008900* useful, but WITHOUT ANY WARRANTY; without even the implied              
009000* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
009100* PURPOSE.  See the GNU General Public License for details.               
009200*                                                                         
009300* You should have received a copy of the GNU General Public               
009400* License along with this program; see the file COPYING.  If              
009500* not, write to the Free Software Foundation, 59 Temple                   
009600* Place, Suite 330, Boston, MA 02111-1307 USA.                            
009700*                                                                         
009800****************************************************************          
009900*                                                                         
010000 environment      division.                                               
010100*========================                                                 
010200*                                                                         
010300 copy  "envdiv.cob".                                                      
010400*                                                                         
010500 input-output     section.                                                
010600*-----------------------                                                  
010700 file-control.                                                            
010800 copy "selunset.cob".                                                     
010900 copy "selassum.cob".                                                     
011000 copy "seldisrt.cob".                                                     
011100 copy "selclmpn.cob".                                                     
011200 copy "selprior.cob".                                                     
011300 copy "selunsrs.cob".                                                     
011400 copy "selrept.cob".                                                      
011500*                                                                         
011600 data             division.                                               
011700*========================                                                 
011800*                                                                         
011900 file section.                                                            
012000*                                                                         
012100 fd  Unset-File.                                                          
012200 copy "lmunset.cob".                                                      
012300*                                                                         
012400 fd  Assum-File.                                                          
012500 copy "lmassum.cob".                                                      
012600*                                                                         
012700 fd  Disrt-File.                                                          
012800 copy "lmdisrt.cob".                                                      
012900*                                                                         
013000 fd  Clmpn-File.                                                          
013100 copy "lmclmpn.cob".                                                      
013200*                                                                         
013300 fd  Prior-File.                                                          
013400 copy "lmunsrs.cob".                                                      
013500*                                                                         
013600 fd  Unsrs-File.                                                          
013700 copy "lmunsrs.cob".                                                      
013800*                                                                         
013900 fd  Rept-File.                                                           
014000 copy "lmrept.cob".                                                       
014100*                                                                         
014200 working-storage  section.                                                
014300*-----------------------                                                  
014400*                                                                         
014500 77  Prog-Name              pic x(17) value "lm004 (1.02.00)".            
014600*                                                                         
014700 copy "lmfsta.cob".                                                       
014800 copy "lmparm.cob".                                                       
014900 copy "lmerrs.cob".                                                       
015000 copy "lmctrl.cob".                                                       
015100 copy "lmatab.cob".                                                       
015200 copy "lmdtab.cob".                                                       
015300 copy "lmptab.cob".                                                       
015400 copy "lmpriotb.cob".                                                     
015500*                                                                         
015600 01  LM4-Switches.                                                        
015700     03  LM4-Assum-Eof-Sw       pic x    value "N".                       
015800         88  LM4-Assum-Eof             value "Y".                         
015900     03  LM4-Disrt-Eof-Sw       pic x    value "N".                       
016000         88  LM4-Disrt-Eof             value "Y".                         
016100     03  LM4-Clmpn-Eof-Sw       pic x    value "N".                       
016200         88  LM4-Clmpn-Eof             value "Y".                         
016300     03  LM4-Prior-Eof-Sw       pic x    value "N".                       
016400         88  LM4-Prior-Eof             value "Y".                         
016500     03  LM4-Unset-Eof-Sw       pic x    value "N".                       
016600         88  LM4-Unset-Eof             value "Y".                         
016700     03  filler                 pic x(5).                                 
016800*                                                                         
016900 01  LM4-Unit-Fields.                                                     
017000     03  LM4-Months-Passed      pic s9(3)      comp-3.                    
017100     03  LM4-Remain-Count       pic 9(3)       comp.                      
017200     03  LM4-Sum-Remaining      pic s9(3)v9(10) comp-3.                   
017300     03  LM4-Dev-Month          pic 9(3)       comp.                      
017400     03  LM4-Loop-P             pic 9(3)       comp.                      
017500     03  LM4-Term1              pic 9(4)       comp.                      
017600     03  LM4-Term3              pic 9(4)       comp.                      
017700     03  LM4-P                  pic 9(3)       comp value 60.             
017800     03  LM4-Ty-Ix              pic 9          comp.                      
017900     03  LM4-Cur-Pv1            pic s9(13)v9(10) comp-3.                  
018000     03  LM4-Cur-Pv3            pic s9(13)v9(10) comp-3.                  
018100     03  filler                 pic x(4).                                 
018200*                                                                         
018300 01  LM4-Type-Work.                                                       
018400     03  LM4-Ty-Amount          pic s9(13)v99  comp-3.                    
018500     03  LM4-Ty-Pv1             pic s9(13)v9(10) comp-3.                  
018600     03  LM4-Ty-Pv1-Ra          pic s9(13)v9(10) comp-3.                  
018700     03  LM4-Ty-Pv3             pic s9(13)v9(10) comp-3.                  
018800     03  LM4-Ty-Pv3-Ra          pic s9(13)v9(10) comp-3.                  
018900     03  LM4-Ty-Ifie            pic s9(13)v9(10) comp-3.                  
019000     03  LM4-Pattern-Val        pic s9v9(10)   comp-3.                    
019100     03  LM4-Rate               pic s9v9(10)   comp-3.                    
019200     03  LM4-Lic-Ra             pic s9v9(10)   comp-3.                    
019300     03  LM4-Cash-Flow          pic s9(13)v9(10) comp-3.                  
019400     03  LM4-Pv1-Factor         pic s9(3)v9(10) comp-3.                   
019500     03  LM4-Pv3-Factor         pic s9(3)v9(10) comp-3.                   
019600     03  LM4-Pv-Amt-1           pic s9(13)v9(10) comp-3.                  
019700     03  LM4-Pv-Amt-3           pic s9(13)v9(10) comp-3.                  
019800     03  filler                 pic x(4).                                 
019900*                                                                         
020000 01  LM4-Unit-Results.                                                    
020100     03  LM4-Case-Result.                                                 
020200         05  LM4-Case-Pv1           pic s9(13)v9(10) comp-3.              
020300         05  LM4-Case-Pv1-Ra        pic s9(13)v9(10) comp-3.              
020400         05  LM4-Case-Pv3           pic s9(13)v9(10) comp-3.              
020500         05  LM4-Case-Pv3-Ra        pic s9(13)v9(10) comp-3.              
020600         05  LM4-Case-Ifie          pic s9(13)v9(10) comp-3.              
020700     03  LM4-Ibnr-Result.                                                 
020800         05  LM4-Ibnr-Pv1           pic s9(13)v9(10) comp-3.              
020900         05  LM4-Ibnr-Pv1-Ra        pic s9(13)v9(10) comp-3.              
021000         05  LM4-Ibnr-Pv3           pic s9(13)v9(10) comp-3.              
021100         05  LM4-Ibnr-Pv3-Ra        pic s9(13)v9(10) comp-3.              
021200         05  LM4-Ibnr-Ifie          pic s9(13)v9(10) comp-3.              
021300     03  LM4-Ulae-Result.                                                 
021400         05  LM4-Ulae-Pv1           pic s9(13)v9(10) comp-3.              
021500         05  LM4-Ulae-Pv1-Ra        pic s9(13)v9(10) comp-3.              
021600         05  LM4-Ulae-Pv3           pic s9(13)v9(10) comp-3.              
021700         05  LM4-Ulae-Pv3-Ra        pic s9(13)v9(10) comp-3.              
021800         05  LM4-Ulae-Ifie          pic s9(13)v9(10) comp-3.              
021900     03  filler                 pic x(6).                                 
022000*                                                                         
022100* Table view of the same three result groups above, so Bb010 can          
022200* drive the per-type calc with a Perform Varying instead of three         
022300* separate blocks of moves.                                               
022400*                                                                         
022500 01  LM4-Result-Table redefines LM4-Unit-Results.                         
022600     03  LM4-Rtab-Entry     occurs 3 times.                               
022700         05  LM4-Rtab-Pv1       pic s9(13)v9(10) comp-3.                  
022800         05  LM4-Rtab-Pv1-Ra    pic s9(13)v9(10) comp-3.                  
022900         05  LM4-Rtab-Pv3       pic s9(13)v9(10) comp-3.                  
023000         05  LM4-Rtab-Pv3-Ra    pic s9(13)v9(10) comp-3.                  
023100         05  LM4-Rtab-Ifie      pic s9(13)v9(10) comp-3.                  
023200     03  filler                 pic x(6).                                 
023300*                                                                         
023400 01  LM4-Amt-By-Type.                                                     
023500     03  LM4-Case-Amt-W         pic s9(13)v99  comp-3.                    
023600     03  LM4-Ibnr-Amt-W         pic s9(13)v99  comp-3.                    
023700     03  LM4-Ulae-Amt-W         pic s9(13)v99  comp-3.                    
023800     03  filler                 pic x(4).                                 
023900*                                                                         
024000 01  LM4-Amt-Table redefines LM4-Amt-By-Type.                             
024100     03  LM4-Amt-Entry      occurs 3 times    pic s9(13)v99               
024200                                                comp-3.                   
024300     03  filler                 pic x(4).                                 
024400*                                                                         
024500 01  LM4-Prior-Fields.                                                    
024600     03  LM4-Last-Pv1           pic s9(13)v9(10) comp-3.                  
024700     03  LM4-Last-Pv3           pic s9(13)v9(10) comp-3.                  
024800     03  LM4-Pv5                pic s9(13)v9(10) comp-3.                  
024900     03  LM4-Paid-Clm-Change    pic s9(13)v9(10) comp-3.                  
025000     03  LM4-Svc-Fee-Change     pic s9(13)v9(10) comp-3.                  
025100     03  LM4-Paid-Clm-Ifie      pic s9(13)v9(10) comp-3.                  
025200     03  LM4-Oci-Change         pic s9(13)v9(10) comp-3.                  
025300     03  filler                 pic x(4).                                 
025400*                                                                         
025500 01  LM4-Load-Result-Fields redefines LM4-Prior-Fields.                   
025600     03  LM4-Ld-A               pic s9(13)v9(10) comp-3.                  
025700     03  LM4-Ld-B               pic s9(13)v9(10) comp-3.                  
025800     03  LM4-Ld-C               pic s9(13)v9(10) comp-3.                  
025900     03  LM4-Ld-D               pic s9(13)v9(10) comp-3.                  
026000     03  LM4-Ld-E               pic s9(13)v9(10) comp-3.                  
026100     03  filler                 pic x(4).                                 
026200*                                                                         
026300 linkage          section.                                                
026400*-----------------------                                                  
026500*                                                                         
026600 01  LM900-Linkage.                                                       
026700     03  LM900-Function         pic 9.                                    
026800         88  LM900-Validate       value 1.                                
026900         88  LM900-Month-Diff     value 2.                                
027000         88  LM900-Add-Months     value 3.                                
027100         88  LM900-Day-Number     value 4.                                
027200     03  LM900-Date-A           pic x(10).                                
027300     03  LM900-Month-A          pic x(6).                                 
027400     03  LM900-Month-B          pic x(6).                                 
027500     03  LM900-N-Months         pic s9(5)      comp-3.                    
027600     03  LM900-Result-Month     pic x(6).                                 
027700     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
027800     03  LM900-Result-Day       pic s9(9)      comp.                      
027900     03  LM900-Valid-Sw         pic x.                                    
028000         88  LM900-Is-Valid       value "Y".                              
028100         88  LM900-Is-Invalid     value "N".                              
028200     03  filler                 pic x(4).                                 
028300*                                                                         
028400 procedure        division.                                               
028500*=========================                                                
028600*                                                                         
028700 aa000-Main               section.                                        
028800*******************************                                           
028900     perform  aa010-Open-Files.                                           
029000     perform  aa020-Load-Tables.                                          
029100     perform  aa030-Process-Units.                                        
029200     perform  zz080-Print-Report thru aa090-Exit.                         
029300     goback.                                                              
029400*                                                                         
029500 aa000-Exit.  exit section.                                               
029600*                                                                         
029700 aa010-Open-Files             section.                                    
029800***********************************                                       
029900*                                                                         
030000     open     input  Unset-File Assum-File Disrt-File Clmpn-File          
030100                      Prior-File.                                         
030200     open     output Unsrs-File Rept-File.                                
030300     if       FS-Unset not = "00"                                         
030400              display LM011 " " FS-Unset                                  
030500              move    16 to return-code                                   
030600              goback.                                                     
030700*                                                                         
030800 aa010-Exit.                                                              
030900     exit     section.                                                    
031000*                                                                         
031100 aa020-Load-Tables            section.                                    
031200***********************************                                       
031300*                                                                         
031400     perform  aa021-Load-Assum-Table.                                     
031500     perform  aa022-Load-Disrt-Table.                                     
031600     perform  aa023-Load-Clmpn-Table.                                     
031700     perform  aa025-Load-Prior-Table.                                     
031800*                                                                         
031900 aa020-Exit.                                                              
032000     exit     section.                                                    
032100*                                                                         
032200 aa021-Load-Assum-Table       section.                                    
032300***********************************                                       
032400*                                                                         
032500     move     zero to ATAB-Count.                                         
032600     perform  aa021a-Read-Assum.                                          
032700     perform  aa021b-Assum-Loop until LM4-Assum-Eof.                      
032800*                                                                         
032900 aa021-Exit.                                                              
033000     exit     section.                                                    
033100*                                                                         
033200 aa021a-Read-Assum            section.                                    
033300***********************************                                       
033400*                                                                         
033500     read     Assum-File next record                                      
033600              at end set LM4-Assum-Eof to true                            
033700     end-read.                                                            
033800     if       FS-Assum not = "00" and not LM4-Assum-Eof                   
033900              set  LM4-Assum-Eof to true.                                 
034000*                                                                         
034100 aa021a-Exit.                                                             
034200     exit     section.                                                    
034300*                                                                         
034400 aa021b-Assum-Loop            section.                                    
034500***********************************                                       
034600*                                                                         
034700     if       ASSUM-Val-Method = "8 "                                     
034800              add    1 to ATAB-Count                                      
034900              set    ATAB-Ix to ATAB-Count                                
035000              move   ASSUM-Val-Month     to                               
035100                     ATAB-Val-Month (ATAB-Ix)                             
035200              move   ASSUM-Class-Code    to                               
035300                     ATAB-Class-Code (ATAB-Ix)                            
035400              move   ASSUM-Val-Method    to                               
035500                     ATAB-Val-Method (ATAB-Ix)                            
035600              move   ASSUM-Loss-Ratio    to                               
035700                     ATAB-Loss-Ratio (ATAB-Ix)                            
035800              move   ASSUM-Indir-Clm-Ratio to                             
035900                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
036000              move   ASSUM-Maint-Exp-Ratio to                             
036100                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
036200              move   ASSUM-Ra-Ratio      to                               
036300                     ATAB-Ra-Ratio (ATAB-Ix)                              
036400              move   ASSUM-Acq-Exp-Ratio to                               
036500                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
036600              move   ASSUM-Lic-Ra        to                               
036700                     ATAB-Lic-Ra (ATAB-Ix)                                
036800     end-if.                                                              
036900     perform  aa021a-Read-Assum.                                          
037000*                                                                         
037100 aa021b-Exit.                                                             
037200     exit     section.                                                    
037300*                                                                         
037400 aa022-Load-Disrt-Table       section.                                    
037500***********************************                                       
037600*                                                                         
037700* R3 loaded for all valuation/accident vintages present - the             
037800* curve for a given month is picked up by keying Dtab on                  
037900* whichever month is currently acting as the curve's start.               
038000*                                                                         
038100     move     zero to DTAB-Count.                                         
038200     perform  aa022a-Read-Disrt.                                          
038300     perform  aa022b-Disrt-Loop until LM4-Disrt-Eof.                      
038400*                                                                         
038500 aa022-Exit.                                                              
038600     exit     section.                                                    
038700*                                                                         
038800 aa022a-Read-Disrt            section.                                    
038900***********************************                                       
039000*                                                                         
039100     read     Disrt-File next record                                      
039200              at end set LM4-Disrt-Eof to true                            
039300     end-read.                                                            
039400     if       FS-Disrt not = "00" and not LM4-Disrt-Eof                   
039500              set  LM4-Disrt-Eof to true.                                 
039600*                                                                         
039700 aa022a-Exit.                                                             
039800     exit     section.                                                    
039900*                                                                         
040000 aa022b-Disrt-Loop            section.                                    
040100***********************************                                       
040200*                                                                         
040300     add      1 to DTAB-Count.                                            
040400     set      DTAB-Ix to DTAB-Count.                                      
040500     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
040600     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
040700     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
040800     perform  aa022a-Read-Disrt.                                          
040900*                                                                         
041000 aa022b-Exit.                                                             
041100     exit     section.                                                    
041200*                                                                         
041300 aa023-Load-Clmpn-Table       section.                                    
041400***********************************                                       
041500*                                                                         
041600     move     zero to PTAB-Count.                                         
041700     perform  aa023a-Read-Clmpn.                                          
041800     perform  aa023b-Clmpn-Loop until LM4-Clmpn-Eof.                      
041900*                                                                         
042000 aa023-Exit.                                                              
042100     exit     section.                                                    
042200*                                                                         
042300 aa023a-Read-Clmpn            section.                                    
042400***********************************                                       
042500*                                                                         
042600     read     Clmpn-File next record                                      
042700              at end set LM4-Clmpn-Eof to true                            
042800     end-read.                                                            
042900     if       FS-Clmpn not = "00" and not LM4-Clmpn-Eof                   
043000              set  LM4-Clmpn-Eof to true.                                 
043100*                                                                         
043200 aa023a-Exit.                                                             
043300     exit     section.                                                    
043400*                                                                         
043500 aa023b-Clmpn-Loop            section.                                    
043600***********************************                                       
043700*                                                                         
043800     add      1 to PTAB-Count.                                            
043900     set      PTAB-Ix to PTAB-Count.                                      
044000     move     CLMPN-Class-Code to PTAB-Class-Code (PTAB-Ix).              
044100     move     CLMPN-Month-Id   to PTAB-Month-Id (PTAB-Ix).                
044200     move     CLMPN-Paid-Ratio to PTAB-Paid-Ratio (PTAB-Ix).              
044300     perform  aa023a-Read-Clmpn.                                          
044400*                                                                         
044500 aa023b-Exit.                                                             
044600     exit     section.                                                    
044700*                                                                         
044800 aa025-Load-Prior-Table       section.                                    
044900***********************************                                       
045000*                                                                         
045100* Prior-File carries one Lic result record per unit from the              
045200* previous run - summed here into the three journal-base                  
045300* amounts BR-26 needs (Pv1/Pv3 already Ra-inclusive, plus Pv5).           
045400*                                                                         
045500     move     zero to PRTB-Count.                                         
045600     perform  aa025a-Read-Prior.                                          
045700     perform  aa025b-Prior-Loop until LM4-Prior-Eof.                      
045800*                                                                         
045900 aa025-Exit.                                                              
046000     exit     section.                                                    
046100*                                                                         
046200 aa025a-Read-Prior            section.                                    
046300***********************************                                       
046400*                                                                         
046500     read     Prior-File next record                                      
046600              at end set LM4-Prior-Eof to true                            
046700     end-read.                                                            
046800     if       FS-Prior not = "00" and not LM4-Prior-Eof                   
046900              set  LM4-Prior-Eof to true.                                 
047000*                                                                         
047100 aa025a-Exit.                                                             
047200     exit     section.                                                    
047300*                                                                         
047400 aa025b-Prior-Loop            section.                                    
047500***********************************                                       
047600*                                                                         
047700     add      1 to PRTB-Count.                                            
047800     set      PRTB-Ix to PRTB-Count.                                      
047900     move     UNSRS-Unit-Id to PRTB-Unit-Id (PRTB-Ix).                    
048000     compute  LM4-Ld-A =                                                  
048100              UNSRS-Case-Pv-Curr + UNSRS-Case-Pv-Curr-Ra +                
048200              UNSRS-Ibnr-Pv-Curr + UNSRS-Ibnr-Pv-Curr-Ra +                
048300              UNSRS-Ulae-Pv-Curr + UNSRS-Ulae-Pv-Curr-Ra.                 
048400     move     LM4-Ld-A to PRTB-Last-Pv1 (PRTB-Ix).                        
048500     compute  LM4-Ld-B =                                                  
048600              UNSRS-Case-Pv-Acc + UNSRS-Case-Pv-Acc-Ra +                  
048700              UNSRS-Ibnr-Pv-Acc + UNSRS-Ibnr-Pv-Acc-Ra +                  
048800              UNSRS-Ulae-Pv-Acc + UNSRS-Ulae-Pv-Acc-Ra.                   
048900     move     LM4-Ld-B to PRTB-Last-Pv3 (PRTB-Ix).                        
049000     compute  LM4-Ld-C =                                                  
049100              UNSRS-Case-Ifie-Acc + UNSRS-Ibnr-Ifie-Acc +                 
049200              UNSRS-Ulae-Ifie-Acc.                                        
049300     move     LM4-Ld-C to PRTB-Pv5 (PRTB-Ix).                             
049400     perform  aa025a-Read-Prior.                                          
049500*                                                                         
049600 aa025b-Exit.                                                             
049700     exit     section.                                                    
049800*                                                                         
049900 aa030-Process-Units          section.                                    
050000***********************************                                       
050100*                                                                         
050200     perform  aa033-Read-Unset.                                           
050300     perform  aa034-Unset-Loop until LM4-Unset-Eof.                       
050400*                                                                         
050500 aa030-Exit.                                                              
050600     exit     section.                                                    
050700*                                                                         
050800 aa033-Read-Unset             section.                                    
050900***********************************                                       
051000*                                                                         
051100     read     Unset-File next record                                      
051200              at end set LM4-Unset-Eof to true                            
051300     end-read.                                                            
051400     if       FS-Unset not = "00" and not LM4-Unset-Eof                   
051500              set  LM4-Unset-Eof to true.                                 
051600*                                                                         
051700 aa033-Exit.                                                              
051800     exit     section.                                                    
051900*                                                                         
052000 aa034-Unset-Loop             section.                                    
052100***********************************                                       
052200*                                                                         
052300     perform  bb010-Process-One-Unit.                                     
052400     perform  cc010-Write-Result.                                         
052500     perform  aa033-Read-Unset.                                           
052600*                                                                         
052700 aa034-Exit.                                                              
052800     exit     section.                                                    
052900*                                                                         
053000 bb010-Process-One-Unit       section.                                    
053100***********************************                                       
053200*                                                                         
053300* BR-22 months passed, BR-23/BR-24 Pv1/Pv3/Ra per amount type,            
053400* BR-25 next-period Ifie, BR-26 journal deltas against Prior-Tab.         
053500* Case/Ibnr/Ulae driven off the Amt-Table/Result-Table views of           
053600* Lm4-Amt-By-Type / Lm4-Unit-Results (entries 1/2/3 respectively).        
053700*                                                                         
053800     move     2 to LM900-Function.                                        
053900     move     UNSET-Accident-Month to LM900-Month-A.                      
054000     move     UNSET-Val-Month      to LM900-Month-B.                      
054100     call     "lm900" using LM900-Linkage.                                
054200     compute  LM4-Months-Passed = LM900-Result-Diff + 1.                  
054300     move     UNSET-Case-Amt to LM4-Case-Amt-W.                           
054400     move     UNSET-Ibnr-Amt to LM4-Ibnr-Amt-W.                           
054500     move     UNSET-Ulae-Amt to LM4-Ulae-Amt-W.                           
054600     perform  bb011-Process-One-Type                                      
054700              varying LM4-Ty-Ix from 1 by 1 until LM4-Ty-Ix > 3.          
054800     perform  bb030-Journal-Deltas.                                       
054900*                                                                         
055000 bb010-Exit.                                                              
055100     exit     section.                                                    
055200*                                                                         
055300 bb011-Process-One-Type       section.                                    
055400***********************************                                       
055500*                                                                         
055600     move     LM4-Amt-Entry (LM4-Ty-Ix) to LM4-Ty-Amount.                 
055700     perform  bb020-Compute-Pv-Ra.                                        
055800     move     LM4-Ty-Pv1    to LM4-Rtab-Pv1 (LM4-Ty-Ix).                  
055900     move     LM4-Ty-Pv1-Ra to LM4-Rtab-Pv1-Ra (LM4-Ty-Ix).               
056000     move     LM4-Ty-Pv3    to LM4-Rtab-Pv3 (LM4-Ty-Ix).                  
056100     move     LM4-Ty-Pv3-Ra to LM4-Rtab-Pv3-Ra (LM4-Ty-Ix).               
056200     move     LM4-Ty-Ifie   to LM4-Rtab-Ifie (LM4-Ty-Ix).                 
056300*                                                                         
056400 bb011-Exit.                                                              
056500     exit     section.                                                    
056600*                                                                         
056700 bb020-Compute-Pv-Ra          section.                                    
056800***********************************                                       
056900*                                                                         
057000* Works on Lm4-Ty-Amount for the current amount type, keyed by            
057100* Unset-Class-Code / Unset-Val-Month / Unset-Accident-Month, and          
057200* leaves the result in the Lm4-Ty-Pv1/Pv1-Ra/Pv3/Pv3-Ra/Ifie              
057300* group ready to be moved out by the caller.                              
057400*                                                                         
057500     initialize LM4-Ty-Pv1 LM4-Ty-Pv1-Ra LM4-Ty-Pv3                       
057600                LM4-Ty-Pv3-Ra LM4-Ty-Ifie.                                
057700     if       LM4-Months-Passed > LM4-P                                   
057800              go to bb020-Exit.                                           
057900     perform  bb021-Sum-Remaining.                                        
058000     if       LM4-Sum-Remaining not = zero                                
058100              perform bb022-Accumulate-Pv.                                
058200     perform  bb023-Apply-Ra.                                             
058300     perform  bb024-Ifie-Accretion.                                       
058400*                                                                         
058500 bb020-Exit.                                                              
058600     exit     section.                                                    
058700*                                                                         
058800 bb021-Sum-Remaining          section.                                    
058900***********************************                                       
059000*                                                                         
059100* BR-23 - remaining(i) = pattern(months-passed + i), i = 1 ..             
059200* (P - months-passed); S = sum of remaining.                              
059300*                                                                         
059400     move     zero to LM4-Sum-Remaining.                                  
059500     compute  LM4-Remain-Count = LM4-P - LM4-Months-Passed.               
059600     if       LM4-Remain-Count > zero                                     
059700              perform bb0211-Sum-One-Month                                
059800                      varying LM4-Loop-P from 1 by 1                      
059900                      until LM4-Loop-P > LM4-Remain-Count.                
060000*                                                                         
060100 bb021-Exit.                                                              
060200     exit     section.                                                    
060300*                                                                         
060400 bb0211-Sum-One-Month         section.                                    
060500***********************************                                       
060600*                                                                         
060700     compute  LM4-Dev-Month = LM4-Months-Passed + LM4-Loop-P.             
060800     perform  bb0212-Pattern-Lookup.                                      
060900     add      LM4-Pattern-Val to LM4-Sum-Remaining.                       
061000*                                                                         
061100 bb0211-Exit.                                                             
061200     exit     section.                                                    
061300*                                                                         
061400 bb0212-Pattern-Lookup        section.                                    
061500***********************************                                       
061600*                                                                         
061700     move     zero to LM4-Pattern-Val.                                    
061800     set      PTAB-Ix to 1.                                               
061900     search   PTAB-Entry                                                  
062000              when PTAB-Class-Code (PTAB-Ix) = UNSET-Class-Code           
062100                   and PTAB-Month-Id (PTAB-Ix) = LM4-Dev-Month            
062200                   move PTAB-Paid-Ratio (PTAB-Ix) to                      
062300                        LM4-Pattern-Val                                   
062400     end-search.                                                          
062500*                                                                         
062600 bb0212-Exit.                                                             
062700     exit     section.                                                    
062800*                                                                         
062900 bb022-Accumulate-Pv          section.                                    
063000***********************************                                       
063100*                                                                         
063200* BR-24 - cash-flow = amount x remaining(p) / S, discounted by            
063300* the running-product factor of (1 + rate) for each period, Pv1           
063400* on the valuation-month curve from term 1, Pv3 on the accident-          
063500* month curve from term months-passed.                                    
063600*                                                                         
063700     move     1 to LM4-Pv1-Factor.                                        
063800     move     1 to LM4-Pv3-Factor.                                        
063900     perform  bb0221-Pv-One-Period                                        
064000              varying LM4-Loop-P from 1 by 1                              
064100              until LM4-Loop-P > LM4-Remain-Count.                        
064200*                                                                         
064300 bb022-Exit.                                                              
064400     exit     section.                                                    
064500*                                                                         
064600 bb0221-Pv-One-Period         section.                                    
064700***********************************                                       
064800*                                                                         
064900     compute  LM4-Dev-Month = LM4-Months-Passed + LM4-Loop-P.             
065000     perform  bb0212-Pattern-Lookup.                                      
065100     compute  LM4-Cash-Flow rounded =                                     
065200              LM4-Ty-Amount * LM4-Pattern-Val / LM4-Sum-Remaining.        
065300     compute  LM4-Term1 = LM4-Loop-P.                                     
065400     move     UNSET-Val-Month to LM900-Result-Month.                      
065500     perform  bb0222-Rate-On-Val.                                         
065600     compute  LM4-Pv1-Factor rounded =                                    
065700              LM4-Pv1-Factor * (1 + LM4-Rate).                            
065800     compute  LM4-Term3 = LM4-Months-Passed + LM4-Loop-P - 1.             
065900     perform  bb0223-Rate-On-Acc.                                         
066000     compute  LM4-Pv3-Factor rounded =                                    
066100              LM4-Pv3-Factor * (1 + LM4-Rate).                            
066200     if       LM4-Cash-Flow not = zero                                    
066300              compute LM4-Pv-Amt-1 rounded =                              
066400                      LM4-Cash-Flow / LM4-Pv1-Factor                      
066500              add     LM4-Pv-Amt-1 to LM4-Ty-Pv1                          
066600              compute LM4-Pv-Amt-3 rounded =                              
066700                      LM4-Cash-Flow / LM4-Pv3-Factor                      
066800              add     LM4-Pv-Amt-3 to LM4-Ty-Pv3                          
066900     end-if.                                                              
067000*                                                                         
067100 bb0221-Exit.                                                             
067200     exit     section.                                                    
067300*                                                                         
067400 bb0222-Rate-On-Val           section.                                    
067500***********************************                                       
067600*                                                                         
067700     move     zero to LM4-Rate.                                           
067800     set      DTAB-Ix to 1.                                               
067900     search   DTAB-Entry                                                  
068000              when DTAB-Val-Month (DTAB-Ix) = UNSET-Val-Month             
068100                   and DTAB-Term-Month (DTAB-Ix) = LM4-Term1              
068200                   move DTAB-Fwd-Rate (DTAB-Ix) to LM4-Rate               
068300     end-search.                                                          
068400*                                                                         
068500 bb0222-Exit.                                                             
068600     exit     section.                                                    
068700*                                                                         
068800 bb0223-Rate-On-Acc           section.                                    
068900***********************************                                       
069000*                                                                         
069100     move     zero to LM4-Rate.                                           
069200     set      DTAB-Ix to 1.                                               
069300     search   DTAB-Entry                                                  
069400              when DTAB-Val-Month (DTAB-Ix) = UNSET-Accident-Month        
069500                   and DTAB-Term-Month (DTAB-Ix) = LM4-Term3              
069600                   move DTAB-Fwd-Rate (DTAB-Ix) to LM4-Rate               
069700     end-search.                                                          
069800*                                                                         
069900 bb0223-Exit.                                                             
070000     exit     section.                                                    
070100*                                                                         
070200 bb023-Apply-Ra               section.                                    
070300***********************************                                       
070400*                                                                         
070500     move     zero to LM4-Lic-Ra.                                         
070600     set      ATAB-Ix to 1.                                               
070700     search   ATAB-Entry                                                  
070800              when ATAB-Val-Month (ATAB-Ix) = UNSET-Val-Month             
070900                   and ATAB-Class-Code (ATAB-Ix) =                        
071000                       UNSET-Class-Code                                   
071100                   and ATAB-Val-Method (ATAB-Ix) = "8 "                   
071200                   move ATAB-Lic-Ra (ATAB-Ix) to LM4-Lic-Ra               
071300     end-search.                                                          
071400     compute  LM4-Ty-Pv1-Ra rounded = LM4-Ty-Pv1 * LM4-Lic-Ra.            
071500     compute  LM4-Ty-Pv3-Ra rounded = LM4-Ty-Pv3 * LM4-Lic-Ra.            
071600*                                                                         
071700 bb023-Exit.                                                              
071800     exit     section.                                                    
071900*                                                                         
072000 bb024-Ifie-Accretion         section.                                    
072100***********************************                                       
072200*                                                                         
072300* BR-25 - Ifie-Accident = Pv3 x (1 + accident-curve rate at               
072400* term months-passed), factor 1 when the rate is missing.                 
072500*                                                                         
072600     move     zero to LM4-Rate.                                           
072700     set      DTAB-Ix to 1.                                               
072800     search   DTAB-Entry                                                  
072900              when DTAB-Val-Month (DTAB-Ix) = UNSET-Accident-Month        
073000                   and DTAB-Term-Month (DTAB-Ix) =                        
073100                       LM4-Months-Passed                                  
073200                   move DTAB-Fwd-Rate (DTAB-Ix) to LM4-Rate               
073300     end-search.                                                          
073400     compute  LM4-Ty-Ifie rounded = LM4-Ty-Pv3 * (1 + LM4-Rate).          
073500*                                                                         
073600 bb024-Exit.                                                              
073700     exit     section.                                                    
073800*                                                                         
073900 bb030-Journal-Deltas         section.                                    
074000***********************************                                       
074100*                                                                         
074200* BR-26 - cur-Pv1/Pv3 summed over the three amount types, prior           
074300* values from Lm-Prior-Table keyed by Unit-Id (zeros when the             
074400* unit has no prior-month record).                                        
074500*                                                                         
074600     move     zero to LM4-Cur-Pv1 LM4-Cur-Pv3.                            
074700     perform  bb031-Sum-One-Type                                          
074800              varying LM4-Ty-Ix from 1 by 1 until LM4-Ty-Ix > 3.          
074900     move     zero to LM4-Last-Pv1 LM4-Last-Pv3 LM4-Pv5.                  
075000     set      PRTB-Ix to 1.                                               
075100     search   PRTB-Entry                                                  
075200              when PRTB-Unit-Id (PRTB-Ix) = UNSET-Unit-Id                 
075300                   move PRTB-Last-Pv1 (PRTB-Ix) to LM4-Last-Pv1           
075400                   move PRTB-Last-Pv3 (PRTB-Ix) to LM4-Last-Pv3           
075500                   move PRTB-Pv5 (PRTB-Ix)      to LM4-Pv5                
075600     end-search.                                                          
075700     compute  LM4-Paid-Clm-Change = LM4-Cur-Pv1 - LM4-Last-Pv1.           
075800     compute  LM4-Svc-Fee-Change  = LM4-Cur-Pv3 - LM4-Pv5.                
075900     compute  LM4-Paid-Clm-Ifie   = LM4-Pv5 - LM4-Last-Pv3.               
076000     compute  LM4-Oci-Change =                                            
076100              (LM4-Cur-Pv1 - LM4-Last-Pv1) -                              
076200              (LM4-Cur-Pv3 - LM4-Last-Pv3).                               
076300*                                                                         
076400 bb030-Exit.                                                              
076500     exit     section.                                                    
076600*                                                                         
076700 bb031-Sum-One-Type           section.                                    
076800***********************************                                       
076900*                                                                         
077000     add      LM4-Rtab-Pv1 (LM4-Ty-Ix) to LM4-Cur-Pv1.                    
077100     add      LM4-Rtab-Pv1-Ra (LM4-Ty-Ix) to LM4-Cur-Pv1.                 
077200     add      LM4-Rtab-Pv3 (LM4-Ty-Ix) to LM4-Cur-Pv3.                    
077300     add      LM4-Rtab-Pv3-Ra (LM4-Ty-Ix) to LM4-Cur-Pv3.                 
077400*                                                                         
077500 bb031-Exit.                                                              
077600     exit     section.                                                    
077700*                                                                         
077800 cc010-Write-Result           section.                                    
077900***********************************                                       
078000*                                                                         
078100     initialize LM-Unsrs-Record.                                          
078200     move     UNSET-Unit-Id    to UNSRS-Unit-Id.                          
078300     move     UNSET-Val-Month  to UNSRS-Val-Month.                        
078400     move     LM4-Case-Pv1     to UNSRS-Case-Pv-Curr.                     
078500     move     LM4-Case-Pv1-Ra  to UNSRS-Case-Pv-Curr-Ra.                  
078600     move     LM4-Case-Pv3     to UNSRS-Case-Pv-Acc.                      
078700     move     LM4-Case-Pv3-Ra  to UNSRS-Case-Pv-Acc-Ra.                   
078800     move     LM4-Case-Ifie    to UNSRS-Case-Ifie-Acc.                    
078900     move     LM4-Ibnr-Pv1     to UNSRS-Ibnr-Pv-Curr.                     
079000     move     LM4-Ibnr-Pv1-Ra  to UNSRS-Ibnr-Pv-Curr-Ra.                  
079100     move     LM4-Ibnr-Pv3     to UNSRS-Ibnr-Pv-Acc.                      
079200     move     LM4-Ibnr-Pv3-Ra  to UNSRS-Ibnr-Pv-Acc-Ra.                   
079300     move     LM4-Ibnr-Ifie    to UNSRS-Ibnr-Ifie-Acc.                    
079400     move     LM4-Ulae-Pv1     to UNSRS-Ulae-Pv-Curr.                     
079500     move     LM4-Ulae-Pv1-Ra  to UNSRS-Ulae-Pv-Curr-Ra.                  
079600     move     LM4-Ulae-Pv3     to UNSRS-Ulae-Pv-Acc.                      
079700     move     LM4-Ulae-Pv3-Ra  to UNSRS-Ulae-Pv-Acc-Ra.                   
079800     move     LM4-Ulae-Ifie    to UNSRS-Ulae-Ifie-Acc.                    
079900     move     LM4-Paid-Clm-Change to UNSRS-Paid-Clm-Change.               
080000     move     LM4-Svc-Fee-Change  to UNSRS-Svc-Fee-Change.                
080100     move     LM4-Paid-Clm-Ifie   to UNSRS-Paid-Clm-Ifie.                 
080200     move     LM4-Oci-Change      to UNSRS-Oci-Change.                    
080300     write    LM-Unsrs-Record.                                            
080400     add      1 to LM-CTL-Rec-Count.                                      
080500     add      LM4-Cur-Pv1 to LM-CTL-Amt (1).                              
080600     add      LM4-Cur-Pv3 to LM-CTL-Amt (2).                              
080700     add      LM4-Oci-Change to LM-CTL-Amt (3).                           
080800     perform  zz081-Print-Detail.                                         
080900*                                                                         
081000 cc010-Exit.                                                              
081100     exit     section.                                                    
081200*                                                                         
081300* Print falls straight through into Close - one Perform ... Thru          
081400* range off Aa000-Main covers both, Rept-File must still be open          
081500* when the totals are written so Print has to run first.                  
081600*                                                                         
081700 zz080-Print-Report            section.                                   
081800***********************************                                       
081900*                                                                         
082000     move     spaces to LM-Print-Record.                                  
082100     move     "LM004"          to RPT1-Job-Lit.                           
082200     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
082300     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
082400     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
082500     move     1                to RPT1-Page.                              
082600     move     LM-Rpt-Head-1    to LM-Print-Record.                        
082700     write    LM-Print-Record.                                            
082800     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
082900     move     LM-Rpt-Head-2    to LM-Print-Record.                        
083000     write    LM-Print-Record.                                            
083100     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
083200     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
083300     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
083400     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
083500     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
083600     write    LM-Print-Record.                                            
083700     move     LM-CTL-Rec-Count to RPTG-Recs.                              
083800     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
083900     write    LM-Print-Record.                                            
084000*                                                                         
084100 zz080-Exit.                                                              
084200     exit     section.                                                    
084300*                                                                         
084400 aa090-Close-Files             section.                                   
084500***********************************                                       
084600*                                                                         
084700     close    Unset-File Assum-File Disrt-File Clmpn-File                 
084800              Prior-File Unsrs-File Rept-File.                            
084900*                                                                         
085000 aa090-Exit.                                                              
085100     exit     section.                                                    
085200*                                                                         
085300 zz081-Print-Detail            section.                                   
085400***********************************                                       
085500*                                                                         
085600* One line per Cc010-Write-Result call - key, closing balance,            
085700* loss amount and total liability for the unit just written, the          
085800* same three amounts that feed the unit/grand footers above.              
085900*                                                                         
086000     move     spaces to LM-Print-Record.                                  
086100     move     UNSET-Unit-Id   to RPTD-Key-1.                              
086200     move     UNSET-Val-Month to RPTD-Key-2.                              
086300     move     LM4-Cur-Pv1     to RPTD-Closing.                            
086400     move     LM4-Cur-Pv3     to RPTD-Loss-Amt.                           
086500     move     LM4-Oci-Change  to RPTD-Liability.                          
086600     move     LM-Rpt-Detail   to LM-Print-Record.                         
086700     write    LM-Print-Record.                                            
086800*                                                                         
086900 zz081-Exit.                                                              
087000     exit     section.                                                    
