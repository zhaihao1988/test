000100* 06/01/26 vbc - LM0011 Created.                                          
000200*                                                                         
000300     select  Disrt-File     assign      "DISRATE-FILE"                    
000400                             organization line sequential                 
000500                             status      FS-Disrt.                        
