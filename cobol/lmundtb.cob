000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Underlying Loss     *                                
000400*     Table - in memory copy of the      *                                
000500*     Underlying Loss File, built at     *                                
000600*     start of run, searched by Policy-  *                                
000700*     No + Certi-No + Val-Month for the  *                                
000800*     U4 cession lookup (BR-21)          *                                
000900*******************************************                               
001000* 10/02/26 vbc - LM0026 Created, split out of Lmundly - the               
001100*                lookup file needs its own sorted table now it            
001200*                is loaded once by Lm003 rather than opened               
001300*                indexed random.                                          
001400* 16/02/26 vbc - LM0027 Added Undtb-Rein-Type to the key, one             
001500*                policy/certi/month now carries a direct row              
001600*                and an inward row, Bb028 must pick the right             
001700*                one instead of taking whichever sorted first.            
001800*                                                                         
001900 01  LM-Undly-Table.                                                      
002000     03  UNDTB-Count            pic 9(5)      comp.                       
002100     03  UNDTB-Entry            occurs 6000 times                         
002200                                 ascending key is UNDTB-Key               
002300                                 indexed by UNDTB-Ix.                     
002400         05  UNDTB-Key.                                                   
002500             07  UNDTB-Policy-No        pic x(30).                        
002600             07  UNDTB-Certi-No         pic x(20).                        
002700             07  UNDTB-Val-Month        pic x(6).                         
002800             07  UNDTB-Rein-Type        pic x(1).                         
002900         05  UNDTB-Lrc-Loss-Amt         pic s9(13)v99  comp-3.            
003000     03  filler                 pic x(4).                                 
