000100* 15/01/26 vbc - LM0023 Created.                                          
000200*                                                                         
000300     select  Profdt-File    assign      "PROFITDETAIL-FILE"               
000400                             organization line sequential                 
000500                             status      FS-Profdt.                       
