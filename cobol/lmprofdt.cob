000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For One Month       *                                
000400*     Profit Detail File - Lic (U7)      *                                
000500*     output, one record per record per  *                                
000600*     amount type per valuation month    *                                
000700*******************************************                               
000800* 15/01/26 vbc - LM0023 Created.                                          
000900*                                                                         
001000 01  LM-Profdt-Record.                                                    
001100     03  PROFD-Val-Month           pic x(6).                              
001200     03  PROFD-Class-Code          pic x(10).                             
001300     03  PROFD-Biz-Type            pic x(10).                             
001400     03  PROFD-Accident-Month      pic x(6).                              
001500     03  PROFD-Amt-Type            pic x(4).                              
001600     03  PROFD-Pv1                 pic s9(13)v9(10)  comp-3.              
001700     03  PROFD-Pv2                 pic s9(13)v9(10)  comp-3.              
001800     03  PROFD-Pv3                 pic s9(13)v9(10)  comp-3.              
001900     03  PROFD-Pv4                 pic s9(13)v9(10)  comp-3.              
002000     03  PROFD-Pv5                 pic s9(13)v9(10)  comp-3.              
002100     03  PROFD-Pv6                 pic s9(13)v9(10)  comp-3.              
002200     03  filler                    pic x(6).                              
