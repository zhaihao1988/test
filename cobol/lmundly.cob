000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Underlying Loss  *                               
000400*     File - U1/U3 Lrc-Loss-Amt keyed by  *                               
000500*     policy, used by U4 cession lookup   *                               
000600*     Key = Policy-No + Certi-No +        *                               
000700*             Val-Month                   *                               
000800*******************************************                               
000900*  Record size 66 bytes.                                                  
001000*                                                                         
001100* 12/01/26 vbc - LM0018 Created.                                          
001200* 16/02/26 vbc - LM0027 Added Undly-Rein-Type, this file now              
001300*                carries both the direct (U1) and the inward              
001400*                (U3) result for a policy/certi/month, one                
001500*                record per source - was direct results only,             
001600*                Bb028 in Lm003 could not tell them apart.                
001700*                                                                         
001800 01  LM-Undly-Record.                                                     
001900     03  UNDLY-Policy-No           pic x(30).                             
002000     03  UNDLY-Certi-No            pic x(20).                             
002100     03  UNDLY-Val-Month           pic x(6).                              
002200     03  UNDLY-Rein-Type           pic x(1).                              
002300     03  UNDLY-Lrc-Loss-Amt        pic s9(13)v99  comp-3.                 
002400     03  filler                    pic x(1).                              
