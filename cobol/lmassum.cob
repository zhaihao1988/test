000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Assumption File  *                               
000400*     Key = Val-Month + Class-Code +      *                               
000500*             Val-Method                  *                               
000600*     Actuarial assumptions per class     *                               
000700*******************************************                               
000800*  Record size 58 bytes.                                                  
000900*                                                                         
001000* 05/01/26 vbc - LM0008 Created.                                          
001100*                                                                         
001200 01  LM-Assumption-Record.                                                
001300     03  ASSUM-Val-Month        pic x(6).                                 
001400     03  ASSUM-Val-Method       pic x(2).                                 
001500     03  ASSUM-Class-Code       pic x(10).                                
001600     03  ASSUM-Acq-Exp-Ratio    pic s9v9(10)  comp-3.                     
001700     03  ASSUM-Loss-Ratio       pic s9v9(10)  comp-3.                     
001800     03  ASSUM-Indir-Clm-Ratio  pic s9v9(10)  comp-3.                     
001900     03  ASSUM-Maint-Exp-Ratio  pic s9v9(10)  comp-3.                     
002000     03  ASSUM-Ra-Ratio         pic s9v9(10)  comp-3.                     
002100     03  ASSUM-Lic-Ra           pic s9v9(10)  comp-3.                     
002200     03  filler                 pic x(4).                                 
