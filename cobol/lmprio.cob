000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Unsettled Group      *                               
000400*     Total Tables (U6/U7) - two copies,  *                               
000500*     Prior and Current, swapped at each  *                               
000600*     valuation-month control break       *                               
000700*     Key = Biz-Type + Class-Code +       *                               
000800*       Com-Code + Risk-Code + Channel +  *                               
000900*       Car-Kind + Use-Nature + Under-Yr  *                               
001000*       + Accident-Month                  *                               
001100*******************************************                               
001200* 14/01/26 vbc - LM0018 Created.                                          
001300* 27/01/26 vbc - LM0019 Added Pv6 slot for the U7 one-month profit        
001400*                walk, was PV1/PV3 only.                                  
001500*                                                                         
001600 01  LM-Prior-Group-Table.                                                
001700     03  PGRP-Count             pic 9(5)      comp.                       
001800     03  PGRP-Entry             occurs 4000 times                         
001900                                 ascending key is PGRP-Key                
002000                                 indexed by PGRP-Ix.                      
002100         05  PGRP-Key.                                                    
002200             07  PGRP-Biz-Type          pic x(10).                        
002300             07  PGRP-Class-Code        pic x(10).                        
002400             07  PGRP-Com-Code          pic x(10).                        
002500             07  PGRP-Risk-Code         pic x(10).                        
002600             07  PGRP-Channel-Type      pic x(10).                        
002700             07  PGRP-Car-Kind-Code     pic x(10).                        
002800             07  PGRP-Use-Nature-Code   pic x(10).                        
002900             07  PGRP-Under-Year        pic x(4).                         
003000             07  PGRP-Accident-Month    pic x(6).                         
003100         05  PGRP-Amt-Type-Grp          occurs 4.                         
003200             07  PGRP-Pv1               pic s9(13)v9(10)  comp-3.         
003300             07  PGRP-Pv1-Ra            pic s9(13)v9(10)  comp-3.         
003400             07  PGRP-Pv3               pic s9(13)v9(10)  comp-3.         
003500             07  PGRP-Pv3-Ra            pic s9(13)v9(10)  comp-3.         
003600             07  PGRP-Pv6               pic s9(13)v9(10)  comp-3.         
003700     03  filler                 pic x(4).                                 
003800*                                                                         
003900 01  LM-Current-Group-Table.                                              
004000     03  CGRP-Count             pic 9(5)      comp.                       
004100     03  CGRP-Entry             occurs 4000 times                         
004200                                 ascending key is CGRP-Key                
004300                                 indexed by CGRP-Ix.                      
004400         05  CGRP-Key.                                                    
004500             07  CGRP-Biz-Type          pic x(10).                        
004600             07  CGRP-Class-Code        pic x(10).                        
004700             07  CGRP-Com-Code          pic x(10).                        
004800             07  CGRP-Risk-Code         pic x(10).                        
004900             07  CGRP-Channel-Type      pic x(10).                        
005000             07  CGRP-Car-Kind-Code     pic x(10).                        
005100             07  CGRP-Use-Nature-Code   pic x(10).                        
005200             07  CGRP-Under-Year        pic x(4).                         
005300             07  CGRP-Accident-Month    pic x(6).                         
005400         05  CGRP-Amt-Type-Grp          occurs 4.                         
005500             07  CGRP-Pv1               pic s9(13)v9(10)  comp-3.         
005600             07  CGRP-Pv1-Ra            pic s9(13)v9(10)  comp-3.         
005700             07  CGRP-Pv3               pic s9(13)v9(10)  comp-3.         
005800             07  CGRP-Pv3-Ra            pic s9(13)v9(10)  comp-3.         
005900             07  CGRP-Pv6               pic s9(13)v9(10)  comp-3.         
006000     03  filler                 pic x(4).                                 
