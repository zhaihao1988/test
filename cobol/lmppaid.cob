000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Paid Premium     *                               
000400*     File - premium receipts by month    *                               
000500*     Key = Policy-No + Certi-No +        *                               
000600*             Pay-Month                   *                               
000700*******************************************                               
000800*  Record size 66 bytes.                                                  
000900*                                                                         
001000* 07/01/26 vbc - LM0013 Created.                                          
001100*                                                                         
001200 01  LM-Ppaid-Record.                                                     
001300     03  PPAID-Policy-No        pic x(30).                                
001400     03  PPAID-Certi-No         pic x(20).                                
001500     03  PPAID-Pay-Month        pic x(6).                                 
001600     03  PPAID-Amount           pic s9(13)v99  comp-3.                    
001700     03  filler                 pic x(2).                                 
