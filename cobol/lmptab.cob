000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Claim Pattern Table  *                               
000400*     In memory copy of Claim Model File  *                               
000500*     built at start of run, searched by  *                               
000600*     Class-Code + Month-Id via binary    *                               
000700*     search on PTAB-Key                  *                               
000800*******************************************                               
000900* 06/01/26 vbc - LM0011 Created.                                          
001000*                                                                         
001100 01  LM-Clmpn-Table.                                                      
001200     03  PTAB-Count             pic 9(5)      comp.                       
001300     03  PTAB-Entry             occurs 3000 times                         
001400                                 ascending key is PTAB-Key                
001500                                 indexed by PTAB-Ix.                      
001600         05  PTAB-Key.                                                    
001700             07  PTAB-Class-Code        pic x(10).                        
001800             07  PTAB-Month-Id          pic 9(3)      comp.               
001900         05  PTAB-Paid-Ratio            pic s9v9(10)  comp-3.             
002000     03  filler                 pic x(4).                                 
