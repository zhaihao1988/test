000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For One Month       *                                
000400*     Profit Summary File - Lic (U7)     *                                
000500*     output, one record per valuation   *                                
000600*     month, the journal entry totals    *                                
000700*******************************************                               
000800* 15/01/26 vbc - LM0023 Created.                                          
000900*                                                                         
001000 01  LM-Profsm-Record.                                                    
001100     03  PROFS-Val-Month           pic x(6).                              
001200     03  PROFS-Pv1-Total           pic s9(13)v9(10)  comp-3.              
001300     03  PROFS-Pv3-Total           pic s9(13)v9(10)  comp-3.              
001400     03  PROFS-Pv6-Total           pic s9(13)v9(10)  comp-3.              
001500     03  PROFS-Claim-Change        pic s9(13)v9(10)  comp-3.              
001600     03  PROFS-Service-Cost        pic s9(13)v9(10)  comp-3.              
001700     03  PROFS-Fin-Result          pic s9(13)v9(10)  comp-3.              
001800     03  PROFS-Oci                 pic s9(13)v9(10)  comp-3.              
001900     03  filler                    pic x(10).                             
