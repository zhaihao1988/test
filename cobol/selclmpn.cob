000100* 06/01/26 vbc - LM0011 Created.                                          
000200*                                                                         
000300     select  Clmpn-File     assign      "CLAIMMODEL-FILE"                 
000400                             organization line sequential                 
000500                             status      FS-Clmpn.                        
