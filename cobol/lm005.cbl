000100*****************************************************************         
000200*                                                                *        
000300*            Unsettled Claims (Lic) Journal Batch - Grouped     *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000    Program-Id.         lm005.                                            
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/01/1986           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       14/01/1986.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1986-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Unsettled (Lic) journal batch, grouped.          
002200*                        Reads the claim-group records in Val-            
002300*                        Month plus group key order, computes             
002400*                        the row present value and risk adjustment        
002500*                        of the Case/Ibnr/Ulae/Alae amounts, rolls        
002600*                        the rows up into a group total on each           
002700*                        change of group or valuation month, and          
002800*                        carries the group total forward as next          
002900*                        month's comparative for the Oci split.           
003000*                                                                         
003100*    Version.            See Prog-Name in Ws.                             
003200*                                                                         
003300*    Called Modules.     Lm900 (month-diff maths).                        
003400*    Functions Used.     None.                                            
003500*    Files used.                                                          
003600*                        Unset-File.   Claim-group record (input),        
003700*                                      sorted Val-Month + group           
003800*                                      key.                               
003900*                        Assum-File.   Ra-Ratio by class, method          
004000*                                      8.                                 
004100*                        Disrt-File.   Discount curve, all months.        
004200*                        Clmpn-File.   Claim payment pattern.             
004300*                        Grpot-File.   Group total record                 
004400*                                      (output).                          
004500*                        Rept-File.    Control report (output).           
004600*                                                                         
004700*    Error messages used.                                                 
004800*                        System wide:  LM001, LM002, LM003.               
004900*                        Program spec: LM011, LM012.                      
005000*                                                                         
005100* Changes:                                                                
005200* 14/01/86 vbc - 1.00 Created.                                            
005300* 21/02/99 vbc - 1.01 Y2K - Val-Month/Accident-Month confirmed            
005400*                Ccyymm throughout, century no longer assumed.            
005500* 14/01/26 vbc - LM0021 Created from the shape of Lm004 for the           
005600*                U6 grouped journal roll - row Pv/Ra split by             
005700*                development-month pattern, group Oci by Bel/Ra.          
005800* 22/02/26 vbc - LM0028 Cc010-Write-Grptot now performs                   
005900*                Zz081-Print-Detail, one report line per group            
006000*                flushed - was footers only, auditor could not            
006100*                tie a total back to the groups behind it.                
006200*                                                                         
006300****************************************************************          
006400* Copyright Notice.                                                       
006500* ****************                                                        
006600*                                                                         
006700* This notice supersedes all prior notices, updated 2024-04-16.           
006800*                                                                         
006900* This program is part of the Liability Measurement batch                 
007000* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
007100*                                                                         
007200* This program is free software; you can redistribute it                  
007300* and/or modify it under the terms of the GNU General Public              
007400* License as published by the Free Software Foundation;                   
007500* version 3 and later, for personal usage only, including use             
007600* within a business, but excluding repackaging or resale,                 
007700* rental or hire in any way.                                              
007800*                                                                         
007900* Persons interested in repackaging or redistribution for                 
008000* resale must get in touch with the copyright holder with                 
008100* their commercial plans and proposals.                                   
008200*                                                                         
008300* This program is distributed in the hope that it will be                 
008400* useful, but WITHOUT ANY WARRANTY; without even the implied              
008500* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
008600* PURPOSE.  See the GNU General Public License for details.               
008700*                                                                         
008800* You should have received a copy of the GNU General Public               
008900* License along with this program; see the file COPYING.  If              
009000* not, write to the Free Software Foundation, 59 Temple                   
009100* Place, Suite 330, Boston, MA 02111-1307 USA.                            
009200*                                                                         
009300****************************************************************          
009400*                                                                         
009500 environment      division.                                               
009600*========================                                                 
009700*                                                                         
009800 copy  "envdiv.cob".                                                      
009900*                                                                         
010000 input-output     section.                                                
010100*-----------------------                                                  
010200 file-control.                                                            
010300 copy "selunset.cob".                                                     
010400 copy "selassum.cob".                                                     
010500 copy "seldisrt.cob".                                                     
010600 copy "selclmpn.cob".                                                     
010700 copy "selgrpot.cob".                                                     
010800 copy "selrept.cob".                                                      
010900*                                                                         
011000 data             division.                                               
011100*========================                                                 
011200*                                                                         
011300 file section.                                                            
011400*                                                                         
011500 fd  Unset-File.                                                          
011600 copy "lmunset.cob".                                                      
011700*                                                                         
011800 fd  Assum-File.                                                          
011900 copy "lmassum.cob".                                                      
012000*                                                                         
012100 fd  Disrt-File.                                                          
012200 copy "lmdisrt.cob".                                                      
012300*                                                                         
012400 fd  Clmpn-File.                                                          
012500 copy "lmclmpn.cob".                                                      
012600*                                                                         
012700 fd  Grpot-File.                                                          
012800 copy "lmgrptot.cob".                                                     
012900*                                                                         
013000 fd  Rept-File.                                                           
013100 copy "lmrept.cob".                                                       
013200*                                                                         
013300 working-storage  section.                                                
013400*-----------------------                                                  
013500*                                                                         
013600 77  Prog-Name              pic x(17) value "lm005 (1.00.00)".            
013700*                                                                         
013800 copy "lmfsta.cob".                                                       
013900 copy "lmparm.cob".                                                       
014000 copy "lmerrs.cob".                                                       
014100 copy "lmctrl.cob".                                                       
014200 copy "lmatab.cob".                                                       
014300 copy "lmdtab.cob".                                                       
014400 copy "lmptab.cob".                                                       
014500 copy "lmprio.cob".                                                       
014600*                                                                         
014700 01  LM5-Switches.                                                        
014800     03  LM5-Assum-Eof-Sw       pic x    value "N".                       
014900         88  LM5-Assum-Eof             value "Y".                         
015000     03  LM5-Disrt-Eof-Sw       pic x    value "N".                       
015100         88  LM5-Disrt-Eof             value "Y".                         
015200     03  LM5-Clmpn-Eof-Sw       pic x    value "N".                       
015300         88  LM5-Clmpn-Eof             value "Y".                         
015400     03  LM5-Unset-Eof-Sw       pic x    value "N".                       
015500         88  LM5-Unset-Eof             value "Y".                         
015600     03  filler                 pic x(6).                                 
015700*                                                                         
015800 01  LM5-Ctl-Fields.                                                      
015900     03  LM5-Group-Open         pic x    value "N".                       
016000     03  LM5-Cur-Val-Month      pic x(6).                                 
016100     03  LM5-Ty-Ix              pic 9    comp.                            
016200     03  filler                 pic x(6).                                 
016300*                                                                         
016400* Key of the group currently being accumulated - held flat as             
016500* well as broken out, so a group or month break is one compare            
016600* instead of nine, and the Prior-Group-Table search is likewise           
016700* a single compare against Pgrp-Key.                                      
016800*                                                                         
016900 01  LM5-Open-Group-Key.                                                  
017000     03  LM5-Ogk-Key.                                                     
017100         05  LM5-Ogk-Biz-Type        pic x(10).                           
017200         05  LM5-Ogk-Class-Code      pic x(10).                           
017300         05  LM5-Ogk-Com-Code        pic x(10).                           
017400         05  LM5-Ogk-Risk-Code       pic x(10).                           
017500         05  LM5-Ogk-Channel-Type    pic x(10).                           
017600         05  LM5-Ogk-Car-Kind-Code   pic x(10).                           
017700         05  LM5-Ogk-Use-Nature-Code pic x(10).                           
017800         05  LM5-Ogk-Under-Year      pic x(4).                            
017900         05  LM5-Ogk-Accident-Month  pic x(6).                            
018000     03  filler                      pic x(4).                            
018100 01  LM5-Open-Group-Key-Flat redefines LM5-Open-Group-Key.                
018200     03  LM5-Ogk-Flat                pic x(80).                           
018300     03  filler                      pic x(4).                            
018400*                                                                         
018500* Group key lifted from the record currently being read, tested           
018600* against Lm5-Ogk-Flat above to detect a group or month break.            
018700*                                                                         
018800 01  LM5-Rec-Key.                                                         
018900     03  LM5-Rk-Key.                                                      
019000         05  LM5-Rk-Biz-Type         pic x(10).                           
019100         05  LM5-Rk-Class-Code       pic x(10).                           
019200         05  LM5-Rk-Com-Code         pic x(10).                           
019300         05  LM5-Rk-Risk-Code        pic x(10).                           
019400         05  LM5-Rk-Channel-Type     pic x(10).                           
019500         05  LM5-Rk-Car-Kind-Code    pic x(10).                           
019600         05  LM5-Rk-Use-Nature-Code  pic x(10).                           
019700         05  LM5-Rk-Under-Year       pic x(4).                            
019800         05  LM5-Rk-Accident-Month   pic x(6).                            
019900     03  filler                      pic x(4).                            
020000 01  LM5-Rec-Key-Flat redefines LM5-Rec-Key.                              
020100     03  LM5-Rk-Flat                 pic x(80).                           
020200     03  filler                      pic x(4).                            
020300*                                                                         
020400* Running totals for the group currently open, one slot per               
020500* amount type (Case/Ibnr/Ulae/Alae) - added to row by row, then           
020600* rolled into the group-total record and Current-Group-Table              
020700* entry on the next break.                                                
020800*                                                                         
020900 01  LM5-Accum-Totals.                                                    
021000     03  LM5-Accum-Type-Grp     occurs 4 times.                           
021100         05  LM5-Acc-Pv1            pic s9(13)v9(10) comp-3.              
021200         05  LM5-Acc-Pv1-Ra         pic s9(13)v9(10) comp-3.              
021300         05  LM5-Acc-Pv3            pic s9(13)v9(10) comp-3.              
021400         05  LM5-Acc-Pv3-Ra         pic s9(13)v9(10) comp-3.              
021500     03  filler                     pic x(6).                             
021600*                                                                         
021700 01  LM5-Row-Fields.                                                      
021800     03  LM5-Months-Passed      pic s9(3)      comp-3.                    
021900     03  LM5-Sum-Month          pic 9(3)       comp.                      
022000     03  LM5-Dev-Month          pic 9(3)       comp.                      
022100     03  LM5-Loop-P             pic 9(3)       comp.                      
022200     03  LM5-Term-Val           pic 9(4)       comp.                      
022300     03  LM5-Term-Acc           pic 9(4)       comp.                      
022400     03  LM5-Paid-Ratio         pic s9v9(10)   comp-3.                    
022500     03  LM5-Unpaid             pic s9v9(10)   comp-3.                    
022600     03  LM5-Ra-Ratio           pic s9v9(10)   comp-3.                    
022700     03  filler                 pic x(4).                                 
022800*                                                                         
022900 01  LM5-Type-Work.                                                       
023000     03  LM5-Ty-Amount          pic s9(13)v99  comp-3.                    
023100     03  LM5-Ty-Pv1             pic s9(13)v9(10) comp-3.                  
023200     03  LM5-Ty-Pv1-Ra          pic s9(13)v9(10) comp-3.                  
023300     03  LM5-Ty-Pv3             pic s9(13)v9(10) comp-3.                  
023400     03  LM5-Ty-Pv3-Ra          pic s9(13)v9(10) comp-3.                  
023500     03  LM5-Cash-Flow          pic s9(13)v9(10) comp-3.                  
023600     03  LM5-Pattern-Val        pic s9v9(10)   comp-3.                    
023700     03  LM5-Rate               pic s9v9(10)   comp-3.                    
023800     03  LM5-Pv1-Factor         pic s9(3)v9(10) comp-3.                   
023900     03  LM5-Pv3-Factor         pic s9(3)v9(10) comp-3.                   
024000     03  LM5-Pv-Amt-1           pic s9(13)v9(10) comp-3.                  
024100     03  LM5-Pv-Amt-3           pic s9(13)v9(10) comp-3.                  
024200     03  filler                 pic x(4).                                 
024300*                                                                         
024400 01  LM5-Amt-By-Type.                                                     
024500     03  LM5-Case-Amt-W         pic s9(13)v99  comp-3.                    
024600     03  LM5-Ibnr-Amt-W         pic s9(13)v99  comp-3.                    
024700     03  LM5-Ulae-Amt-W         pic s9(13)v99  comp-3.                    
024800     03  LM5-Alae-Amt-W         pic s9(13)v99  comp-3.                    
024900     03  filler                 pic x(4).                                 
025000*                                                                         
025100 01  LM5-Amt-Table redefines LM5-Amt-By-Type.                             
025200     03  LM5-Amt-Entry      occurs 4 times    pic s9(13)v99               
025300                                                comp-3.                   
025400     03  filler                 pic x(4).                                 
025500*                                                                         
025600* Scratch per-row result, one slot per amount type - filled by            
025700* Bb020/Bb025 then folded into Lm5-Accum-Totals by Bb040 using            
025800* the table view below instead of four repeated calc blocks.              
025900*                                                                         
026000 01  LM5-Type-Results.                                                    
026100     03  LM5-Case-Result.                                                 
026200         05  LM5-Case-Pv1           pic s9(13)v9(10) comp-3.              
026300         05  LM5-Case-Pv1-Ra        pic s9(13)v9(10) comp-3.              
026400         05  LM5-Case-Pv3           pic s9(13)v9(10) comp-3.              
026500         05  LM5-Case-Pv3-Ra        pic s9(13)v9(10) comp-3.              
026600     03  LM5-Ibnr-Result.                                                 
026700         05  LM5-Ibnr-Pv1           pic s9(13)v9(10) comp-3.              
026800         05  LM5-Ibnr-Pv1-Ra        pic s9(13)v9(10) comp-3.              
026900         05  LM5-Ibnr-Pv3           pic s9(13)v9(10) comp-3.              
027000         05  LM5-Ibnr-Pv3-Ra        pic s9(13)v9(10) comp-3.              
027100     03  LM5-Ulae-Result.                                                 
027200         05  LM5-Ulae-Pv1           pic s9(13)v9(10) comp-3.              
027300         05  LM5-Ulae-Pv1-Ra        pic s9(13)v9(10) comp-3.              
027400         05  LM5-Ulae-Pv3           pic s9(13)v9(10) comp-3.              
027500         05  LM5-Ulae-Pv3-Ra        pic s9(13)v9(10) comp-3.              
027600     03  LM5-Alae-Result.                                                 
027700         05  LM5-Alae-Pv1           pic s9(13)v9(10) comp-3.              
027800         05  LM5-Alae-Pv1-Ra        pic s9(13)v9(10) comp-3.              
027900         05  LM5-Alae-Pv3           pic s9(13)v9(10) comp-3.              
028000         05  LM5-Alae-Pv3-Ra        pic s9(13)v9(10) comp-3.              
028100     03  filler                     pic x(6).                             
028200 01  LM5-Type-Result-Table redefines LM5-Type-Results.                    
028300     03  LM5-Trtab-Entry        occurs 4 times.                           
028400         05  LM5-Trtab-Pv1          pic s9(13)v9(10) comp-3.              
028500         05  LM5-Trtab-Pv1-Ra       pic s9(13)v9(10) comp-3.              
028600         05  LM5-Trtab-Pv3          pic s9(13)v9(10) comp-3.              
028700         05  LM5-Trtab-Pv3-Ra       pic s9(13)v9(10) comp-3.              
028800     03  filler                     pic x(6).                             
028900*                                                                         
029000 01  LM5-Oci-Fields.                                                      
029100     03  LM5-Cur-Pv1-Bel        pic s9(13)v9(10) comp-3.                  
029200     03  LM5-Cur-Pv1-Ra         pic s9(13)v9(10) comp-3.                  
029300     03  LM5-Cur-Pv3-Bel        pic s9(13)v9(10) comp-3.                  
029400     03  LM5-Cur-Pv3-Ra         pic s9(13)v9(10) comp-3.                  
029500     03  LM5-Prior-Pv1-Bel      pic s9(13)v9(10) comp-3.                  
029600     03  LM5-Prior-Pv1-Ra       pic s9(13)v9(10) comp-3.                  
029700     03  LM5-Prior-Pv3-Bel      pic s9(13)v9(10) comp-3.                  
029800     03  LM5-Prior-Pv3-Ra       pic s9(13)v9(10) comp-3.                  
029900     03  LM5-Oci-Bel            pic s9(13)v9(10) comp-3.                  
030000     03  LM5-Oci-Ra             pic s9(13)v9(10) comp-3.                  
030100     03  LM5-Oci-Total          pic s9(13)v9(10) comp-3.                  
030200     03  filler                 pic x(6).                                 
030300*                                                                         
030400 linkage          section.                                                
030500*-----------------------                                                  
030600*                                                                         
030700 01  LM900-Linkage.                                                       
030800     03  LM900-Function         pic 9.                                    
030900         88  LM900-Validate       value 1.                                
031000         88  LM900-Month-Diff     value 2.                                
031100         88  LM900-Add-Months     value 3.                                
031200         88  LM900-Day-Number     value 4.                                
031300     03  LM900-Date-A           pic x(10).                                
031400     03  LM900-Month-A          pic x(6).                                 
031500     03  LM900-Month-B          pic x(6).                                 
031600     03  LM900-N-Months         pic s9(5)      comp-3.                    
031700     03  LM900-Result-Month     pic x(6).                                 
031800     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
031900     03  LM900-Result-Day       pic s9(9)      comp.                      
032000     03  LM900-Valid-Sw         pic x.                                    
032100         88  LM900-Is-Valid       value "Y".                              
032200         88  LM900-Is-Invalid     value "N".                              
032300     03  filler                 pic x(4).                                 
032400*                                                                         
032500 procedure        division.                                               
032600*=========================                                                
032700*                                                                         
032800 aa000-Main               section.                                        
032900*******************************                                           
033000     perform  aa010-Open-Files.                                           
033100     perform  aa020-Load-Tables.                                          
033200     perform  aa030-Process-Groups.                                       
033300     perform  aa040-Final-Flush.                                          
033400     perform  zz080-Print-Report thru aa090-Exit.                         
033500     goback.                                                              
033600*                                                                         
033700 aa000-Exit.  exit section.                                               
033800*                                                                         
033900 aa010-Open-Files             section.                                    
034000***********************************                                       
034100*                                                                         
034200     open     input  Unset-File Assum-File Disrt-File Clmpn-File.         
034300     open     output Grpot-File Rept-File.                                
034400     if       FS-Unset not = "00"                                         
034500              display LM011 " " FS-Unset                                  
034600              move    16 to return-code                                   
034700              goback.                                                     
034800*                                                                         
034900 aa010-Exit.                                                              
035000     exit     section.                                                    
035100*                                                                         
035200 aa020-Load-Tables            section.                                    
035300***********************************                                       
035400*                                                                         
035500     perform  aa021-Load-Assum-Table.                                     
035600     perform  aa022-Load-Disrt-Table.                                     
035700     perform  aa023-Load-Clmpn-Table.                                     
035800*                                                                         
035900 aa020-Exit.                                                              
036000     exit     section.                                                    
036100*                                                                         
036200 aa021-Load-Assum-Table       section.                                    
036300***********************************                                       
036400*                                                                         
036500     move     zero to ATAB-Count.                                         
036600     perform  aa021a-Read-Assum.                                          
036700     perform  aa021b-Assum-Loop until LM5-Assum-Eof.                      
036800*                                                                         
036900 aa021-Exit.                                                              
037000     exit     section.                                                    
037100*                                                                         
037200 aa021a-Read-Assum            section.                                    
037300***********************************                                       
037400*                                                                         
037500     read     Assum-File next record                                      
037600              at end set LM5-Assum-Eof to true                            
037700     end-read.                                                            
037800     if       FS-Assum not = "00" and not LM5-Assum-Eof                   
037900              set  LM5-Assum-Eof to true.                                 
038000*                                                                         
038100 aa021a-Exit.                                                             
038200     exit     section.                                                    
038300*                                                                         
038400 aa021b-Assum-Loop            section.                                    
038500***********************************                                       
038600*                                                                         
038700     if       ASSUM-Val-Method = "8 "                                     
038800              add    1 to ATAB-Count                                      
038900              set    ATAB-Ix to ATAB-Count                                
039000              move   ASSUM-Val-Month     to                               
039100                     ATAB-Val-Month (ATAB-Ix)                             
039200              move   ASSUM-Class-Code    to                               
039300                     ATAB-Class-Code (ATAB-Ix)                            
039400              move   ASSUM-Val-Method    to                               
039500                     ATAB-Val-Method (ATAB-Ix)                            
039600              move   ASSUM-Loss-Ratio    to                               
039700                     ATAB-Loss-Ratio (ATAB-Ix)                            
039800              move   ASSUM-Indir-Clm-Ratio to                             
039900                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
040000              move   ASSUM-Maint-Exp-Ratio to                             
040100                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
040200              move   ASSUM-Ra-Ratio      to                               
040300                     ATAB-Ra-Ratio (ATAB-Ix)                              
040400              move   ASSUM-Acq-Exp-Ratio to                               
040500                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
040600              move   ASSUM-Lic-Ra        to                               
040700                     ATAB-Lic-Ra (ATAB-Ix)                                
040800     end-if.                                                              
040900     perform  aa021a-Read-Assum.                                          
041000*                                                                         
041100 aa021b-Exit.                                                             
041200     exit     section.                                                    
041300*                                                                         
041400 aa022-Load-Disrt-Table       section.                                    
041500***********************************                                       
041600*                                                                         
041700* R3 loaded for all valuation/accident vintages present, as for           
041800* Lm004 - the row Pv's curve is picked up by keying Dtab on               
041900* whichever month is currently acting as that curve's start.              
042000*                                                                         
042100     move     zero to DTAB-Count.                                         
042200     perform  aa022a-Read-Disrt.                                          
042300     perform  aa022b-Disrt-Loop until LM5-Disrt-Eof.                      
042400*                                                                         
042500 aa022-Exit.                                                              
042600     exit     section.                                                    
042700*                                                                         
042800 aa022a-Read-Disrt            section.                                    
042900***********************************                                       
043000*                                                                         
043100     read     Disrt-File next record                                      
043200              at end set LM5-Disrt-Eof to true                            
043300     end-read.                                                            
043400     if       FS-Disrt not = "00" and not LM5-Disrt-Eof                   
043500              set  LM5-Disrt-Eof to true.                                 
043600*                                                                         
043700 aa022a-Exit.                                                             
043800     exit     section.                                                    
043900*                                                                         
044000 aa022b-Disrt-Loop            section.                                    
044100***********************************                                       
044200*                                                                         
044300     add      1 to DTAB-Count.                                            
044400     set      DTAB-Ix to DTAB-Count.                                      
044500     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
044600     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
044700     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
044800     perform  aa022a-Read-Disrt.                                          
044900*                                                                         
045000 aa022b-Exit.                                                             
045100     exit     section.                                                    
045200*                                                                         
045300 aa023-Load-Clmpn-Table       section.                                    
045400***********************************                                       
045500*                                                                         
045600     move     zero to PTAB-Count.                                         
045700     perform  aa023a-Read-Clmpn.                                          
045800     perform  aa023b-Clmpn-Loop until LM5-Clmpn-Eof.                      
045900*                                                                         
046000 aa023-Exit.                                                              
046100     exit     section.                                                    
046200*                                                                         
046300 aa023a-Read-Clmpn            section.                                    
046400***********************************                                       
046500*                                                                         
046600     read     Clmpn-File next record                                      
046700              at end set LM5-Clmpn-Eof to true                            
046800     end-read.                                                            
046900     if       FS-Clmpn not = "00" and not LM5-Clmpn-Eof                   
047000              set  LM5-Clmpn-Eof to true.                                 
047100*                                                                         
047200 aa023a-Exit.                                                             
047300     exit     section.                                                    
047400*                                                                         
047500 aa023b-Clmpn-Loop            section.                                    
047600***********************************                                       
047700*                                                                         
047800     add      1 to PTAB-Count.                                            
047900     set      PTAB-Ix to PTAB-Count.                                      
048000     move     CLMPN-Class-Code to PTAB-Class-Code (PTAB-Ix).              
048100     move     CLMPN-Month-Id   to PTAB-Month-Id (PTAB-Ix).                
048200     move     CLMPN-Paid-Ratio to PTAB-Paid-Ratio (PTAB-Ix).              
048300     perform  aa023a-Read-Clmpn.                                          
048400*                                                                         
048500 aa023b-Exit.                                                             
048600     exit     section.                                                    
048700*                                                                         
048800 aa030-Process-Groups         section.                                    
048900***********************************                                       
049000*                                                                         
049100     move     zero to PGRP-Count CGRP-Count.                              
049200     perform  aa033-Read-Unset.                                           
049300     perform  aa034-Unset-Loop until LM5-Unset-Eof.                       
049400*                                                                         
049500 aa030-Exit.                                                              
049600     exit     section.                                                    
049700*                                                                         
049800 aa033-Read-Unset             section.                                    
049900***********************************                                       
050000*                                                                         
050100     read     Unset-File next record                                      
050200              at end set LM5-Unset-Eof to true                            
050300     end-read.                                                            
050400     if       FS-Unset not = "00" and not LM5-Unset-Eof                   
050500              set  LM5-Unset-Eof to true.                                 
050600*                                                                         
050700 aa033-Exit.                                                              
050800     exit     section.                                                    
050900*                                                                         
051000 aa034-Unset-Loop             section.                                    
051100***********************************                                       
051200*                                                                         
051300     perform  bb010-Process-One-Record.                                   
051400     perform  aa033-Read-Unset.                                           
051500*                                                                         
051600 aa034-Exit.                                                              
051700     exit     section.                                                    
051800*                                                                         
051900 aa040-Final-Flush            section.                                    
052000***********************************                                       
052100*                                                                         
052200     if       LM5-Group-Open = "Y"                                        
052300              perform bb050-Flush-Group.                                  
052400*                                                                         
052500 aa040-Exit.                                                              
052600     exit     section.                                                    
052700*                                                                         
052800 bb010-Process-One-Record     section.                                    
052900***********************************                                       
053000*                                                                         
053100* Lifts the record's group key, flushes/opens groups on a break           
053200* (Bb012), then drives Bb020 for the row Pv/Ra split of all four          
053300* amount types and folds the results into the open group's                
053400* running totals (Bb040).                                                 
053500*                                                                         
053600     move     UNSET-Biz-Type         to LM5-Rk-Biz-Type.                  
053700     move     UNSET-Class-Code       to LM5-Rk-Class-Code.                
053800     move     UNSET-Com-Code         to LM5-Rk-Com-Code.                  
053900     move     UNSET-Risk-Code        to LM5-Rk-Risk-Code.                 
054000     move     UNSET-Channel-Type     to LM5-Rk-Channel-Type.              
054100     move     UNSET-Car-Kind-Code    to LM5-Rk-Car-Kind-Code.             
054200     move     UNSET-Use-Nature-Code  to LM5-Rk-Use-Nature-Code.           
054300     move     UNSET-Under-Year       to LM5-Rk-Under-Year.                
054400     move     UNSET-Accident-Month   to LM5-Rk-Accident-Month.            
054500     if       LM5-Group-Open = "N"                                        
054600              perform bb012-Start-New-Group                               
054700     else                                                                 
054800              if     LM5-Rk-Flat not = LM5-Ogk-Flat                       
054900                     or UNSET-Val-Month not = LM5-Cur-Val-Month           
055000                     perform bb050-Flush-Group                            
055100                     perform bb012-Start-New-Group                        
055200              end-if                                                      
055300     end-if.                                                              
055400     move     2 to LM900-Function.                                        
055500     move     UNSET-Accident-Month to LM900-Month-A.                      
055600     move     UNSET-Val-Month      to LM900-Month-B.                      
055700     call     "lm900" using LM900-Linkage.                                
055800     compute  LM5-Months-Passed = LM900-Result-Diff + 1.                  
055900     move     UNSET-Case-Amt to LM5-Case-Amt-W.                           
056000     move     UNSET-Ibnr-Amt to LM5-Ibnr-Amt-W.                           
056100     move     UNSET-Ulae-Amt to LM5-Ulae-Amt-W.                           
056200     move     UNSET-Alae-Amt to LM5-Alae-Amt-W.                           
056300     perform  bb020-Process-One-Type                                      
056400              varying LM5-Ty-Ix from 1 by 1 until LM5-Ty-Ix > 4.          
056500     perform  bb040-Accumulate-Row                                        
056600              varying LM5-Ty-Ix from 1 by 1 until LM5-Ty-Ix > 4.          
056700*                                                                         
056800 bb010-Exit.                                                              
056900     exit     section.                                                    
057000*                                                                         
057100 bb012-Start-New-Group        section.                                    
057200***********************************                                       
057300*                                                                         
057400     if       LM5-Group-Open = "Y"                                        
057500              and UNSET-Val-Month not = LM5-Cur-Val-Month                 
057600              perform bb060-Month-Break                                   
057700     end-if.                                                              
057800     move     UNSET-Val-Month to LM5-Cur-Val-Month.                       
057900     move     LM5-Rk-Key      to LM5-Ogk-Key.                             
058000     initialize LM5-Accum-Totals.                                         
058100     move     "Y" to LM5-Group-Open.                                      
058200*                                                                         
058300 bb012-Exit.                                                              
058400     exit     section.                                                    
058500*                                                                         
058600 bb020-Process-One-Type       section.                                    
058700***********************************                                       
058800*                                                                         
058900     move     LM5-Amt-Entry (LM5-Ty-Ix) to LM5-Ty-Amount.                 
059000     perform  bb025-Compute-Row-Pv.                                       
059100     move     LM5-Ty-Pv1    to LM5-Trtab-Pv1 (LM5-Ty-Ix).                 
059200     move     LM5-Ty-Pv1-Ra to LM5-Trtab-Pv1-Ra (LM5-Ty-Ix).              
059300     move     LM5-Ty-Pv3    to LM5-Trtab-Pv3 (LM5-Ty-Ix).                 
059400     move     LM5-Ty-Pv3-Ra to LM5-Trtab-Pv3-Ra (LM5-Ty-Ix).              
059500*                                                                         
059600 bb020-Exit.                                                              
059700     exit     section.                                                    
059800*                                                                         
059900 bb025-Compute-Row-Pv         section.                                    
060000***********************************                                       
060100*                                                                         
060200* BR-27 - paid-ratio over 1..min(months-passed,60), unpaid = the          
060300* balance (zero below 1e-10).  Unpaid zero pays the whole amount          
060400* one period after valuation; otherwise the amount is spread by           
060500* the remaining pattern over development months months-passed+1           
060600* to 60.                                                                  
060700*                                                                         
060800     initialize LM5-Ty-Pv1 LM5-Ty-Pv1-Ra LM5-Ty-Pv3 LM5-Ty-Pv3-Ra.        
060900     perform  bb026-Paid-Ratio.                                           
061000     compute  LM5-Unpaid = 1 - LM5-Paid-Ratio.                            
061100     if       LM5-Unpaid < zero                                           
061200              move zero to LM5-Unpaid.                                    
061300     if       LM5-Unpaid < 0.0000000001                                   
061400              move zero to LM5-Unpaid.                                    
061500     if       LM5-Unpaid = zero                                           
061600              perform bb027-Unpaid-Zero-Case                              
061700     else                                                                 
061800              perform bb028-Allocate-Development                          
061900     end-if.                                                              
062000     perform  bb029-Apply-Ra.                                             
062100*                                                                         
062200 bb025-Exit.                                                              
062300     exit     section.                                                    
062400*                                                                         
062500 bb026-Paid-Ratio             section.                                    
062600***********************************                                       
062700*                                                                         
062800     move     zero to LM5-Paid-Ratio.                                     
062900     move     LM5-Months-Passed to LM5-Sum-Month.                         
063000     if       LM5-Sum-Month > 60                                          
063100              move 60 to LM5-Sum-Month.                                   
063200     if       LM5-Sum-Month > zero                                        
063300              perform bb0261-Paid-One-Month                               
063400                      varying LM5-Loop-P from 1 by 1                      
063500                      until LM5-Loop-P > LM5-Sum-Month.                   
063600*                                                                         
063700 bb026-Exit.                                                              
063800     exit     section.                                                    
063900*                                                                         
064000 bb0261-Paid-One-Month        section.                                    
064100***********************************                                       
064200*                                                                         
064300     move     LM5-Loop-P to LM5-Dev-Month.                                
064400     perform  bb0262-Pattern-Lookup.                                      
064500     add      LM5-Pattern-Val to LM5-Paid-Ratio.                          
064600*                                                                         
064700 bb0261-Exit.                                                             
064800     exit     section.                                                    
064900*                                                                         
065000 bb0262-Pattern-Lookup        section.                                    
065100***********************************                                       
065200*                                                                         
065300     move     zero to LM5-Pattern-Val.                                    
065400     set      PTAB-Ix to 1.                                               
065500     search   PTAB-Entry                                                  
065600              when PTAB-Class-Code (PTAB-Ix) = UNSET-Class-Code           
065700                   and PTAB-Month-Id (PTAB-Ix) = LM5-Dev-Month            
065800                   move PTAB-Paid-Ratio (PTAB-Ix) to                      
065900                        LM5-Pattern-Val                                   
066000     end-search.                                                          
066100*                                                                         
066200 bb0262-Exit.                                                             
066300     exit     section.                                                    
066400*                                                                         
066500 bb027-Unpaid-Zero-Case       section.                                    
066600***********************************                                       
066700*                                                                         
066800* Whole amount paid one period after valuation - Pv1 discounted           
066900* one period on the valuation curve, Pv3 one period past the              
067000* valuation point on the accident curve.                                  
067100*                                                                         
067200     move     1 to LM5-Term-Val.                                          
067300     perform  bb030-Rate-On-Val.                                          
067400     compute  LM5-Ty-Pv1 rounded = LM5-Ty-Amount / (1 + LM5-Rate).        
067500     compute  LM5-Term-Acc = LM5-Months-Passed + 1.                       
067600     if       LM5-Term-Acc > 720                                          
067700              move 720 to LM5-Term-Acc.                                   
067800     perform  bb031-Rate-On-Acc.                                          
067900     compute  LM5-Ty-Pv3 rounded = LM5-Ty-Amount / (1 + LM5-Rate).        
068000*                                                                         
068100 bb027-Exit.                                                              
068200     exit     section.                                                    
068300*                                                                         
068400 bb028-Allocate-Development   section.                                    
068500***********************************                                       
068600*                                                                         
068700     move     1 to LM5-Pv1-Factor.                                        
068800     move     1 to LM5-Pv3-Factor.                                        
068900     perform  bb0281-Dev-One-Month                                        
069000              varying LM5-Loop-P from 1 by 1                              
069100              until LM5-Months-Passed + LM5-Loop-P > 60.                  
069200*                                                                         
069300 bb028-Exit.                                                              
069400     exit     section.                                                    
069500*                                                                         
069600 bb0281-Dev-One-Month         section.                                    
069700***********************************                                       
069800*                                                                         
069900     compute  LM5-Dev-Month = LM5-Months-Passed + LM5-Loop-P.             
070000     perform  bb0262-Pattern-Lookup.                                      
070100     move     zero to LM5-Cash-Flow.                                      
070200     if       LM5-Pattern-Val not = zero                                  
070300              compute LM5-Cash-Flow rounded =                             
070400                      LM5-Ty-Amount * LM5-Pattern-Val                     
070500                      / LM5-Unpaid.                                       
070600     move     LM5-Loop-P to LM5-Term-Val.                                 
070700     perform  bb030-Rate-On-Val.                                          
070800     compute  LM5-Pv1-Factor rounded =                                    
070900              LM5-Pv1-Factor * (1 + LM5-Rate).                            
071000     compute  LM5-Term-Acc = LM5-Months-Passed + LM5-Loop-P.              
071100     if       LM5-Term-Acc > 720                                          
071200              move 720 to LM5-Term-Acc.                                   
071300     perform  bb031-Rate-On-Acc.                                          
071400     compute  LM5-Pv3-Factor rounded =                                    
071500              LM5-Pv3-Factor * (1 + LM5-Rate).                            
071600     if       LM5-Cash-Flow not = zero                                    
071700              compute LM5-Pv-Amt-1 rounded =                              
071800                      LM5-Cash-Flow / LM5-Pv1-Factor                      
071900              add     LM5-Pv-Amt-1 to LM5-Ty-Pv1                          
072000              compute LM5-Pv-Amt-3 rounded =                              
072100                      LM5-Cash-Flow / LM5-Pv3-Factor                      
072200              add     LM5-Pv-Amt-3 to LM5-Ty-Pv3                          
072300     end-if.                                                              
072400*                                                                         
072500 bb0281-Exit.                                                             
072600     exit     section.                                                    
072700*                                                                         
072800 bb029-Apply-Ra               section.                                    
072900***********************************                                       
073000*                                                                         
073100* Risk-adj(class, biz-type) is taken from the same Ra-Ratio the           
073200* Assumption file already carries by class and method 8 - the             
073300* Val-Method dimension replaces the biz-type split the group key          
073400* itself already narrows the assumption row to.                           
073500*                                                                         
073600     move     zero to LM5-Ra-Ratio.                                       
073700     set      ATAB-Ix to 1.                                               
073800     search   ATAB-Entry                                                  
073900              when ATAB-Val-Month (ATAB-Ix) = UNSET-Val-Month             
074000                   and ATAB-Class-Code (ATAB-Ix) =                        
074100                       UNSET-Class-Code                                   
074200                   and ATAB-Val-Method (ATAB-Ix) = "8 "                   
074300                   move ATAB-Ra-Ratio (ATAB-Ix) to LM5-Ra-Ratio           
074400     end-search.                                                          
074500     compute  LM5-Ty-Pv1-Ra rounded = LM5-Ty-Pv1 * LM5-Ra-Ratio.          
074600     compute  LM5-Ty-Pv3-Ra rounded = LM5-Ty-Pv3 * LM5-Ra-Ratio.          
074700*                                                                         
074800 bb029-Exit.                                                              
074900     exit     section.                                                    
075000*                                                                         
075100 bb030-Rate-On-Val            section.                                    
075200***********************************                                       
075300*                                                                         
075400     move     zero to LM5-Rate.                                           
075500     set      DTAB-Ix to 1.                                               
075600     search   DTAB-Entry                                                  
075700              when DTAB-Val-Month (DTAB-Ix) = UNSET-Val-Month             
075800                   and DTAB-Term-Month (DTAB-Ix) = LM5-Term-Val           
075900                   move DTAB-Fwd-Rate (DTAB-Ix) to LM5-Rate               
076000     end-search.                                                          
076100*                                                                         
076200 bb030-Exit.                                                              
076300     exit     section.                                                    
076400*                                                                         
076500 bb031-Rate-On-Acc            section.                                    
076600***********************************                                       
076700*                                                                         
076800     move     zero to LM5-Rate.                                           
076900     set      DTAB-Ix to 1.                                               
077000     search   DTAB-Entry                                                  
077100              when DTAB-Val-Month (DTAB-Ix) = UNSET-Accident-Month        
077200                   and DTAB-Term-Month (DTAB-Ix) = LM5-Term-Acc           
077300                   move DTAB-Fwd-Rate (DTAB-Ix) to LM5-Rate               
077400     end-search.                                                          
077500*                                                                         
077600 bb031-Exit.                                                              
077700     exit     section.                                                    
077800*                                                                         
077900 bb040-Accumulate-Row         section.                                    
078000***********************************                                       
078100*                                                                         
078200     add      LM5-Trtab-Pv1 (LM5-Ty-Ix) to                                
078300              LM5-Acc-Pv1 (LM5-Ty-Ix).                                    
078400     add      LM5-Trtab-Pv1-Ra (LM5-Ty-Ix) to                             
078500              LM5-Acc-Pv1-Ra (LM5-Ty-Ix).                                 
078600     add      LM5-Trtab-Pv3 (LM5-Ty-Ix) to                                
078700              LM5-Acc-Pv3 (LM5-Ty-Ix).                                    
078800     add      LM5-Trtab-Pv3-Ra (LM5-Ty-Ix) to                             
078900              LM5-Acc-Pv3-Ra (LM5-Ty-Ix).                                 
079000*                                                                         
079100 bb040-Exit.                                                              
079200     exit     section.                                                    
079300*                                                                         
079400 bb050-Flush-Group            section.                                    
079500***********************************                                       
079600*                                                                         
079700* BR-28 - cur-Pv1/Pv3 Bel/Ra summed over the four amount types,           
079800* prior values looked up in Prior-Group-Table by the group key            
079900* (zero when the group is new this run), Oci split Bel/Ra then            
080000* totalled.  The finished group is then appended to                       
080100* Current-Group-Table ready for next month's comparison.                  
080200*                                                                         
080300     move     zero to LM5-Cur-Pv1-Bel LM5-Cur-Pv1-Ra                      
080400                       LM5-Cur-Pv3-Bel LM5-Cur-Pv3-Ra.                    
080500     perform  bb051-Sum-Cur-Type                                          
080600              varying LM5-Ty-Ix from 1 by 1 until LM5-Ty-Ix > 4.          
080700     move     zero to LM5-Prior-Pv1-Bel LM5-Prior-Pv1-Ra                  
080800                       LM5-Prior-Pv3-Bel LM5-Prior-Pv3-Ra.                
080900     set      PGRP-Ix to 1.                                               
081000     search   PGRP-Entry                                                  
081100              when PGRP-Key (PGRP-Ix) = LM5-Ogk-Flat                      
081200                   perform bb052-Sum-Prior-Type                           
081300                           varying LM5-Ty-Ix from 1 by 1                  
081400                           until LM5-Ty-Ix > 4                            
081500     end-search.                                                          
081600     compute  LM5-Oci-Bel =                                               
081700              (LM5-Cur-Pv1-Bel - LM5-Cur-Pv3-Bel) -                       
081800              (LM5-Prior-Pv1-Bel - LM5-Prior-Pv3-Bel).                    
081900     compute  LM5-Oci-Ra =                                                
082000              (LM5-Cur-Pv1-Ra - LM5-Cur-Pv3-Ra) -                         
082100              (LM5-Prior-Pv1-Ra - LM5-Prior-Pv3-Ra).                      
082200     compute  LM5-Oci-Total = LM5-Oci-Bel + LM5-Oci-Ra.                   
082300     perform  cc010-Write-Grptot.                                         
082400     add      1 to CGRP-Count.                                            
082500     set      CGRP-Ix to CGRP-Count.                                      
082600     move     LM5-Ogk-Key to CGRP-Key (CGRP-Ix).                          
082700     perform  bb053-Save-Cgrp-Type                                        
082800              varying LM5-Ty-Ix from 1 by 1 until LM5-Ty-Ix > 4.          
082900*                                                                         
083000 bb050-Exit.                                                              
083100     exit     section.                                                    
083200*                                                                         
083300 bb051-Sum-Cur-Type           section.                                    
083400***********************************                                       
083500*                                                                         
083600     add      LM5-Acc-Pv1 (LM5-Ty-Ix)    to LM5-Cur-Pv1-Bel.              
083700     add      LM5-Acc-Pv1-Ra (LM5-Ty-Ix) to LM5-Cur-Pv1-Ra.               
083800     add      LM5-Acc-Pv3 (LM5-Ty-Ix)    to LM5-Cur-Pv3-Bel.              
083900     add      LM5-Acc-Pv3-Ra (LM5-Ty-Ix) to LM5-Cur-Pv3-Ra.               
084000*                                                                         
084100 bb051-Exit.                                                              
084200     exit     section.                                                    
084300*                                                                         
084400 bb052-Sum-Prior-Type         section.                                    
084500***********************************                                       
084600*                                                                         
084700     add      PGRP-Pv1 (PGRP-Ix, LM5-Ty-Ix)    to                         
084800              LM5-Prior-Pv1-Bel.                                          
084900     add      PGRP-Pv1-Ra (PGRP-Ix, LM5-Ty-Ix) to                         
085000              LM5-Prior-Pv1-Ra.                                           
085100     add      PGRP-Pv3 (PGRP-Ix, LM5-Ty-Ix)    to                         
085200              LM5-Prior-Pv3-Bel.                                          
085300     add      PGRP-Pv3-Ra (PGRP-Ix, LM5-Ty-Ix) to                         
085400              LM5-Prior-Pv3-Ra.                                           
085500*                                                                         
085600 bb052-Exit.                                                              
085700     exit     section.                                                    
085800*                                                                         
085900 bb053-Save-Cgrp-Type         section.                                    
086000***********************************                                       
086100*                                                                         
086200     move     LM5-Acc-Pv1 (LM5-Ty-Ix) to                                  
086300              CGRP-Pv1 (CGRP-Ix, LM5-Ty-Ix).                              
086400     move     LM5-Acc-Pv1-Ra (LM5-Ty-Ix) to                               
086500              CGRP-Pv1-Ra (CGRP-Ix, LM5-Ty-Ix).                           
086600     move     LM5-Acc-Pv3 (LM5-Ty-Ix) to                                  
086700              CGRP-Pv3 (CGRP-Ix, LM5-Ty-Ix).                              
086800     move     LM5-Acc-Pv3-Ra (LM5-Ty-Ix) to                               
086900              CGRP-Pv3-Ra (CGRP-Ix, LM5-Ty-Ix).                           
087000     move     zero to CGRP-Pv6 (CGRP-Ix, LM5-Ty-Ix).                      
087100*                                                                         
087200 bb053-Exit.                                                              
087300     exit     section.                                                    
087400*                                                                         
087500 bb060-Month-Break            section.                                    
087600***********************************                                       
087700*                                                                         
087800* On a change of valuation month the group totals built up this           
087900* month become next month's comparative - the whole table is              
088000* moved across in one shot, Current-Group-Table is then cleared           
088100* ready to start building the new month's groups.                         
088200*                                                                         
088300     move     LM-Current-Group-Table to LM-Prior-Group-Table.             
088400     move     zero to CGRP-Count.                                         
088500*                                                                         
088600 bb060-Exit.                                                              
088700     exit     section.                                                    
088800*                                                                         
088900 cc010-Write-Grptot            section.                                   
089000***********************************                                       
089100*                                                                         
089200     initialize LM-Grptot-Record.                                         
089300     move     LM5-Cur-Val-Month       to GRPOT-Val-Month.                 
089400     move     LM5-Ogk-Biz-Type        to GRPOT-Biz-Type.                  
089500     move     LM5-Ogk-Class-Code      to GRPOT-Class-Code.                
089600     move     LM5-Ogk-Com-Code        to GRPOT-Com-Code.                  
089700     move     LM5-Ogk-Risk-Code       to GRPOT-Risk-Code.                 
089800     move     LM5-Ogk-Channel-Type    to GRPOT-Channel-Type.              
089900     move     LM5-Ogk-Car-Kind-Code   to GRPOT-Car-Kind-Code.             
090000     move     LM5-Ogk-Use-Nature-Code to GRPOT-Use-Nature-Code.           
090100     move     LM5-Ogk-Under-Year      to GRPOT-Under-Year.                
090200     move     LM5-Ogk-Accident-Month  to GRPOT-Accident-Month.            
090300     move     LM5-Cur-Pv1-Bel   to GRPOT-Cur-Pv1-Bel.                     
090400     move     LM5-Cur-Pv1-Ra    to GRPOT-Cur-Pv1-Ra.                      
090500     move     LM5-Cur-Pv3-Bel   to GRPOT-Cur-Pv3-Bel.                     
090600     move     LM5-Cur-Pv3-Ra    to GRPOT-Cur-Pv3-Ra.                      
090700     move     LM5-Prior-Pv1-Bel to GRPOT-Prior-Pv1-Bel.                   
090800     move     LM5-Prior-Pv1-Ra  to GRPOT-Prior-Pv1-Ra.                    
090900     move     LM5-Prior-Pv3-Bel to GRPOT-Prior-Pv3-Bel.                   
091000     move     LM5-Prior-Pv3-Ra  to GRPOT-Prior-Pv3-Ra.                    
091100     move     LM5-Oci-Bel       to GRPOT-Oci-Bel.                         
091200     move     LM5-Oci-Ra        to GRPOT-Oci-Ra.                          
091300     move     LM5-Oci-Total     to GRPOT-Oci-Total.                       
091400     write    LM-Grptot-Record.                                           
091500     add      1 to LM-CTL-Rec-Count.                                      
091600     add      LM5-Oci-Bel   to LM-CTL-Amt (1).                            
091700     add      LM5-Oci-Ra    to LM-CTL-Amt (2).                            
091800     add      LM5-Oci-Total to LM-CTL-Amt (3).                            
091900     perform  zz081-Print-Detail.                                         
092000*                                                                         
092100 cc010-Exit.                                                              
092200     exit     section.                                                    
092300*                                                                         
092400* Print falls straight through into Close - one Perform ... Thru          
092500* range off Aa000-Main covers both, Rept-File must still be open          
092600* when the totals are written so Print has to run first.                  
092700*                                                                         
092800 zz080-Print-Report            section.                                   
092900***********************************                                       
093000*                                                                         
093100     move     spaces to LM-Print-Record.                                  
093200     move     "LM005"          to RPT1-Job-Lit.                           
093300     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
093400     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
093500     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
093600     move     1                to RPT1-Page.                              
093700     move     LM-Rpt-Head-1    to LM-Print-Record.                        
093800     write    LM-Print-Record.                                            
093900     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
094000     move     LM-Rpt-Head-2    to LM-Print-Record.                        
094100     write    LM-Print-Record.                                            
094200     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
094300     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
094400     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
094500     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
094600     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
094700     write    LM-Print-Record.                                            
094800     move     LM-CTL-Rec-Count to RPTG-Recs.                              
094900     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
095000     write    LM-Print-Record.                                            
095100*                                                                         
095200 zz080-Exit.                                                              
095300     exit     section.                                                    
095400*                                                                         
095500 aa090-Close-Files             section.                                   
095600***********************************                                       
095700*                                                                         
095800     close    Unset-File Assum-File Disrt-File Clmpn-File                 
095900              Grpot-File Rept-File.                                       
096000*                                                                         
096100 aa090-Exit.                                                              
096200     exit     section.                                                    
096300*                                                                         
096400 zz081-Print-Detail            section.                                   
096500***********************************                                       
096600*                                                                         
096700* One line per Cc010-Write-Grptot call - group key, closing/loss/         
096800* liability OCI split for the group just flushed, the same three          
096900* amounts that feed the unit/grand footers above.                         
097000*                                                                         
097100     move     spaces to LM-Print-Record.                                  
097200     move     LM5-Ogk-Class-Code     to RPTD-Key-1.                       
097300     move     LM5-Ogk-Accident-Month to RPTD-Key-2.                       
097400     move     LM5-Oci-Bel     to RPTD-Closing.                            
097500     move     LM5-Oci-Ra      to RPTD-Loss-Amt.                           
097600     move     LM5-Oci-Total   to RPTD-Liability.                          
097700     move     LM-Rpt-Detail   to LM-Print-Record.                         
097800     write    LM-Print-Record.                                            
097900*                                                                         
098000 zz081-Exit.                                                              
098100     exit     section.                                                    
