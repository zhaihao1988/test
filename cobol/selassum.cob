000100* 05/01/26 vbc - LM0008 Created.                                          
000200*                                                                         
000300     select  Assum-File     assign      "ASSUMP-FILE"                     
000400                             organization line sequential                 
000500                             status      FS-Assum.                        
