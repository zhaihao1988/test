000100* 05/01/26 vbc - LM0006 Created.                                          
000200*                                                                         
000300     select  Rept-File      assign      "REPORT-OUT"                      
000400                             organization line sequential                 
000500                             status      FS-Rept.                         
