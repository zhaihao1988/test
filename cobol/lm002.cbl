000100*****************************************************************         
000200*                                                                *        
000300*         Reinsurance Inward Cost Timeline & Onerous Batch       *        
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000      Program-Id.         lm002.                                          
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 08/01/1985           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       08/01/1985.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1985-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Reinsurance-inward treaty batch.  Rolls          
002200*                        each treaty forward from its initial             
002300*                        confirm month to the valuation month             
002400*                        building the non-follow cost timeline,           
002500*                        service ratio, Ifie and revenue, then            
002600*                        runs the onerous test once at the end            
002700*                        and writes one Lrc-shaped result record          
002800*                        per treaty.                                      
002900*                                                                         
003000*    Version.            See Prog-Name in Ws.                             
003100*                                                                         
003200*    Called Modules.     Lm900 (date validation & month maths).           
003300*    Functions Used.     None.                                            
003400*    Files used.                                                          
003500*                        Reinc-File.   Treaty static record.              
003600*                        Reicf-File.   Non-follow cash flow.              
003700*                        Assum-File.   Actuarial assumptions.             
003800*                        Disrt-File.   Discount curve.                    
003900*                        Clmpn-File.   Claim payment pattern.             
004000*                        Unexp-File.   Lrc result (output).               
004100*                        Rept-File.    Control report (output).           
004200*                                                                         
004300*    Error messages used.                                                 
004400*                        System wide:  LM001, LM002, LM003.               
004500*                        Program spec: LM009, LM010, LM005, LM006.        
004600*                                                                         
004700* Changes:                                                                
004800* 08/01/85 vbc - 1.00 Created.                                            
004900* 30/09/89 vbc - 1.01 Bb022 corrected to floor the service ratio          
005000*                at zero when the month precedes Pi-Start-Date,           
005100*                was going negative on early months.                      
005200* 14/02/99 vbc - 1.02 Y2K - Ini-Confirm/Pi-Start/Pi-End dates             
005300*                confirmed CCYY-MM-DD throughout.                         
005400* 11/05/09 vbc - 1.03 Bb030 remaining-months no longer allowed            
005500*                to go negative, was aborting treaties expiring           
005600*                before the valuation month.                              
005700* 16/04/24 vbc         Copyright notice updated, superseding              
005800*                all previous notices.                                    
005900* 08/02/26 vbc - LM0024 Created from the shape of Lm001, cost             
006000*                timeline and onerous test for inward treaties.           
006100* 09/02/26 vbc - LM0025 All loops rebuilt as out-of-line                  
006200*                Perform ... Until paragraphs from the outset,            
006300*                per the Val 3.1 site standard.                           
006400* 22/02/26 vbc - LM0028 Cc010 now performs Zz081-Print-Detail, one        
006500*                report line per treaty written - was footers             
006600*                only, auditor could not tie a total back to the          
006700*                treaties behind it.                                      
006800* 22/02/26 vbc - LM0029 Bb030 now aborts the run on a missing or          
006900*                still-zero onerous-test assumption (Lm005/Lm006),        
007000*                was silently carrying a zero ratio into the              
007100*                onerous test - same gap as Lm001 before LM0029.          
007200*                                                                         
007300****************************************************************          
007400* Copyright Notice.                                                       
007500* ****************                                                        
007600*                                                                         
007700* This notice supersedes all prior notices, updated 2024-04-16.           
007800*                                                                         
007900* This program is part of the Liability Measurement batch                 
008000* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
008100*                                                                         
008200* This program is free software; you can redistribute it                  
008300* and/or modify it under the terms of the GNU General Public              
008400* License as published by the Free Software Foundation;                   
008500* version 3 and later, for personal usage only, including use             
008600* within a business, but excluding repackaging or resale,                 
008700* rental or hire in any way.                                              
008800*                                                                         
008900* Persons interested in repackaging or redistribution for                 
009000* resale must get in touch with the copyright holder with                 
009100* their commercial plans and proposals.                                   
009200*                                                                         
009300* This program is distributed in the hope that it will be                 
009400* useful, but WITHOUT ANY WARRANTY; without even the implied              
009500* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
009600* PURPOSE.  See the GNU General Public License for details.               
009700*                                                                         
009800* You should have received a copy of the GNU General Public               
009900* License along with this program; see the file COPYING.  If              
010000* not, write to the Free Software Foundation, 59 Temple                   
010100* Place, Suite 330, Boston, MA 02111-1307 USA.                            
010200*                                                                         
010300****************************************************************          
010400*                                                                         
010500 environment      division.                                               
010600*========================                                                 
010700*                                                                         
010800 copy  "envdiv.cob".                                                      
010900*                                                                         
011000 input-output     section.                                                
011100*-----------------------                                                  
011200 file-control.                                                            
011300 copy "selreinc.cob".                                                     
011400 copy "selreicf.cob".                                                     
011500 copy "selassum.cob".                                                     
011600 copy "seldisrt.cob".                                                     
011700 copy "selclmpn.cob".                                                     
011800 copy "selunexp.cob".                                                     
011900 copy "selrept.cob".                                                      
012000*                                                                         
012100 data             division.                                               
012200*========================                                                 
012300*                                                                         
012400 file section.                                                            
012500*                                                                         
012600 fd  Reinc-File.                                                          
012700 copy "lmreinc.cob".                                                      
012800*                                                                         
012900 fd  Reicf-File.                                                          
013000 copy "lmreicf.cob".                                                      
013100*                                                                         
013200 fd  Assum-File.                                                          
013300 copy "lmassum.cob".                                                      
013400*                                                                         
013500 fd  Disrt-File.                                                          
013600 copy "lmdisrt.cob".                                                      
013700*                                                                         
013800 fd  Clmpn-File.                                                          
013900 copy "lmclmpn.cob".                                                      
014000*                                                                         
014100 fd  Unexp-File.                                                          
014200 copy "lmunexp.cob".                                                      
014300*                                                                         
014400 fd  Rept-File.                                                           
014500 copy "lmrept.cob".                                                       
014600*                                                                         
014700 working-storage  section.                                                
014800*-----------------------                                                  
014900*                                                                         
015000 77  Prog-Name              pic x(17) value "lm002 (1.03.00)".            
015100*                                                                         
015200 copy "lmfsta.cob".                                                       
015300 copy "lmparm.cob".                                                       
015400 copy "lmerrs.cob".                                                       
015500 copy "lmctrl.cob".                                                       
015600 copy "lmatab.cob".                                                       
015700 copy "lmdtab.cob".                                                       
015800 copy "lmptab.cob".                                                       
015900*                                                                         
016000 01  LM2-Switches.                                                        
016100     03  LM2-Assum-Eof-Sw       pic x    value "N".                       
016200         88  LM2-Assum-Eof             value "Y".                         
016300     03  LM2-Disrt-Eof-Sw       pic x    value "N".                       
016400         88  LM2-Disrt-Eof             value "Y".                         
016500     03  LM2-Clmpn-Eof-Sw       pic x    value "N".                       
016600         88  LM2-Clmpn-Eof             value "Y".                         
016700     03  LM2-Reinc-Eof-Sw       pic x    value "N".                       
016800         88  LM2-Reinc-Eof             value "Y".                         
016900     03  LM2-Reicf-Eof-Sw       pic x    value "N".                       
017000         88  LM2-Reicf-Eof             value "Y".                         
017100     03  LM2-Fold-More-Sw       pic x    value "N".                       
017200         88  LM2-Fold-More             value "Y".                         
017300         88  LM2-Fold-Done             value "N".                         
017400     03  filler                 pic x(6).                                 
017500*                                                                         
017600 01  LM2-Held-Reicf.                                                      
017700     03  LM2-HC-Contract-Id     pic x(30).                                
017800     03  LM2-HC-Val-Month       pic x(6).                                 
017900     03  LM2-HC-No-Iacf-Cf      pic s9(13)v99  comp-3.                    
018000     03  filler                 pic x(4).                                 
018100*                                                                         
018200 01  LM2-Treaty-Fields.                                                   
018300     03  LM2-Ini-Confirm-Ym     pic x(6).                                 
018400     03  LM2-Search-Month       pic x(6).                                 
018500     03  LM2-Val-Month-End      pic x(10).                                
018600     03  LM2-Total-Net-Premium  pic s9(13)v9(10) comp-3.                  
018700     03  LM2-Amort-Base         pic s9(13)v9(10) comp-3.                  
018800     03  LM2-Total-Days         pic 9(7)         comp.                    
018900     03  LM2-Acc-Ifie           pic s9(13)v9(10) comp-3.                  
019000     03  LM2-Acc-Revenue        pic s9(13)v9(10) comp-3.                  
019100     03  LM2-Acc-Amort          pic s9(13)v9(10) comp-3.                  
019200     03  LM2-Closing-Bal        pic s9(13)v9(10) comp-3.                  
019300     03  LM2-Rolled-Count       pic 9(5)         comp.                    
019400     03  LM2-Remaining-Months   pic s9(5)        comp.                    
019500     03  LM2-Future-Prop        pic s9v9(10)     comp-3.                  
019600     03  LM2-Unexpired-Prem     pic s9(13)v9(10) comp-3.                  
019700     03  LM2-Future-Loss        pic s9(13)v9(10) comp-3.                  
019800     03  LM2-Future-Maint       pic s9(13)v9(10) comp-3.                  
019900     03  LM2-Pv-Loss            pic s9(13)v9(10) comp-3.                  
020000     03  LM2-Pv-Maint           pic s9(13)v9(10) comp-3.                  
020100     03  LM2-Risk-Adj           pic s9(13)v9(10) comp-3.                  
020200     03  LM2-Net-Fcf            pic s9(13)v9(10) comp-3.                  
020300     03  LM2-Loss-Amt           pic s9(13)v9(10) comp-3.                  
020400     03  LM2-Lrc-Debt           pic s9(13)v9(10) comp-3.                  
020500     03  filler                 pic x(4).                                 
020600*                                                                         
020700 01  LM2-Date-Compare.                                                    
020800     03  LM2-Cmp-Date           pic x(10).                                
020900     03  LM2-Cmp-Parts redefines LM2-Cmp-Date.                            
021000         05  LM2-Cmp-Ccyy       pic 9(4).                                 
021100         05  filler             pic x.                                    
021200         05  LM2-Cmp-Mo         pic 99.                                   
021300         05  filler             pic x.                                    
021400         05  LM2-Cmp-Da         pic 99.                                   
021500     03  filler                 pic x(2).                                 
021600*                                                                         
021700 01  LM2-Month-End-Calc.                                                  
021800     03  LM2-Mec-Ym             pic x(6).                                 
021900     03  LM2-Mec-Ym-R redefines LM2-Mec-Ym.                               
022000         05  LM2-Mec-Yr         pic 9(4).                                 
022100         05  LM2-Mec-Mo         pic 99.                                   
022200     03  LM2-Mec-Last-Day       pic x(10).                                
022300     03  filler                 pic x(2).                                 
022400*                                                                         
022500 01  LM2-Month-Roll.                                                      
022600     03  MR-Count               pic 9(4)     comp.                        
022700     03  MR-Entry occurs 400 times                                        
022800                                 indexed by MR-Ix.                        
022900         05  MR-Month-Id            pic x(6).                             
023000         05  MR-Month-Id-R redefines MR-Month-Id.                         
023100             07  MR-Yr              pic 9(4).                             
023200             07  MR-Mo              pic 99.                               
023300         05  MR-Nonfollow-Cf        pic s9(13)v9(10) comp-3.              
023400         05  MR-Ratio               pic s9v9(10)     comp-3.              
023500         05  MR-Net-Premium-Cf      pic s9(13)v9(10) comp-3.              
023600         05  MR-Ifie                pic s9(13)v9(10) comp-3.              
023700         05  MR-Revenue             pic s9(13)v9(10) comp-3.              
023800         05  MR-Amort               pic s9(13)v9(10) comp-3.              
023900         05  MR-Amort-Base          pic s9(13)v9(10) comp-3.              
024000         05  MR-Dis-Rate            pic s9v9(10)     comp-3.              
024100     03  filler                 pic x(4).                                 
024200*                                                                         
024300 01  LM2-Assum-Work.                                                      
024400     03  LM2-Loss-Ratio         pic s9v9(10)  comp-3.                     
024500     03  LM2-Indir-Ratio        pic s9v9(10)  comp-3.                     
024600     03  LM2-Maint-Ratio        pic s9v9(10)  comp-3.                     
024700     03  LM2-Ra-Ratio           pic s9v9(10)  comp-3.                     
024800     03  filler                 pic x(4).                                 
024900*                                                                         
025000 01  LM2-Pv-Work.                                                         
025100     03  LM2-Pv-Factor          pic s9v9(10)  comp-3.                     
025200     03  LM2-Pv-Avg             pic s9(13)v9(10) comp-3.                  
025300     03  LM2-Pv-Amt-Month       pic s9(13)v9(10) comp-3.                  
025400     03  LM2-Pv-Base            pic s9(13)v9(10) comp-3.                  
025500     03  LM2-Pv-Cash-Flow       pic s9(13)v9(10) comp-3.                  
025600     03  LM2-Pv-Ix              pic 9(5)      comp.                       
025700     03  LM2-Pv-Jx              pic 9(5)      comp.                       
025800     03  LM2-Pv-Lo              pic 9(9)      comp.                       
025900     03  LM2-Pv-Hi              pic 9(9)      comp.                       
026000     03  filler                 pic x(4).                                 
026100*                                                                         
026200 linkage          section.                                                
026300*-----------------------                                                  
026400*                                                                         
026500 01  LM900-Linkage.                                                       
026600     03  LM900-Function         pic 9.                                    
026700         88  LM900-Validate       value 1.                                
026800         88  LM900-Month-Diff     value 2.                                
026900         88  LM900-Add-Months     value 3.                                
027000         88  LM900-Day-Number     value 4.                                
027100     03  LM900-Date-A           pic x(10).                                
027200     03  LM900-Month-A          pic x(6).                                 
027300     03  LM900-Month-B          pic x(6).                                 
027400     03  LM900-N-Months         pic s9(5)      comp-3.                    
027500     03  LM900-Result-Month     pic x(6).                                 
027600     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
027700     03  LM900-Result-Day       pic s9(9)      comp.                      
027800     03  LM900-Valid-Sw         pic x.                                    
027900         88  LM900-Is-Valid       value "Y".                              
028000         88  LM900-Is-Invalid     value "N".                              
028100     03  filler                 pic x(4).                                 
028200*                                                                         
028300 procedure        division.                                               
028400*=========================                                                
028500*                                                                         
028600 aa000-Main               section.                                        
028700*******************************                                           
028800     perform  aa010-Open-Files.                                           
028900     perform  aa020-Load-Tables.                                          
029000     perform  aa030-Process-Treaties.                                     
029100     perform  zz080-Print-Report thru aa090-Exit.                         
029200     goback.                                                              
029300*                                                                         
029400 aa000-Exit.  exit section.                                               
029500*                                                                         
029600 aa010-Open-Files             section.                                    
029700***********************************                                       
029800*                                                                         
029900     open     input  Reinc-File Reicf-File Assum-File Disrt-File          
030000                      Clmpn-File.                                         
030100     open     output Unexp-File Rept-File.                                
030200     if       FS-Reinc not = "00"                                         
030300              display LM009 " " FS-Reinc                                  
030400              move    16 to return-code                                   
030500              goback.                                                     
030600*                                                                         
030700 aa010-Exit.                                                              
030800     exit     section.                                                    
030900*                                                                         
031000 aa020-Load-Tables            section.                                    
031100***********************************                                       
031200*                                                                         
031300     perform  aa021-Load-Assum-Table.                                     
031400     perform  aa022-Load-Disrt-Table.                                     
031500     perform  aa023-Load-Clmpn-Table.                                     
031600*                                                                         
031700 aa020-Exit.                                                              
031800     exit     section.                                                    
031900*                                                                         
032000 aa021-Load-Assum-Table       section.                                    
032100***********************************                                       
032200*                                                                         
032300     move     zero to ATAB-Count.                                         
032400     perform  aa021a-Read-Assum.                                          
032500     perform  aa021b-Assum-Loop until LM2-Assum-Eof.                      
032600*                                                                         
032700 aa021-Exit.                                                              
032800     exit     section.                                                    
032900*                                                                         
033000 aa021a-Read-Assum            section.                                    
033100***********************************                                       
033200*                                                                         
033300     read     Assum-File next record                                      
033400              at end set LM2-Assum-Eof to true                            
033500     end-read.                                                            
033600     if       FS-Assum not = "00" and not LM2-Assum-Eof                   
033700              set  LM2-Assum-Eof to true.                                 
033800*                                                                         
033900 aa021a-Exit.                                                             
034000     exit     section.                                                    
034100*                                                                         
034200 aa021b-Assum-Loop            section.                                    
034300***********************************                                       
034400*                                                                         
034500     if       ASSUM-Val-Method = "11"                                     
034600              add    1 to ATAB-Count                                      
034700              set    ATAB-Ix to ATAB-Count                                
034800              move   ASSUM-Val-Month     to                               
034900                     ATAB-Val-Month (ATAB-Ix)                             
035000              move   ASSUM-Class-Code    to                               
035100                     ATAB-Class-Code (ATAB-Ix)                            
035200              move   ASSUM-Val-Method    to                               
035300                     ATAB-Val-Method (ATAB-Ix)                            
035400              move   ASSUM-Loss-Ratio    to                               
035500                     ATAB-Loss-Ratio (ATAB-Ix)                            
035600              move   ASSUM-Indir-Clm-Ratio to                             
035700                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
035800              move   ASSUM-Maint-Exp-Ratio to                             
035900                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
036000              move   ASSUM-Ra-Ratio      to                               
036100                     ATAB-Ra-Ratio (ATAB-Ix)                              
036200              move   ASSUM-Acq-Exp-Ratio to                               
036300                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
036400              move   ASSUM-Lic-Ra        to                               
036500                     ATAB-Lic-Ra (ATAB-Ix)                                
036600     end-if.                                                              
036700     perform  aa021a-Read-Assum.                                          
036800*                                                                         
036900 aa021b-Exit.                                                             
037000     exit     section.                                                    
037100*                                                                         
037200 aa022-Load-Disrt-Table       section.                                    
037300***********************************                                       
037400*                                                                         
037500     move     zero to DTAB-Count.                                         
037600     perform  aa022a-Read-Disrt.                                          
037700     perform  aa022b-Disrt-Loop until LM2-Disrt-Eof.                      
037800*                                                                         
037900 aa022-Exit.                                                              
038000     exit     section.                                                    
038100*                                                                         
038200 aa022a-Read-Disrt            section.                                    
038300***********************************                                       
038400*                                                                         
038500     read     Disrt-File next record                                      
038600              at end set LM2-Disrt-Eof to true                            
038700     end-read.                                                            
038800     if       FS-Disrt not = "00" and not LM2-Disrt-Eof                   
038900              set  LM2-Disrt-Eof to true.                                 
039000*                                                                         
039100 aa022a-Exit.                                                             
039200     exit     section.                                                    
039300*                                                                         
039400 aa022b-Disrt-Loop            section.                                    
039500***********************************                                       
039600*                                                                         
039700     add      1 to DTAB-Count.                                            
039800     set      DTAB-Ix to DTAB-Count.                                      
039900     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
040000     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
040100     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
040200     perform  aa022a-Read-Disrt.                                          
040300*                                                                         
040400 aa022b-Exit.                                                             
040500     exit     section.                                                    
040600*                                                                         
040700 aa023-Load-Clmpn-Table       section.                                    
040800***********************************                                       
040900*                                                                         
041000     move     zero to PTAB-Count.                                         
041100     perform  aa023a-Read-Clmpn.                                          
041200     perform  aa023b-Clmpn-Loop until LM2-Clmpn-Eof.                      
041300*                                                                         
041400 aa023-Exit.                                                              
041500     exit     section.                                                    
041600*                                                                         
041700 aa023a-Read-Clmpn            section.                                    
041800***********************************                                       
041900*                                                                         
042000     read     Clmpn-File next record                                      
042100              at end set LM2-Clmpn-Eof to true                            
042200     end-read.                                                            
042300     if       FS-Clmpn not = "00" and not LM2-Clmpn-Eof                   
042400              set  LM2-Clmpn-Eof to true.                                 
042500*                                                                         
042600 aa023a-Exit.                                                             
042700     exit     section.                                                    
042800*                                                                         
042900 aa023b-Clmpn-Loop            section.                                    
043000***********************************                                       
043100*                                                                         
043200     add      1 to PTAB-Count.                                            
043300     set      PTAB-Ix to PTAB-Count.                                      
043400     move     CLMPN-Class-Code to PTAB-Class-Code (PTAB-Ix).              
043500     move     CLMPN-Month-Id   to PTAB-Month-Id (PTAB-Ix).                
043600     move     CLMPN-Paid-Ratio to PTAB-Paid-Ratio (PTAB-Ix).              
043700     perform  aa023a-Read-Clmpn.                                          
043800*                                                                         
043900 aa023b-Exit.                                                             
044000     exit     section.                                                    
044100*                                                                         
044200 aa030-Process-Treaties       section.                                    
044300***********************************                                       
044400*                                                                         
044500     perform  aa031-Read-Ahead-Reicf.                                     
044600     perform  aa033-Read-Treaty.                                          
044700     perform  aa034-Treaty-Loop until LM2-Reinc-Eof.                      
044800*                                                                         
044900 aa030-Exit.                                                              
045000     exit     section.                                                    
045100*                                                                         
045200 aa033-Read-Treaty            section.                                    
045300***********************************                                       
045400*                                                                         
045500* Reincontract-File carries both inward and outward rows -                
045600* skip outward (Val-Method '10') rows, this run is inward only.           
045700*                                                                         
045800     perform  aa033a-Read-One-Treaty.                                     
045900     perform  aa033a-Read-One-Treaty until LM2-Reinc-Eof or               
046000              REINC-Val-Method = "11".                                    
046100*                                                                         
046200 aa033-Exit.                                                              
046300     exit     section.                                                    
046400*                                                                         
046500 aa033a-Read-One-Treaty       section.                                    
046600***********************************                                       
046700*                                                                         
046800     read     Reinc-File next record                                      
046900              at end set LM2-Reinc-Eof to true                            
047000     end-read.                                                            
047100     if       FS-Reinc not = "00" and not LM2-Reinc-Eof                   
047200              set  LM2-Reinc-Eof to true.                                 
047300*                                                                         
047400 aa033a-Exit.                                                             
047500     exit     section.                                                    
047600*                                                                         
047700 aa034-Treaty-Loop            section.                                    
047800***********************************                                       
047900*                                                                         
048000     perform  bb010-Build-Cost-Timeline.                                  
048100     perform  bb020-Roll-Forward.                                         
048200     perform  bb030-Onerous-Test.                                         
048300     perform  cc010-Write-Result.                                         
048400     perform  aa033-Read-Treaty.                                          
048500*                                                                         
048600 aa034-Exit.                                                              
048700     exit     section.                                                    
048800*                                                                         
048900 aa031-Read-Ahead-Reicf       section.                                    
049000***********************************                                       
049100*                                                                         
049200     read     Reicf-File next record at end                               
049300              set  LM2-Reicf-Eof to true                                  
049400              exit section                                                
049500     end-read.                                                            
049600     if       FS-Reicf not = "00"                                         
049700              set  LM2-Reicf-Eof to true                                  
049800     else                                                                 
049900              move REICF-Contract-Id to LM2-HC-Contract-Id                
050000              move REICF-Val-Month   to LM2-HC-Val-Month                  
050100              move REICF-No-Iacf-Cf  to LM2-HC-No-Iacf-Cf                 
050200     end-if.                                                              
050300*                                                                         
050400 aa031-Exit.                                                              
050500     exit     section.                                                    
050600*                                                                         
050700* Print falls straight through into Close - one Perform ... Thru          
050800* range off Aa000-Main covers both, Rept-File must still be open          
050900* when the totals are written so Print has to run first.                  
051000*                                                                         
051100 zz080-Print-Report            section.                                   
051200***********************************                                       
051300*                                                                         
051400     move     spaces to LM-Print-Record.                                  
051500     move     "LM002"          to RPT1-Job-Lit.                           
051600     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
051700     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
051800     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
051900     move     1                to RPT1-Page.                              
052000     move     LM-Rpt-Head-1    to LM-Print-Record.                        
052100     write    LM-Print-Record.                                            
052200     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
052300     move     LM-Rpt-Head-2    to LM-Print-Record.                        
052400     write    LM-Print-Record.                                            
052500     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
052600     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
052700     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
052800     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
052900     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
053000     write    LM-Print-Record.                                            
053100     move     LM-CTL-Rec-Count to RPTG-Recs.                              
053200     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
053300     write    LM-Print-Record.                                            
053400*                                                                         
053500 zz080-Exit.                                                              
053600     exit     section.                                                    
053700*                                                                         
053800 aa090-Close-Files            section.                                    
053900***********************************                                       
054000*                                                                         
054100     close    Reinc-File Reicf-File Assum-File Disrt-File                 
054200              Clmpn-File Unexp-File Rept-File.                            
054300*                                                                         
054400 aa090-Exit.                                                              
054500     exit     section.                                                    
054600*                                                                         
054700 zz081-Print-Detail            section.                                   
054800***********************************                                       
054900*                                                                         
055000* One line per Cc010-Write-Result call - key, closing balance,            
055100* loss amount and total liability for the treaty just written,            
055200* the same three amounts that feed the unit/grand footers below.          
055300*                                                                         
055400     move     spaces to LM-Print-Record.                                  
055500     move     REINC-Policy-No to RPTD-Key-1.                              
055600     move     REINC-Certi-No  to RPTD-Key-2.                              
055700     move     LM2-Closing-Bal to RPTD-Closing.                            
055800     move     LM2-Loss-Amt    to RPTD-Loss-Amt.                           
055900     move     LM2-Lrc-Debt    to RPTD-Liability.                          
056000     move     LM-Rpt-Detail   to LM-Print-Record.                         
056100     write    LM-Print-Record.                                            
056200*                                                                         
056300 zz081-Exit.                                                              
056400     exit     section.                                                    
056500*                                                                         
056600 bb010-Build-Cost-Timeline    section.                                    
056700***********************************                                       
056800*                                                                         
056900* BR-13 - non-follow cost timeline.  History to 202412 folds              
057000* into the initial-confirm month; later months post their own             
057100* detail; the amortisation base is a running cumulative total.            
057200*                                                                         
057300     move     REINC-Ini-Confirm(1:4) to LM2-Ini-Confirm-Ym(1:4).          
057400     move     REINC-Ini-Confirm(6:2) to LM2-Ini-Confirm-Ym(5:2).          
057500     compute  LM2-Total-Net-Premium =                                     
057600              REINC-Premium - REINC-Commission - REINC-Brokerage.         
057700     move     zero to LM2-Amort-Base.                                     
057800     move     zero to MR-Count.                                           
057900     move     LM2-Ini-Confirm-Ym to LM2-Mec-Ym.                           
058000     perform  bb014-Roll-One-Month until                                  
058100              LM2-Mec-Ym > LM-PRM-Val-Month.                              
058200*                                                                         
058300 bb010-Exit.                                                              
058400     exit     section.                                                    
058500*                                                                         
058600 bb014-Roll-One-Month         section.                                    
058700***********************************                                       
058800*                                                                         
058900     add      1 to MR-Count.                                              
059000     set      MR-Ix to MR-Count.                                          
059100     move     LM2-Mec-Ym to MR-Month-Id (MR-Ix).                          
059200     initialize MR-Nonfollow-Cf (MR-Ix) MR-Ratio (MR-Ix)                  
059300                MR-Net-Premium-Cf (MR-Ix) MR-Ifie (MR-Ix)                 
059400                MR-Revenue (MR-Ix) MR-Amort (MR-Ix)                       
059500                MR-Dis-Rate (MR-Ix).                                      
059600     if       MR-Ix = 1                                                   
059700              move LM2-Total-Net-Premium to                               
059800                   MR-Net-Premium-Cf (MR-Ix)                              
059900              perform bb015-Fold-Historical-Cf                            
060000     else                                                                 
060100              if MR-Month-Id (MR-Ix) > "202412"                           
060200                 perform bb016-Post-Current-Cf                            
060300              end-if                                                      
060400     end-if.                                                              
060500     add      MR-Nonfollow-Cf (MR-Ix) to LM2-Amort-Base.                  
060600     move     LM2-Amort-Base to MR-Amort-Base (MR-Ix).                    
060700     move     3 to LM900-Function.                                        
060800     move     LM2-Mec-Ym to LM900-Month-A.                                
060900     move     1          to LM900-N-Months.                               
061000     call     "lm900" using LM900-Linkage.                                
061100     move     LM900-Result-Month to LM2-Mec-Ym.                           
061200*                                                                         
061300 bb014-Exit.                                                              
061400     exit     section.                                                    
061500*                                                                         
061600 bb015-Fold-Historical-Cf     section.                                    
061700***********************************                                       
061800*                                                                         
061900     set      LM2-Fold-More to true.                                      
062000     perform  bb0151-Fold-Test until not LM2-Fold-More.                   
062100*                                                                         
062200 bb015-Exit.                                                              
062300     exit     section.                                                    
062400*                                                                         
062500 bb0151-Fold-Test             section.                                    
062600***********************************                                       
062700*                                                                         
062800     if       LM2-Reicf-Eof or                                            
062900              LM2-HC-Contract-Id > REINC-Contract-Id                      
063000              set  LM2-Fold-Done to true                                  
063100              go   to bb0151-Exit.                                        
063200     if       LM2-HC-Contract-Id not = REINC-Contract-Id or               
063300              LM2-HC-Val-Month > "202412"                                 
063400              set  LM2-Fold-Done to true                                  
063500              go   to bb0151-Exit.                                        
063600     add      LM2-HC-No-Iacf-Cf to MR-Nonfollow-Cf (MR-Ix).               
063700     perform  aa031-Read-Ahead-Reicf.                                     
063800*                                                                         
063900 bb0151-Exit.                                                             
064000     exit     section.                                                    
064100*                                                                         
064200 bb016-Post-Current-Cf        section.                                    
064300***********************************                                       
064400*                                                                         
064500     set      LM2-Fold-More to true.                                      
064600     perform  bb0161-Post-Test until not LM2-Fold-More.                   
064700*                                                                         
064800 bb016-Exit.                                                              
064900     exit     section.                                                    
065000*                                                                         
065100 bb0161-Post-Test             section.                                    
065200***********************************                                       
065300*                                                                         
065400     if       LM2-Reicf-Eof                                               
065500              set  LM2-Fold-Done to true                                  
065600              go   to bb0161-Exit.                                        
065700     if       LM2-HC-Contract-Id not = REINC-Contract-Id or               
065800              LM2-HC-Val-Month not = MR-Month-Id (MR-Ix)                  
065900              set  LM2-Fold-Done to true                                  
066000              go   to bb0161-Exit.                                        
066100     add      LM2-HC-No-Iacf-Cf to MR-Nonfollow-Cf (MR-Ix).               
066200     perform  aa031-Read-Ahead-Reicf.                                     
066300*                                                                         
066400 bb0161-Exit.                                                             
066500     exit     section.                                                    
066600*                                                                         
066700 bb020-Roll-Forward           section.                                    
066800***********************************                                       
066900*                                                                         
067000* BR-14, BR-15, BR-16, BR-17, BR-18 - service ratio, net                  
067100* premium cash flow, Ifie, revenue and amortisation/closing.              
067200*                                                                         
067300     initialize LM2-Acc-Ifie LM2-Acc-Revenue LM2-Acc-Amort                
067400                LM2-Closing-Bal.                                          
067500     move     zero to LM2-Rolled-Count.                                   
067600     perform  bb021-Compute-Total-Days.                                   
067700     perform  bb027-Roll-One-Fin-Month varying LM2-Pv-Ix                  
067800              from 1 by 1 until LM2-Pv-Ix > MR-Count.                     
067900*                                                                         
068000 bb020-Exit.                                                              
068100     exit     section.                                                    
068200*                                                                         
068300 bb021-Compute-Total-Days     section.                                    
068400***********************************                                       
068500*                                                                         
068600     move     4 to LM900-Function.                                        
068700     move     REINC-Pi-Start-Date to LM900-Date-A.                        
068800     call     "lm900" using LM900-Linkage.                                
068900     move     LM900-Result-Day to LM2-Pv-Lo.                              
069000     move     4 to LM900-Function.                                        
069100     move     REINC-Pi-End-Date to LM900-Date-A.                          
069200     call     "lm900" using LM900-Linkage.                                
069300     move     LM900-Result-Day to LM2-Pv-Hi.                              
069400     compute  LM2-Total-Days = LM2-Pv-Hi - LM2-Pv-Lo + 1.                 
069500*                                                                         
069600 bb021-Exit.                                                              
069700     exit     section.                                                    
069800*                                                                         
069900 bb027-Roll-One-Fin-Month     section.                                    
070000***********************************                                       
070100*                                                                         
070200     set      MR-Ix to LM2-Pv-Ix.                                         
070300     add      1 to LM2-Rolled-Count.                                      
070400     perform  bb022-Service-Ratio.                                        
070500     perform  bb023-Month-Dis-Rate.                                       
070600     perform  bb024-Ifie.                                                 
070700     perform  bb025-Revenue.                                              
070800     perform  bb026-Amort-Closing.                                        
070900*                                                                         
071000 bb027-Exit.                                                              
071100     exit     section.                                                    
071200*                                                                         
071300 bb022-Service-Ratio          section.                                    
071400***********************************                                       
071500*                                                                         
071600     move     MR-Month-Id (MR-Ix) to LM2-Mec-Ym.                          
071700     perform  bb0221-Month-End-Date.                                      
071800     if       LM2-Mec-Last-Day < REINC-Pi-End-Date                        
071900              move LM2-Mec-Last-Day to LM2-Val-Month-End                  
072000     else                                                                 
072100              move REINC-Pi-End-Date to LM2-Val-Month-End                 
072200     end-if.                                                              
072300     if       LM2-Val-Month-End < REINC-Pi-Start-Date                     
072400              move zero to MR-Ratio (MR-Ix)                               
072500     else                                                                 
072600              move 4 to LM900-Function                                    
072700              move LM2-Val-Month-End to LM900-Date-A                      
072800              call "lm900" using LM900-Linkage                            
072900              move LM900-Result-Day to LM2-Pv-Hi                          
073000              move 4 to LM900-Function                                    
073100              move REINC-Pi-Start-Date to LM900-Date-A                    
073200              call "lm900" using LM900-Linkage                            
073300              move LM900-Result-Day to LM2-Pv-Lo                          
073400              compute MR-Ratio (MR-Ix) rounded =                          
073500                      (LM2-Pv-Hi - LM2-Pv-Lo + 1) / LM2-Total-Days        
073600     end-if.                                                              
073700*                                                                         
073800 bb022-Exit.                                                              
073900     exit     section.                                                    
074000*                                                                         
074100 bb0221-Month-End-Date        section.                                    
074200***********************************                                       
074300*                                                                         
074400     move     LM2-Mec-Yr to LM2-Cmp-Ccyy.                                 
074500     move     LM2-Mec-Mo to LM2-Cmp-Mo.                                   
074600     move     "-"        to LM2-Cmp-Date(5:1) LM2-Cmp-Date(8:1).          
074700     evaluate LM2-Mec-Mo                                                  
074800         when 01 when 03 when 05 when 07 when 08                          
074900         when 10 when 12                                                  
075000              move 31 to LM2-Cmp-Da                                       
075100         when 04 when 06 when 09 when 11                                  
075200              move 30 to LM2-Cmp-Da                                       
075300         when other                                                       
075400              perform bb0222-Feb-Last-Day                                 
075500     end-evaluate.                                                        
075600     move     LM2-Cmp-Date to LM2-Mec-Last-Day.                           
075700*                                                                         
075800 bb0221-Exit.                                                             
075900     exit     section.                                                    
076000*                                                                         
076100 bb0222-Feb-Last-Day          section.                                    
076200***********************************                                       
076300*                                                                         
076400     move     29 to LM2-Cmp-Da.                                           
076500     move     1  to LM900-Function.                                       
076600     move     LM2-Cmp-Date to LM900-Date-A.                               
076700     call     "lm900" using LM900-Linkage.                                
076800     if       LM900-Is-Valid                                              
076900              continue                                                    
077000     else                                                                 
077100              move 28 to LM2-Cmp-Da                                       
077200     end-if.                                                              
077300*                                                                         
077400 bb0222-Exit.                                                             
077500     exit     section.                                                    
077600*                                                                         
077700 bb023-Month-Dis-Rate         section.                                    
077800***********************************                                       
077900*                                                                         
078000* Locked initial-confirm-month curve at term Lm2-Rolled-Count.            
078100*                                                                         
078200     move     zero to MR-Dis-Rate (MR-Ix).                                
078300     set      DTAB-Ix to 1.                                               
078400     search   DTAB-Entry                                                  
078500              when DTAB-Val-Month (DTAB-Ix) = LM2-Ini-Confirm-Ym          
078600                   and DTAB-Term-Month (DTAB-Ix) =                        
078700                       LM2-Rolled-Count                                   
078800                   move DTAB-Fwd-Rate (DTAB-Ix) to                        
078900                        MR-Dis-Rate (MR-Ix)                               
079000     end-search.                                                          
079100*                                                                         
079200 bb023-Exit.                                                              
079300     exit     section.                                                    
079400*                                                                         
079500 bb024-Ifie                   section.                                    
079600***********************************                                       
079700*                                                                         
079800     compute  LM2-Pv-Amt-Month rounded =                                  
079900              (LM2-Closing-Bal * MR-Dis-Rate (MR-Ix)) +                   
080000              (MR-Net-Premium-Cf (MR-Ix) * MR-Dis-Rate (MR-Ix)            
080100               * 0.5) -                                                   
080200              (MR-Nonfollow-Cf (MR-Ix) * MR-Dis-Rate (MR-Ix)              
080300               * 0.5).                                                    
080400     move     LM2-Pv-Amt-Month to MR-Ifie (MR-Ix).                        
080500     add      LM2-Pv-Amt-Month to LM2-Acc-Ifie.                           
080600*                                                                         
080700 bb024-Exit.                                                              
080800     exit     section.                                                    
080900*                                                                         
081000 bb025-Revenue                section.                                    
081100***********************************                                       
081200*                                                                         
081300     compute  LM2-Pv-Base rounded =                                       
081400              ((LM2-Total-Net-Premium + LM2-Acc-Ifie) *                   
081500               MR-Ratio (MR-Ix)) - LM2-Acc-Revenue.                       
081600     move     LM2-Pv-Base to MR-Revenue (MR-Ix).                          
081700     add      LM2-Pv-Base to LM2-Acc-Revenue.                             
081800*                                                                         
081900 bb025-Exit.                                                              
082000     exit     section.                                                    
082100*                                                                         
082200 bb026-Amort-Closing          section.                                    
082300***********************************                                       
082400*                                                                         
082500     compute  LM2-Pv-Cash-Flow rounded =                                  
082600              (MR-Amort-Base (MR-Ix) * MR-Ratio (MR-Ix)) -                
082700              LM2-Acc-Amort.                                              
082800     move     LM2-Pv-Cash-Flow to MR-Amort (MR-Ix).                       
082900     add      LM2-Pv-Cash-Flow to LM2-Acc-Amort.                          
083000     compute  LM2-Closing-Bal =                                           
083100              LM2-Closing-Bal + MR-Net-Premium-Cf (MR-Ix) -               
083200              MR-Nonfollow-Cf (MR-Ix) + MR-Ifie (MR-Ix) -                 
083300              MR-Revenue (MR-Ix) + MR-Amort (MR-Ix).                      
083400*                                                                         
083500 bb026-Exit.                                                              
083600     exit     section.                                                    
083700*                                                                         
083800 bb030-Onerous-Test           section.                                    
083900***********************************                                       
084000*                                                                         
084100* BR-19 - onerous test, run once at the valuation month.                  
084200*                                                                         
084300     compute  LM2-Future-Prop = 1 - MR-Ratio (MR-Count).                  
084400     compute  LM2-Unexpired-Prem rounded =                                
084500              REINC-Premium * LM2-Future-Prop.                            
084600     move     LM-PRM-Val-Month to LM2-Search-Month.                       
084700     perform  bb031-Find-Onerous-Assumption.                              
084800     if       LM2-Loss-Ratio = zero                                       
084900              move 3 to LM900-Function                                    
085000              move LM-PRM-Val-Month to LM900-Month-A                      
085100              move -1 to LM900-N-Months                                   
085200              call "lm900" using LM900-Linkage                            
085300              move LM900-Result-Month to LM2-Search-Month                 
085400              perform bb031-Find-Onerous-Assumption                       
085500     end-if.                                                              
085600     if       LM2-Loss-Ratio = zero                                       
085700              display LM006 " " REINC-Policy-No " "                       
085800                      REINC-Certi-No                                      
085900              move    16 to return-code                                   
086000              goback.                                                     
086100     compute  LM2-Future-Loss rounded =                                   
086200              LM2-Unexpired-Prem * LM2-Loss-Ratio *                       
086300              (1 + LM2-Indir-Ratio).                                      
086400     compute  LM2-Future-Maint rounded =                                  
086500              LM2-Unexpired-Prem * LM2-Maint-Ratio.                       
086600     move     2 to LM900-Function.                                        
086700     move     LM-PRM-Val-Month to LM900-Month-A.                          
086800     move     REINC-Pi-End-Date(1:4) to LM900-Month-B(1:4).               
086900     move     REINC-Pi-End-Date(6:2) to LM900-Month-B(5:2).               
087000     call     "lm900" using LM900-Linkage.                                
087100     move     LM900-Result-Diff to LM2-Remaining-Months.                  
087200     if       LM2-Remaining-Months < 0                                    
087300              move zero to LM2-Remaining-Months.                          
087400     perform  bb032-Pv-Maintenance.                                       
087500     perform  bb033-Pv-Losses.                                            
087600     compute  LM2-Risk-Adj rounded =                                      
087700              (LM2-Pv-Loss + LM2-Pv-Maint) * LM2-Ra-Ratio.                
087800     compute  LM2-Net-Fcf rounded =                                       
087900              LM2-Pv-Loss + LM2-Pv-Maint + LM2-Risk-Adj.                  
088000     compute  LM2-Loss-Amt = LM2-Net-Fcf - LM2-Closing-Bal.               
088100     if       LM2-Loss-Amt < zero                                         
088200              move zero to LM2-Loss-Amt.                                  
088300     compute  LM2-Lrc-Debt = LM2-Closing-Bal + LM2-Loss-Amt.              
088400*                                                                         
088500 bb030-Exit.                                                              
088600     exit     section.                                                    
088700*                                                                         
088800 bb031-Find-Onerous-Assumption section.                                   
088900***********************************                                       
089000*                                                                         
089100     initialize LM2-Loss-Ratio LM2-Indir-Ratio LM2-Maint-Ratio            
089200                LM2-Ra-Ratio.                                             
089300     set      ATAB-Ix to 1.                                               
089400     search   ATAB-Entry                                                  
089500              when ATAB-Val-Month  (ATAB-Ix) = LM2-Search-Month           
089600                   and ATAB-Class-Code (ATAB-Ix) =                        
089700                       REINC-Class-Code                                   
089800                   move ATAB-Loss-Ratio (ATAB-Ix) to                      
089900                        LM2-Loss-Ratio                                    
090000                   move ATAB-Indir-Clm-Ratio (ATAB-Ix) to                 
090100                        LM2-Indir-Ratio                                   
090200                   move ATAB-Maint-Exp-Ratio (ATAB-Ix) to                 
090300                        LM2-Maint-Ratio                                   
090400                   move ATAB-Ra-Ratio (ATAB-Ix) to LM2-Ra-Ratio           
090500     end-search.                                                          
090600*                                                                         
090700 bb031-Exit.                                                              
090800     exit     section.                                                    
090900*                                                                         
091000 bb032-Pv-Maintenance         section.                                    
091100***********************************                                       
091200*                                                                         
091300     move     zero to LM2-Pv-Maint.                                       
091400     if       LM2-Future-Maint = zero or                                  
091500              LM2-Remaining-Months <= zero                                
091600              go to bb032-Exit.                                           
091700     compute  LM2-Pv-Amt-Month rounded =                                  
091800              LM2-Future-Maint / LM2-Remaining-Months.                    
091900     move     1 to LM2-Pv-Factor.                                         
092000     perform  bb0321-Maint-Month varying LM2-Pv-Ix                        
092100              from 1 by 1 until                                           
092200              LM2-Pv-Ix > LM2-Remaining-Months.                           
092300*                                                                         
092400 bb032-Exit.                                                              
092500     exit     section.                                                    
092600*                                                                         
092700 bb0321-Maint-Month           section.                                    
092800***********************************                                       
092900*                                                                         
093000     perform  bb034-Term-Rate.                                            
093100     compute  LM2-Pv-Factor rounded =                                     
093200              LM2-Pv-Factor * (1 + LM2-Pv-Base).                          
093300     compute  LM2-Pv-Cash-Flow rounded =                                  
093400              LM2-Pv-Amt-Month / LM2-Pv-Factor.                           
093500     add      LM2-Pv-Cash-Flow to LM2-Pv-Maint.                           
093600*                                                                         
093700 bb0321-Exit.                                                             
093800     exit     section.                                                    
093900*                                                                         
094000 bb033-Pv-Losses               section.                                   
094100***********************************                                       
094200*                                                                         
094300     move     zero to LM2-Pv-Loss.                                        
094400     if       LM2-Future-Loss = zero or                                   
094500              LM2-Remaining-Months <= zero                                
094600              go to bb033-Exit.                                           
094700     compute  LM2-Pv-Avg rounded =                                        
094800              LM2-Future-Loss / LM2-Remaining-Months.                     
094900     move     1 to LM2-Pv-Factor.                                         
095000     perform  bb0331-Loss-Month varying LM2-Pv-Ix                         
095100              from 1 by 1 until LM2-Pv-Ix >                               
095200              60 + LM2-Remaining-Months - 1.                              
095300*                                                                         
095400 bb033-Exit.                                                              
095500     exit     section.                                                    
095600*                                                                         
095700 bb0331-Loss-Month            section.                                    
095800***********************************                                       
095900*                                                                         
096000     move     zero to LM2-Pv-Cash-Flow.                                   
096100     compute  LM2-Pv-Jx = LM2-Pv-Ix - LM2-Remaining-Months + 1.           
096200     if       LM2-Pv-Jx < 1                                               
096300              move 1 to LM2-Pv-Jx                                         
096400     end-if.                                                              
096500     perform  bb0332-Loss-Pattern-Add until                               
096600              LM2-Pv-Jx > LM2-Pv-Ix or LM2-Pv-Jx > 60.                    
096700     if       LM2-Pv-Cash-Flow not = zero                                 
096800              perform bb034-Term-Rate                                     
096900              compute LM2-Pv-Factor rounded =                             
097000                      LM2-Pv-Factor * (1 + LM2-Pv-Base)                   
097100              compute LM2-Pv-Amt-Month rounded =                          
097200                      LM2-Pv-Cash-Flow / LM2-Pv-Factor                    
097300              add     LM2-Pv-Amt-Month to LM2-Pv-Loss                     
097400     end-if.                                                              
097500*                                                                         
097600 bb0331-Exit.                                                             
097700     exit     section.                                                    
097800*                                                                         
097900 bb0332-Loss-Pattern-Add      section.                                    
098000***********************************                                       
098100*                                                                         
098200     perform  bb035-Pattern-Ratio.                                        
098300     compute  LM2-Pv-Base rounded = LM2-Pv-Avg * LM2-Pv-Base.             
098400     add      LM2-Pv-Base to LM2-Pv-Cash-Flow.                            
098500     add      1 to LM2-Pv-Jx.                                             
098600*                                                                         
098700 bb0332-Exit.                                                             
098800     exit     section.                                                    
098900*                                                                         
099000 bb034-Term-Rate               section.                                   
099100***********************************                                       
099200*                                                                         
099300     move     zero to LM2-Pv-Base.                                        
099400     set      DTAB-Ix to 1.                                               
099500     search   DTAB-Entry                                                  
099600              when DTAB-Val-Month (DTAB-Ix) = LM-PRM-Val-Month            
099700                   and DTAB-Term-Month (DTAB-Ix) = LM2-Pv-Ix              
099800                   move DTAB-Fwd-Rate (DTAB-Ix) to LM2-Pv-Base            
099900     end-search.                                                          
100000*                                                                         
100100 bb034-Exit.                                                              
100200     exit     section.                                                    
100300*                                                                         
100400 bb035-Pattern-Ratio           section.                                   
100500***********************************                                       
100600*                                                                         
100700     move     zero to LM2-Pv-Base.                                        
100800     set      PTAB-Ix to 1.                                               
100900     search   PTAB-Entry                                                  
101000              when PTAB-Class-Code (PTAB-Ix) = REINC-Class-Code           
101100                   and PTAB-Month-Id (PTAB-Ix) = LM2-Pv-Jx                
101200                   move PTAB-Paid-Ratio (PTAB-Ix) to LM2-Pv-Base          
101300     end-search.                                                          
101400*                                                                         
101500 bb035-Exit.                                                              
101600     exit     section.                                                    
101700*                                                                         
101800 cc010-Write-Result             section.                                  
101900***********************************                                       
102000*                                                                         
102100     initialize LM-Unexp-Record.                                          
102200     move     REINC-Policy-No   to UNEXP-Policy-No.                       
102300     move     REINC-Certi-No    to UNEXP-Certi-No.                        
102400     move     LM-PRM-Val-Month  to UNEXP-Val-Month.                       
102500     move     LM2-Total-Net-Premium to UNEXP-Cum-Premiums.                
102600     move     LM2-Amort-Base    to UNEXP-Cum-Iacf.                        
102700     move     LM2-Acc-Ifie      to UNEXP-Cum-Ifie.                        
102800     move     zero              to UNEXP-Cum-Recv-Prem.                   
102900     move     LM2-Closing-Bal   to UNEXP-Lrc-No-Loss-Amt.                 
103000     move     LM2-Unexpired-Prem to UNEXP-Unexpired-Prem.                 
103100     move     zero              to UNEXP-Fut-Recv-Prem.                   
103200     move     LM2-Pv-Loss       to UNEXP-Pv-Future-Loss.                  
103300     move     LM2-Pv-Maint      to UNEXP-Pv-Future-Maint.                 
103400     move     LM2-Risk-Adj      to UNEXP-Risk-Adjustment.                 
103500     move     LM2-Net-Fcf       to UNEXP-Future-Cash-Flow.                
103600     move     LM2-Loss-Amt      to UNEXP-Lrc-Loss-Amt.                    
103700     move     LM2-Lrc-Debt      to UNEXP-Lrc-Debt.                        
103800     write    LM-Unexp-Record.                                            
103900     add      1 to LM-CTL-Rec-Count.                                      
104000     add      LM2-Closing-Bal to LM-CTL-Amt (1).                          
104100     add      LM2-Loss-Amt    to LM-CTL-Amt (2).                          
104200     add      LM2-Lrc-Debt    to LM-CTL-Amt (3).                          
104300     perform  zz081-Print-Detail.                                         
104400*                                                                         
104500 cc010-Exit.                                                              
104600     exit     section.                                                    
104700*                                                                         
