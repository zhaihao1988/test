000100*******************************************                               
000200*                                          *                              
000300*  Common Environment Division entries    *                               
000400*     for the Liability Measurement suite *                               
000500*******************************************                               
000600* 05/01/26 vbc - LM0001 Created, common Environment Division for          
000700*                all Lm00n/Lm900 programs, one copybook to keep           
000800*                the printer and switch assignments in step.              
000900*                                                                         
001000 CONFIGURATION SECTION.                                                   
001100 SOURCE-COMPUTER. IBM-370.                                                
001200 OBJECT-COMPUTER. IBM-370.                                                
001300 SPECIAL-NAMES.                                                           
001400     C01 IS TOP-OF-FORM                                                   
001500     CLASS LM-NUMERIC-CLASS IS "0123456789"                               
001600     UPSI-0 IS LM-SW-RERUN.                                               
