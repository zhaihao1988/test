000100*******************************************                               
000200*                                          *                              
000300*  Common 132 Column Report Heading/Foot  *                               
000400*     Shared page heading, one detail     *                               
000500*     line per contract/unit processed    *                               
000600*     and grand total line layout for     *                               
000700*     every Lm00n control report          *                               
000800*******************************************                               
000900*  Line size 132 bytes.                                                   
001000*                                                                         
001100* 05/01/26 vbc - LM0006 Created.                                          
001200* 22/02/26 vbc - LM0028 Added Lm-Rpt-Detail, was to be defined            
001300*                locally per program but every Lm00n report needs         
001400*                the same key/close/loss/liability shape, so it           
001500*                belongs here with the other three lines.                 
001600*                                                                         
001700 01  LM-Print-Record             pic x(132).                              
001800*                                                                         
001900 01  LM-Rpt-Head-1.                                                       
002000     03  filler                  pic x(1)   value space.                  
002100     03  RPT1-Job-Lit            pic x(9)   value "LM SYSTEM".            
002200     03  filler                  pic x(1)   value space.                  
002300     03  RPT1-Job-Name           pic x(8).                                
002400     03  filler                  pic x(4)   value spaces.                 
002500     03  RPT1-Val-Lit            pic x(15)  value                         
002600         "VALUATION MONTH".                                               
002700     03  filler                  pic x(1)   value space.                  
002800     03  RPT1-Val-Month          pic x(6).                                
002900     03  filler                  pic x(5)   value spaces.                 
003000     03  RPT1-Date-Lit           pic x(9)   value "RUN DATE ".            
003100     03  RPT1-Run-Date           pic x(10).                               
003200     03  filler                  pic x(5)   value spaces.                 
003300     03  RPT1-Page-Lit           pic x(5)   value "PAGE ".                
003400     03  RPT1-Page               pic zz9.                                 
003500     03  filler                  pic x(50).                               
003600*                                                                         
003700 01  LM-Rpt-Head-2.                                                       
003800     03  filler                  pic x(1)   value space.                  
003900     03  RPT2-Unit-Lit           pic x(10)  value "UNIT     -".           
004000     03  filler                  pic x(1)   value space.                  
004100     03  RPT2-Unit-Name          pic x(20).                               
004200     03  filler                  pic x(100).                              
004300*                                                                         
004400 01  LM-Rpt-Detail.                                                       
004500     03  filler                  pic x(1)   value space.                  
004600     03  RPTD-Lit                pic x(11)  value "DETAIL   - ".          
004700     03  RPTD-Key-1              pic x(20).                               
004800     03  filler                  pic x(1)   value space.                  
004900     03  RPTD-Key-2              pic x(14).                               
005000     03  filler                  pic x(2)   value spaces.                 
005100     03  RPTD-Closing            pic zzz,zzz,zzz,zz9.99- .                
005200     03  filler                  pic x(2)   value spaces.                 
005300     03  RPTD-Loss-Amt           pic zzz,zzz,zzz,zz9.99- .                
005400     03  filler                  pic x(2)   value spaces.                 
005500     03  RPTD-Liability          pic zzz,zzz,zzz,zz9.99- .                
005600     03  filler                  pic x(22).                               
005700*                                                                         
005800 01  LM-Rpt-Foot-Unit.                                                    
005900     03  filler                  pic x(1)   value space.                  
006000     03  RPTF-Unit-Lit           pic x(24)  value                         
006100         "UNIT TOTAL - RECORDS = ".                                       
006200     03  RPTF-Unit-Recs          pic zzz,zz9.                             
006300     03  filler                  pic x(4)   value spaces.                 
006400     03  RPTF-Unit-Amt-1         pic z(11)9.99- .                         
006500     03  filler                  pic x(2)   value spaces.                 
006600     03  RPTF-Unit-Amt-2         pic z(11)9.99- .                         
006700     03  filler                  pic x(2)   value spaces.                 
006800     03  RPTF-Unit-Amt-3         pic z(11)9.99- .                         
006900     03  filler                  pic x(44).                               
007000*                                                                         
007100 01  LM-Rpt-Foot-Grand.                                                   
007200     03  filler                  pic x(1)   value space.                  
007300     03  RPTG-Lit                pic x(26)  value                         
007400         "GRAND TOTAL  - RECORDS = ".                                     
007500     03  RPTG-Recs               pic zzz,zz9.                             
007600     03  filler                  pic x(98).                               
