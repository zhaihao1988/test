000100*******************************************                               
000200*                                          *                              
000300*  Common Calling / Chaining Linkage      *                               
000400*     for the Liability Measurement suite *                               
000500*  Passed by the O/S job step to each of  *                               
000600*   lm001..lm006 as the run parameter set *                               
000700*******************************************                               
000800* 05/01/26 vbc - LM0002 Created, common chaining record for the           
000900*                Lm00n suite's own O/S job-step hand-over.                
001000* 19/01/26 vbc - LM0011 Added LM-Rerun-Sw for restart support.            
001100*                                                                         
001200 01  LM-Calling-Data.                                                     
001300     03  LM-Called       pic x(8).                                        
001400     03  LM-Caller       pic x(8).                                        
001500     03  LM-Term-Code    pic 99.                                          
001600     03  LM-Rerun-Sw     pic x.                                           
001700         88  LM-Rerun        value "Y".                                   
001800         88  LM-Not-Rerun    value "N".                                   
001900     03  filler          pic x(6).                                        
