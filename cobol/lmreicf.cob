000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Reinsurance      *                               
000400*     Cash Flow File - inward monthly     *                               
000500*     non-follow acquisition cost         *                               
000600*     Key = Contract-Id + Val-Month       *                               
000700*******************************************                               
000800*  Record size 45 bytes.                                                  
000900*                                                                         
001000* 08/01/26 vbc - LM0014 Created.                                          
001100*                                                                         
001200 01  LM-Reicf-Record.                                                     
001300     03  REICF-Contract-Id      pic x(30).                                
001400     03  REICF-Val-Month        pic x(6).                                 
001500     03  REICF-No-Iacf-Cf       pic s9(13)v99  comp-3.                    
001600     03  filler                 pic x(1).                                 
