000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For LM Run Param     *                               
000400*           Block                         *                               
000500*     Passed to each LM0nn program via    *                               
000600*     the LM900 chaining set-up job step  *                               
000700*******************************************                               
000800*  Not a file - built by the O/S JCL / shell wrapper for each run.        
000900*                                                                         
001000* 05/01/26 vbc - LM0003 Created.                                          
001100* 22/01/26 vbc - LM0014 Added LM-PRM-Unit-Name for report heading.        
001200*                                                                         
001300 01  LM-Run-Param.                                                        
001400     03  LM-PRM-Job-Name     pic x(8).                                    
001500     03  LM-PRM-Val-Month    pic x(6).                                    
001600     03  LM-PRM-Unit-Name    pic x(20).                                   
001700     03  LM-PRM-Run-Date     pic x(10).                                   
001800     03  filler              pic x(20).                                   
