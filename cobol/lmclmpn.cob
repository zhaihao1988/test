000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Claim Model File *                               
000400*     Key = Class-Code + Month-Id         *                               
000500*     Expected paid-claim development     *                               
000600*     pattern, 1..60 development months   *                               
000700*******************************************                               
000800*  Record size 18 bytes.                                                  
000900*                                                                         
001000* 06/01/26 vbc - LM0011 Created.                                          
001100*                                                                         
001200 01  LM-Clmpn-Record.                                                     
001300     03  CLMPN-Class-Code       pic x(10).                                
001400     03  CLMPN-Month-Id         pic 9(3)      comp.                       
001500     03  CLMPN-Paid-Ratio       pic s9v9(10)  comp-3.                     
001600     03  filler                 pic x(4).                                 
