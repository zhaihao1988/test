000100*******************************************                               
000200*                                          *                              
000300*  Working Storage For Run Control Totals *                               
000400*     Six generic accumulators - meaning  *                               
000500*     of each slot documented per program *                               
000600*     in its own working-storage remarks  *                               
000700*******************************************                               
000800* 05/01/26 vbc - LM0005 Created, common run control-total record          
000900*                shared by every Lm00n program in the suite.              
001000* 30/01/26 vbc - LM0019 Widened LM-CTL-Amt to S9(13)V9(10) to hold        
001100*                un-rounded Q10 amounts, was V9(2).                       
001200*                                                                         
001300 01  LM-Control-Totals.                                                   
001400     03  LM-CTL-Rec-Count      pic 9(7)            comp.                  
001500     03  LM-CTL-Totals-Grp                         occurs 6.              
001600         05  LM-CTL-Amt        pic s9(13)v9(10)     comp-3.               
001700     03  filler                pic x(24).                                 
