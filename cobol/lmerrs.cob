000100*******************************************                               
000200*                                          *                              
000300*  Error Messages - Liability Measurement *                               
000400*     System wide, numbered LM0nn         *                               
000500*******************************************                               
000600* 05/01/26 vbc - LM0004 Created.                                          
000700* 27/01/26 vbc - LM0017 Added LM013/LM014 for the U5 prior-month          
000800*                and U4 underlying-loss lookup files.                     
000900*                                                                         
001000 01  LM-Error-Messages.                                                   
001100     03  LM001   pic x(40) value                                          
001200         "LM001 Contract file not found -".                               
001300     03  LM002   pic x(40) value                                          
001400         "LM002 Assumption file not found -".                             
001500     03  LM003   pic x(40) value                                          
001600         "LM003 Discount rate file not found -".                          
001700     03  LM004   pic x(40) value                                          
001800         "LM004 Claim model file not found -".                            
001900     03  LM005   pic x(46) value                                          
002000         "LM005 Fatal - no assumption for record, key =".                 
002100     03  LM006   pic x(50) value                                          
002200         "LM006 Fatal - loss ratio invalid after fall back,".             
002300     03  LM007   pic x(40) value                                          
002400         "LM007 Paid premium file read error -".                          
002500     03  LM008   pic x(35) value                                          
002600         "LM008 Iacf file read error -".                                  
002700     03  LM009   pic x(42) value                                          
002800         "LM009 Rein contract file not found -".                          
002900     03  LM010   pic x(42) value                                          
003000         "LM010 Rein cash flow read error -".                             
003100     03  LM011   pic x(38) value                                          
003200         "LM011 Unsettled file not found -".                              
003300     03  LM012   pic x(35) value                                          
003400         "LM012 Output file open error -".                                
003500     03  LM013   pic x(44) value                                          
003600         "LM013 Prior unsettled read error, key =".                       
003700     03  LM014   pic x(46) value                                          
003800         "LM014 Underlying loss lookup, none for key =".                  
003900     03  LM015   pic x(30) value                                          
004000         "LM015 Report file open error".                                  
004100     03  filler  pic x(10).                                               
004200*                                                                         
004300 01  LM-Error-Code   pic 999.                                             
