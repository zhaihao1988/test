000100*****************************************************************         
000200*                                                                *        
000300*            Reinsurance Outward Cession Roll Forward            *        
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000      Program-Id.         lm003.                                          
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/01/1985           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       09/01/1985.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1985-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Reinsurance-outward cession batch.               
002200*                        Rolls each cession forward from its              
002300*                        initial confirm month to the valuation           
002400*                        month accreting Ifie and revenue, then           
002500*                        looks up the underlying policy's loss            
002600*                        amount each month to set the loss                
002700*                        component and closing debt.                      
002800*                                                                         
002900*    Version.            See Prog-Name in Ws.                             
003000*                                                                         
003100*    Called Modules.     Lm900 (date validation & month maths).           
003200*    Functions Used.     None.                                            
003300*    Files used.                                                          
003400*                        Reinc-File.   Cession static record.             
003500*                        Assum-File.   Actuarial assumptions,             
003600*                                      method '10' loaded per             
003700*                                      site standard though no            
003800*                                      onerous test runs for              
003900*                                      cessions.                          
004000*                        Disrt-File.   Discount curve.                    
004100*                        Undly-File.   Underlying loss lookup.            
004200*                        Unexp-File.   Lrc result (output).               
004300*                        Rept-File.    Control report (output).           
004400*                                                                         
004500*    Error messages used.                                                 
004600*                        System wide:  LM001, LM002, LM003.               
004700*                        Program spec: LM009, LM011, LM014.               
004800*                                                                         
004900* Changes:                                                                
005000* 09/01/85 vbc - 1.00 Created.                                            
005100* 14/02/99 vbc - 1.01 Y2K - Ini-Confirm/Pi-Start/Pi-End dates             
005200*                confirmed CCYY-MM-DD throughout.                         
005300* 09/02/26 vbc - LM0025 Created from the shape of Lm002, cost             
005400*                roll forward and loss lookup for cessions.               
005500* 10/02/26 vbc - LM0026 Undly-File reverted to line sequential            
005600*                loaded to Lmundtb's sorted table, was indexed            
005700*                random - not supported by the Val 3.1 site.              
005800* 16/02/26 vbc - LM0027 Bb028 now gates the underlying loss               
005900*                lookup on Rein-Type as well as the policy key,           
006000*                was always taking the direct-business row even           
006100*                for an inward-business cession.                          
006200* 22/02/26 vbc - LM0028 Cc010 now performs Zz081-Print-Detail, one        
006300*                report line per cession written - was footers            
006400*                only, auditor could not tie a total back to the          
006500*                cessions behind it.                                      
006600*                                                                         
006700****************************************************************          
006800* Copyright Notice.                                                       
006900* ****************                                                        
007000*                                                                         
007100* This notice supersedes all prior notices, updated 2024-04-16.           
007200*                                                                         
007300* This program is part of the Liability Measurement batch                 
007400* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
007500*                                                                         
007600* This program is free software; you can redistribute it                  
007700* and/or modify it under the terms of the GNU General Public              
007800* License as published by the Free Software Foundation;                   
007900* version 3 and later, for personal usage only, including use             
008000* within a business, but excluding repackaging or resale,                 
008100* rental or hire in any way.                                              
008200*                                                                         
008300* Persons interested in repackaging or redistribution for                 
008400* resale must get in touch with the copyright holder with                 
008500* their commercial plans and proposals.                                   
008600*                                                                         
008700* This program is distributed in the hope that it will be                 
008800* useful, but WITHOUT ANY WARRANTY; without even the implied              
008900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
009000* PURPOSE.  See the GNU General Public License for details.               
009100*                                                                         
009200* You should have received a copy of the GNU General Public               
009300* License along with this program; see the file COPYING.  If              
009400* not, write to the Free Software Foundation, 59 Temple                   
009500* Place, Suite 330, Boston, MA 02111-1307 USA.                            
009600*                                                                         
009700****************************************************************          
009800*                                                                         
009900 environment      division.                                               
010000*========================                                                 
010100*                                                                         
010200 copy  "envdiv.cob".                                                      
010300*                                                                         
010400 input-output     section.                                                
010500*-----------------------                                                  
010600 file-control.                                                            
010700 copy "selreinc.cob".                                                     
010800 copy "selassum.cob".                                                     
010900 copy "seldisrt.cob".                                                     
011000 copy "selundly.cob".                                                     
011100 copy "selunexp.cob".                                                     
011200 copy "selrept.cob".                                                      
011300*                                                                         
011400 data             division.                                               
011500*========================                                                 
011600*                                                                         
011700 file section.                                                            
011800*                                                                         
011900 fd  Reinc-File.                                                          
012000 copy "lmreinc.cob".                                                      
012100*                                                                         
012200 fd  Assum-File.                                                          
012300 copy "lmassum.cob".                                                      
012400*                                                                         
012500 fd  Disrt-File.                                                          
012600 copy "lmdisrt.cob".                                                      
012700*                                                                         
012800 fd  Undly-File.                                                          
012900 copy "lmundly.cob".                                                      
013000*                                                                         
013100 fd  Unexp-File.                                                          
013200 copy "lmunexp.cob".                                                      
013300*                                                                         
013400 fd  Rept-File.                                                           
013500 copy "lmrept.cob".                                                       
013600*                                                                         
013700 working-storage  section.                                                
013800*-----------------------                                                  
013900*                                                                         
014000 77  Prog-Name              pic x(17) value "lm003 (1.02.00)".            
014100*                                                                         
014200 copy "lmfsta.cob".                                                       
014300 copy "lmparm.cob".                                                       
014400 copy "lmerrs.cob".                                                       
014500 copy "lmctrl.cob".                                                       
014600 copy "lmatab.cob".                                                       
014700 copy "lmdtab.cob".                                                       
014800 copy "lmundtb.cob".                                                      
014900*                                                                         
015000 01  LM3-Switches.                                                        
015100     03  LM3-Assum-Eof-Sw       pic x    value "N".                       
015200         88  LM3-Assum-Eof             value "Y".                         
015300     03  LM3-Disrt-Eof-Sw       pic x    value "N".                       
015400         88  LM3-Disrt-Eof             value "Y".                         
015500     03  LM3-Undly-Eof-Sw       pic x    value "N".                       
015600         88  LM3-Undly-Eof             value "Y".                         
015700     03  LM3-Reinc-Eof-Sw       pic x    value "N".                       
015800         88  LM3-Reinc-Eof             value "Y".                         
015900     03  filler                 pic x(6).                                 
016000*                                                                         
016100 01  LM3-Treaty-Fields.                                                   
016200     03  LM3-Ini-Confirm-Ym     pic x(6).                                 
016300     03  LM3-Val-Month-End      pic x(10).                                
016400     03  LM3-Total-Net-Premium  pic s9(13)v9(10) comp-3.                  
016500     03  LM3-Total-Days         pic 9(7)         comp.                    
016600     03  LM3-Acc-Ifie           pic s9(13)v9(10) comp-3.                  
016700     03  LM3-Acc-Revenue        pic s9(13)v9(10) comp-3.                  
016800     03  LM3-Closing-Bal        pic s9(13)v9(10) comp-3.                  
016900     03  LM3-Dis-Rate           pic s9v9(10)     comp-3.                  
017000     03  LM3-Loss-Component     pic s9(13)v9(10) comp-3.                  
017100     03  LM3-Lrc-Debt           pic s9(13)v9(10) comp-3.                  
017200     03  LM3-Undly-Type         pic x(1).                                 
017300     03  filler                 pic x(3).                                 
017400*                                                                         
017500 01  LM3-Date-Compare.                                                    
017600     03  LM3-Cmp-Date           pic x(10).                                
017700     03  LM3-Cmp-Parts redefines LM3-Cmp-Date.                            
017800         05  LM3-Cmp-Ccyy       pic 9(4).                                 
017900         05  filler             pic x.                                    
018000         05  LM3-Cmp-Mo         pic 99.                                   
018100         05  filler             pic x.                                    
018200         05  LM3-Cmp-Da         pic 99.                                   
018300     03  filler                 pic x(2).                                 
018400*                                                                         
018500 01  LM3-Month-End-Calc.                                                  
018600     03  LM3-Mec-Ym             pic x(6).                                 
018700     03  LM3-Mec-Ym-R redefines LM3-Mec-Ym.                               
018800         05  LM3-Mec-Yr         pic 9(4).                                 
018900         05  LM3-Mec-Mo         pic 99.                                   
019000     03  LM3-Mec-Last-Day       pic x(10).                                
019100     03  filler                 pic x(2).                                 
019200*                                                                         
019300 01  LM3-Month-Roll.                                                      
019400     03  MR-Count               pic 9(4)     comp.                        
019500     03  MR-Entry occurs 400 times                                        
019600                                 indexed by MR-Ix.                        
019700         05  MR-Month-Id            pic x(6).                             
019800         05  MR-Month-Id-R redefines MR-Month-Id.                         
019900             07  MR-Yr              pic 9(4).                             
020000             07  MR-Mo              pic 99.                               
020100         05  MR-Net-Cf              pic s9(13)v9(10) comp-3.              
020200         05  MR-Ratio               pic s9v9(10)     comp-3.              
020300         05  MR-Ifie                pic s9(13)v9(10) comp-3.              
020400         05  MR-Revenue             pic s9(13)v9(10) comp-3.              
020500         05  MR-Closing             pic s9(13)v9(10) comp-3.              
020600         05  MR-Loss-Component      pic s9(13)v9(10) comp-3.              
020700         05  MR-Lrc-Debt            pic s9(13)v9(10) comp-3.              
020800     03  filler                 pic x(4).                                 
020900*                                                                         
021000 01  LM3-Pv-Work.                                                         
021100     03  LM3-Pv-Ix              pic 9(5)      comp.                       
021200     03  LM3-Pv-Lo              pic 9(9)      comp.                       
021300     03  LM3-Pv-Hi              pic 9(9)      comp.                       
021400     03  filler                 pic x(4).                                 
021500*                                                                         
021600 linkage          section.                                                
021700*-----------------------                                                  
021800*                                                                         
021900 01  LM900-Linkage.                                                       
022000     03  LM900-Function         pic 9.                                    
022100         88  LM900-Validate       value 1.                                
022200         88  LM900-Month-Diff     value 2.                                
022300         88  LM900-Add-Months     value 3.                                
022400         88  LM900-Day-Number     value 4.                                
022500     03  LM900-Date-A           pic x(10).                                
022600     03  LM900-Month-A          pic x(6).                                 
022700     03  LM900-Month-B          pic x(6).                                 
022800     03  LM900-N-Months         pic s9(5)      comp-3.                    
022900     03  LM900-Result-Month     pic x(6).                                 
023000     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
023100     03  LM900-Result-Day       pic s9(9)      comp.                      
023200     03  LM900-Valid-Sw         pic x.                                    
023300         88  LM900-Is-Valid       value "Y".                              
023400         88  LM900-Is-Invalid     value "N".                              
023500     03  filler                 pic x(4).                                 
023600*                                                                         
023700 procedure        division.                                               
023800*=========================                                                
023900*                                                                         
024000 aa000-Main               section.                                        
024100*******************************                                           
024200     perform  aa010-Open-Files.                                           
024300     perform  aa020-Load-Tables.                                          
024400     perform  aa030-Process-Cessions.                                     
024500     perform  zz080-Print-Report thru aa090-Exit.                         
024600     goback.                                                              
024700*                                                                         
024800 aa000-Exit.  exit section.                                               
024900*                                                                         
025000 aa010-Open-Files             section.                                    
025100***********************************                                       
025200*                                                                         
025300     open     input  Reinc-File Assum-File Disrt-File                     
025400                      Undly-File.                                         
025500     open     output Unexp-File Rept-File.                                
025600     if       FS-Reinc not = "00"                                         
025700              display LM009 " " FS-Reinc                                  
025800              move    16 to return-code                                   
025900              goback.                                                     
026000*                                                                         
026100 aa010-Exit.                                                              
026200     exit     section.                                                    
026300*                                                                         
026400 aa020-Load-Tables            section.                                    
026500***********************************                                       
026600*                                                                         
026700     perform  aa021-Load-Assum-Table.                                     
026800     perform  aa022-Load-Disrt-Table.                                     
026900     perform  aa025-Load-Underlying-Loss.                                 
027000*                                                                         
027100 aa020-Exit.                                                              
027200     exit     section.                                                    
027300*                                                                         
027400 aa021-Load-Assum-Table       section.                                    
027500***********************************                                       
027600*                                                                         
027700     move     zero to ATAB-Count.                                         
027800     perform  aa021a-Read-Assum.                                          
027900     perform  aa021b-Assum-Loop until LM3-Assum-Eof.                      
028000*                                                                         
028100 aa021-Exit.                                                              
028200     exit     section.                                                    
028300*                                                                         
028400 aa021a-Read-Assum            section.                                    
028500***********************************                                       
028600*                                                                         
028700     read     Assum-File next record                                      
028800              at end set LM3-Assum-Eof to true                            
028900     end-read.                                                            
029000     if       FS-Assum not = "00" and not LM3-Assum-Eof                   
029100              set  LM3-Assum-Eof to true.                                 
029200*                                                                         
029300 aa021a-Exit.                                                             
029400     exit     section.                                                    
029500*                                                                         
029600 aa021b-Assum-Loop            section.                                    
029700***********************************                                       
029800*                                                                         
029900     if       ASSUM-Val-Method = "10"                                     
030000              add    1 to ATAB-Count                                      
030100              set    ATAB-Ix to ATAB-Count                                
030200              move   ASSUM-Val-Month     to                               
030300                     ATAB-Val-Month (ATAB-Ix)                             
030400              move   ASSUM-Class-Code    to                               
030500                     ATAB-Class-Code (ATAB-Ix)                            
030600              move   ASSUM-Val-Method    to                               
030700                     ATAB-Val-Method (ATAB-Ix)                            
030800              move   ASSUM-Loss-Ratio    to                               
030900                     ATAB-Loss-Ratio (ATAB-Ix)                            
031000              move   ASSUM-Indir-Clm-Ratio to                             
031100                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
031200              move   ASSUM-Maint-Exp-Ratio to                             
031300                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
031400              move   ASSUM-Ra-Ratio      to                               
031500                     ATAB-Ra-Ratio (ATAB-Ix)                              
031600              move   ASSUM-Acq-Exp-Ratio to                               
031700                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
031800              move   ASSUM-Lic-Ra        to                               
031900                     ATAB-Lic-Ra (ATAB-Ix)                                
032000     end-if.                                                              
032100     perform  aa021a-Read-Assum.                                          
032200*                                                                         
032300 aa021b-Exit.                                                             
032400     exit     section.                                                    
032500*                                                                         
032600 aa022-Load-Disrt-Table       section.                                    
032700***********************************                                       
032800*                                                                         
032900     move     zero to DTAB-Count.                                         
033000     perform  aa022a-Read-Disrt.                                          
033100     perform  aa022b-Disrt-Loop until LM3-Disrt-Eof.                      
033200*                                                                         
033300 aa022-Exit.                                                              
033400     exit     section.                                                    
033500*                                                                         
033600 aa022a-Read-Disrt            section.                                    
033700***********************************                                       
033800*                                                                         
033900     read     Disrt-File next record                                      
034000              at end set LM3-Disrt-Eof to true                            
034100     end-read.                                                            
034200     if       FS-Disrt not = "00" and not LM3-Disrt-Eof                   
034300              set  LM3-Disrt-Eof to true.                                 
034400*                                                                         
034500 aa022a-Exit.                                                             
034600     exit     section.                                                    
034700*                                                                         
034800 aa022b-Disrt-Loop            section.                                    
034900***********************************                                       
035000*                                                                         
035100     add      1 to DTAB-Count.                                            
035200     set      DTAB-Ix to DTAB-Count.                                      
035300     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
035400     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
035500     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
035600     perform  aa022a-Read-Disrt.                                          
035700*                                                                         
035800 aa022b-Exit.                                                             
035900     exit     section.                                                    
036000*                                                                         
036100 aa025-Load-Underlying-Loss   section.                                    
036200***********************************                                       
036300*                                                                         
036400     move     zero to UNDTB-Count.                                        
036500     perform  aa025a-Read-Undly.                                          
036600     perform  aa025b-Undly-Loop until LM3-Undly-Eof.                      
036700*                                                                         
036800 aa025-Exit.                                                              
036900     exit     section.                                                    
037000*                                                                         
037100 aa025a-Read-Undly            section.                                    
037200***********************************                                       
037300*                                                                         
037400     read     Undly-File next record                                      
037500              at end set LM3-Undly-Eof to true                            
037600     end-read.                                                            
037700     if       FS-Undly not = "00" and not LM3-Undly-Eof                   
037800              set  LM3-Undly-Eof to true.                                 
037900*                                                                         
038000 aa025a-Exit.                                                             
038100     exit     section.                                                    
038200*                                                                         
038300 aa025b-Undly-Loop            section.                                    
038400***********************************                                       
038500*                                                                         
038600     add      1 to UNDTB-Count.                                           
038700     set      UNDTB-Ix to UNDTB-Count.                                    
038800     move     UNDLY-Policy-No    to UNDTB-Policy-No (UNDTB-Ix).           
038900     move     UNDLY-Certi-No     to UNDTB-Certi-No (UNDTB-Ix).            
039000     move     UNDLY-Val-Month    to UNDTB-Val-Month (UNDTB-Ix).           
039100     move     UNDLY-Rein-Type    to UNDTB-Rein-Type (UNDTB-Ix).           
039200     move     UNDLY-Lrc-Loss-Amt to                                       
039300              UNDTB-Lrc-Loss-Amt (UNDTB-Ix).                              
039400     perform  aa025a-Read-Undly.                                          
039500*                                                                         
039600 aa025b-Exit.                                                             
039700     exit     section.                                                    
039800*                                                                         
039900 aa030-Process-Cessions       section.                                    
040000***********************************                                       
040100*                                                                         
040200     perform  aa033-Read-Cession.                                         
040300     perform  aa034-Cession-Loop until LM3-Reinc-Eof.                     
040400*                                                                         
040500 aa030-Exit.                                                              
040600     exit     section.                                                    
040700*                                                                         
040800 aa033-Read-Cession           section.                                    
040900***********************************                                       
041000*                                                                         
041100* Reincontract-File carries both inward and outward rows -                
041200* skip inward (Val-Method '11') rows, this run is outward only.           
041300*                                                                         
041400     perform  aa033a-Read-One-Cession.                                    
041500     perform  aa033a-Read-One-Cession until LM3-Reinc-Eof or              
041600              REINC-Val-Method = "10".                                    
041700*                                                                         
041800 aa033-Exit.                                                              
041900     exit     section.                                                    
042000*                                                                         
042100 aa033a-Read-One-Cession      section.                                    
042200***********************************                                       
042300*                                                                         
042400     read     Reinc-File next record                                      
042500              at end set LM3-Reinc-Eof to true                            
042600     end-read.                                                            
042700     if       FS-Reinc not = "00" and not LM3-Reinc-Eof                   
042800              set  LM3-Reinc-Eof to true.                                 
042900*                                                                         
043000 aa033a-Exit.                                                             
043100     exit     section.                                                    
043200*                                                                         
043300 aa034-Cession-Loop           section.                                    
043400***********************************                                       
043500*                                                                         
043600     perform  bb010-Roll-Forward.                                         
043700     perform  cc010-Write-Result.                                         
043800     perform  aa033-Read-Cession.                                         
043900*                                                                         
044000 aa034-Exit.                                                              
044100     exit     section.                                                    
044200*                                                                         
044300 bb010-Roll-Forward            section.                                   
044400***********************************                                       
044500*                                                                         
044600* BR-20 - monthly roll (net cash flow, service ratio, Ifie,               
044700* revenue, closing) and BR-21 - loss component / Lrc debt,                
044800* re-evaluated for the underlying loss found in each roll month.          
044900*                                                                         
045000     move     REINC-Ini-Confirm(1:4) to LM3-Ini-Confirm-Ym(1:4).          
045100     move     REINC-Ini-Confirm(6:2) to LM3-Ini-Confirm-Ym(5:2).          
045200     compute  LM3-Total-Net-Premium =                                     
045300              REINC-Premium - REINC-Commission.                           
045400     perform  bb011-Compute-Total-Days.                                   
045500     initialize LM3-Acc-Ifie LM3-Acc-Revenue LM3-Closing-Bal.             
045600     move     zero to MR-Count.                                           
045700     move     LM3-Ini-Confirm-Ym to LM3-Mec-Ym.                           
045800     perform  bb014-Roll-One-Month until                                  
045900              LM3-Mec-Ym > LM-PRM-Val-Month.                              
046000*                                                                         
046100 bb010-Exit.                                                              
046200     exit     section.                                                    
046300*                                                                         
046400 bb011-Compute-Total-Days      section.                                   
046500***********************************                                       
046600*                                                                         
046700     move     4 to LM900-Function.                                        
046800     move     REINC-Pi-Start-Date to LM900-Date-A.                        
046900     call     "lm900" using LM900-Linkage.                                
047000     move     LM900-Result-Day to LM3-Pv-Lo.                              
047100     move     4 to LM900-Function.                                        
047200     move     REINC-Pi-End-Date to LM900-Date-A.                          
047300     call     "lm900" using LM900-Linkage.                                
047400     move     LM900-Result-Day to LM3-Pv-Hi.                              
047500     compute  LM3-Total-Days = LM3-Pv-Hi - LM3-Pv-Lo + 1.                 
047600*                                                                         
047700 bb011-Exit.                                                              
047800     exit     section.                                                    
047900*                                                                         
048000 bb014-Roll-One-Month          section.                                   
048100***********************************                                       
048200*                                                                         
048300     add      1 to MR-Count.                                              
048400     set      MR-Ix to MR-Count.                                          
048500     move     LM3-Mec-Ym to MR-Month-Id (MR-Ix).                          
048600     initialize MR-Net-Cf (MR-Ix) MR-Ratio (MR-Ix)                        
048700                MR-Ifie (MR-Ix) MR-Revenue (MR-Ix)                        
048800                MR-Closing (MR-Ix) MR-Loss-Component (MR-Ix)              
048900                MR-Lrc-Debt (MR-Ix).                                      
049000     if       MR-Ix = 1                                                   
049100              move LM3-Total-Net-Premium to MR-Net-Cf (MR-Ix)             
049200     end-if.                                                              
049300     perform  bb022-Service-Ratio.                                        
049400     perform  bb023-Current-Dis-Rate.                                     
049500     perform  bb024-Ifie.                                                 
049600     perform  bb025-Revenue.                                              
049700     perform  bb026-Closing.                                              
049800     perform  bb028-Loss-Component.                                       
049900     move     3 to LM900-Function.                                        
050000     move     LM3-Mec-Ym to LM900-Month-A.                                
050100     move     1          to LM900-N-Months.                               
050200     call     "lm900" using LM900-Linkage.                                
050300     move     LM900-Result-Month to LM3-Mec-Ym.                           
050400*                                                                         
050500 bb014-Exit.                                                              
050600     exit     section.                                                    
050700*                                                                         
050800 bb022-Service-Ratio           section.                                   
050900***********************************                                       
051000*                                                                         
051100     move     MR-Month-Id (MR-Ix) to LM3-Mec-Ym.                          
051200     perform  bb0221-Month-End-Date.                                      
051300     if       LM3-Mec-Last-Day < REINC-Pi-End-Date                        
051400              move LM3-Mec-Last-Day to LM3-Val-Month-End                  
051500     else                                                                 
051600              move REINC-Pi-End-Date to LM3-Val-Month-End                 
051700     end-if.                                                              
051800     if       LM3-Val-Month-End < REINC-Pi-Start-Date                     
051900              move zero to MR-Ratio (MR-Ix)                               
052000     else                                                                 
052100              move 4 to LM900-Function                                    
052200              move LM3-Val-Month-End to LM900-Date-A                      
052300              call "lm900" using LM900-Linkage                            
052400              move LM900-Result-Day to LM3-Pv-Hi                          
052500              move 4 to LM900-Function                                    
052600              move REINC-Pi-Start-Date to LM900-Date-A                    
052700              call "lm900" using LM900-Linkage                            
052800              move LM900-Result-Day to LM3-Pv-Lo                          
052900              compute MR-Ratio (MR-Ix) rounded =                          
053000                      (LM3-Pv-Hi - LM3-Pv-Lo + 1) / LM3-Total-Days        
053100     end-if.                                                              
053200*                                                                         
053300 bb022-Exit.                                                              
053400     exit     section.                                                    
053500*                                                                         
053600 bb0221-Month-End-Date         section.                                   
053700***********************************                                       
053800*                                                                         
053900     move     LM3-Mec-Yr to LM3-Cmp-Ccyy.                                 
054000     move     LM3-Mec-Mo to LM3-Cmp-Mo.                                   
054100     move     "-"        to LM3-Cmp-Date(5:1) LM3-Cmp-Date(8:1).          
054200     evaluate LM3-Mec-Mo                                                  
054300         when 01 when 03 when 05 when 07 when 08                          
054400         when 10 when 12                                                  
054500              move 31 to LM3-Cmp-Da                                       
054600         when 04 when 06 when 09 when 11                                  
054700              move 30 to LM3-Cmp-Da                                       
054800         when other                                                       
054900              perform bb0222-Feb-Last-Day                                 
055000     end-evaluate.                                                        
055100     move     LM3-Cmp-Date to LM3-Mec-Last-Day.                           
055200*                                                                         
055300 bb0221-Exit.                                                             
055400     exit     section.                                                    
055500*                                                                         
055600 bb0222-Feb-Last-Day           section.                                   
055700***********************************                                       
055800*                                                                         
055900     move     29 to LM3-Cmp-Da.                                           
056000     move     1  to LM900-Function.                                       
056100     move     LM3-Cmp-Date to LM900-Date-A.                               
056200     call     "lm900" using LM900-Linkage.                                
056300     if       LM900-Is-Valid                                              
056400              continue                                                    
056500     else                                                                 
056600              move 28 to LM3-Cmp-Da                                       
056700     end-if.                                                              
056800*                                                                         
056900 bb0222-Exit.                                                             
057000     exit     section.                                                    
057100*                                                                         
057200 bb023-Current-Dis-Rate        section.                                   
057300***********************************                                       
057400*                                                                         
057500* Rate = current valuation-month curve, term 1, default when              
057600* missing per BR-20.                                                      
057700*                                                                         
057800     move     0.0012 to LM3-Dis-Rate.                                     
057900     set      DTAB-Ix to 1.                                               
058000     search   DTAB-Entry                                                  
058100              when DTAB-Val-Month (DTAB-Ix) = LM-PRM-Val-Month            
058200                   and DTAB-Term-Month (DTAB-Ix) = 1                      
058300                   move DTAB-Fwd-Rate (DTAB-Ix) to LM3-Dis-Rate           
058400     end-search.                                                          
058500*                                                                         
058600 bb023-Exit.                                                              
058700     exit     section.                                                    
058800*                                                                         
058900 bb024-Ifie                    section.                                   
059000***********************************                                       
059100*                                                                         
059200     compute  MR-Ifie (MR-Ix) rounded =                                   
059300              (LM3-Closing-Bal * LM3-Dis-Rate) +                          
059400              (MR-Net-Cf (MR-Ix) * LM3-Dis-Rate * 0.5).                   
059500     add      MR-Ifie (MR-Ix) to LM3-Acc-Ifie.                            
059600*                                                                         
059700 bb024-Exit.                                                              
059800     exit     section.                                                    
059900*                                                                         
060000 bb025-Revenue                 section.                                   
060100***********************************                                       
060200*                                                                         
060300     compute  MR-Revenue (MR-Ix) rounded =                                
060400              ((LM3-Total-Net-Premium + LM3-Acc-Ifie) *                   
060500               MR-Ratio (MR-Ix)) - LM3-Acc-Revenue.                       
060600     add      MR-Revenue (MR-Ix) to LM3-Acc-Revenue.                      
060700*                                                                         
060800 bb025-Exit.                                                              
060900     exit     section.                                                    
061000*                                                                         
061100 bb026-Closing                 section.                                   
061200***********************************                                       
061300*                                                                         
061400     compute  LM3-Closing-Bal =                                           
061500              LM3-Closing-Bal + MR-Net-Cf (MR-Ix) +                       
061600              MR-Ifie (MR-Ix) - MR-Revenue (MR-Ix).                       
061700     move     LM3-Closing-Bal to MR-Closing (MR-Ix).                      
061800*                                                                         
061900 bb026-Exit.                                                              
062000     exit     section.                                                    
062100*                                                                         
062200 bb028-Loss-Component          section.                                   
062300***********************************                                       
062400*                                                                         
062500* Picks up the direct-business result (Rein-Type "1") or the              
062600* inward-business result (any other Rein-Type) for this cession's         
062700* own underlying policy - the two are wholly separate U1/U3               
062800* result rows for the same policy/certi/month, never the same             
062900* amount, so the type must gate the lookup, not just the key.             
063000*                                                                         
063100     move     zero to LM3-Loss-Component.                                 
063200     if       REINC-Rein-Type = "1"                                       
063300              move "1" to LM3-Undly-Type                                  
063400     else                                                                 
063500              move "2" to LM3-Undly-Type                                  
063600     end-if.                                                              
063700     set      UNDTB-Ix to 1.                                              
063800     search   UNDTB-Entry                                                 
063900              when UNDTB-Policy-No (UNDTB-Ix) = REINC-Policy-No           
064000                   and UNDTB-Certi-No (UNDTB-Ix) = REINC-Certi-No         
064100                   and UNDTB-Val-Month (UNDTB-Ix) =                       
064200                       MR-Month-Id (MR-Ix)                                
064300                   and UNDTB-Rein-Type (UNDTB-Ix) = LM3-Undly-Type        
064400                   compute LM3-Loss-Component rounded =                   
064500                           UNDTB-Lrc-Loss-Amt (UNDTB-Ix) *                
064600                           REINC-Share-Rate                               
064700     end-search.                                                          
064800     move     LM3-Loss-Component to MR-Loss-Component (MR-Ix).            
064900     compute  LM3-Lrc-Debt =                                              
065000              MR-Closing (MR-Ix) + LM3-Loss-Component.                    
065100     move     LM3-Lrc-Debt to MR-Lrc-Debt (MR-Ix).                        
065200*                                                                         
065300 bb028-Exit.                                                              
065400     exit     section.                                                    
065500*                                                                         
065600 cc010-Write-Result             section.                                  
065700***********************************                                       
065800*                                                                         
065900     set      MR-Ix to MR-Count.                                          
066000     initialize LM-Unexp-Record.                                          
066100     move     REINC-Policy-No   to UNEXP-Policy-No.                       
066200     move     REINC-Certi-No    to UNEXP-Certi-No.                        
066300     move     LM-PRM-Val-Month  to UNEXP-Val-Month.                       
066400     move     LM3-Total-Net-Premium to UNEXP-Cum-Premiums.                
066500     move     zero              to UNEXP-Cum-Iacf.                        
066600     move     LM3-Acc-Ifie      to UNEXP-Cum-Ifie.                        
066700     move     zero              to UNEXP-Cum-Recv-Prem.                   
066800     move     MR-Closing (MR-Ix) to UNEXP-Lrc-No-Loss-Amt.                
066900     move     zero              to UNEXP-Unexpired-Prem.                  
067000     move     zero              to UNEXP-Fut-Recv-Prem.                   
067100     move     zero              to UNEXP-Pv-Future-Loss.                  
067200     move     zero              to UNEXP-Pv-Future-Maint.                 
067300     move     zero              to UNEXP-Risk-Adjustment.                 
067400     move     MR-Loss-Component (MR-Ix) to                                
067500              UNEXP-Future-Cash-Flow.                                     
067600     move     MR-Loss-Component (MR-Ix) to UNEXP-Lrc-Loss-Amt.            
067700     move     MR-Lrc-Debt (MR-Ix) to UNEXP-Lrc-Debt.                      
067800     write    LM-Unexp-Record.                                            
067900     add      1 to LM-CTL-Rec-Count.                                      
068000     add      MR-Closing (MR-Ix) to LM-CTL-Amt (1).                       
068100     add      MR-Loss-Component (MR-Ix) to LM-CTL-Amt (2).                
068200     add      MR-Lrc-Debt (MR-Ix) to LM-CTL-Amt (3).                      
068300     perform  zz081-Print-Detail.                                         
068400*                                                                         
068500 cc010-Exit.                                                              
068600     exit     section.                                                    
068700*                                                                         
068800* Print falls straight through into Close - one Perform ... Thru          
068900* range off Aa000-Main covers both, Rept-File must still be open          
069000* when the totals are written so Print has to run first.                  
069100*                                                                         
069200 zz080-Print-Report            section.                                   
069300***********************************                                       
069400*                                                                         
069500     move     spaces to LM-Print-Record.                                  
069600     move     "LM003"          to RPT1-Job-Lit.                           
069700     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
069800     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
069900     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
070000     move     1                to RPT1-Page.                              
070100     move     LM-Rpt-Head-1    to LM-Print-Record.                        
070200     write    LM-Print-Record.                                            
070300     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
070400     move     LM-Rpt-Head-2    to LM-Print-Record.                        
070500     write    LM-Print-Record.                                            
070600     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
070700     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
070800     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
070900     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
071000     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
071100     write    LM-Print-Record.                                            
071200     move     LM-CTL-Rec-Count to RPTG-Recs.                              
071300     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
071400     write    LM-Print-Record.                                            
071500*                                                                         
071600 zz080-Exit.                                                              
071700     exit     section.                                                    
071800*                                                                         
071900 aa090-Close-Files             section.                                   
072000***********************************                                       
072100*                                                                         
072200     close    Reinc-File Assum-File Disrt-File Undly-File                 
072300              Unexp-File Rept-File.                                       
072400*                                                                         
072500*                                                                         
072600 aa090-Exit.                                                              
072700     exit     section.                                                    
072800*                                                                         
072900 zz081-Print-Detail            section.                                   
073000***********************************                                       
073100*                                                                         
073200* One line per Cc010-Write-Result call - key, closing balance,            
073300* loss amount and total liability for the cession just written,           
073400* the same three amounts that feed the unit/grand footers above.          
073500*                                                                         
073600     move     spaces to LM-Print-Record.                                  
073700     move     REINC-Policy-No to RPTD-Key-1.                              
073800     move     REINC-Certi-No  to RPTD-Key-2.                              
073900     move     MR-Closing (MR-Ix)        to RPTD-Closing.                  
074000     move     MR-Loss-Component (MR-Ix) to RPTD-Loss-Amt.                 
074100     move     MR-Lrc-Debt (MR-Ix)       to RPTD-Liability.                
074200     move     LM-Rpt-Detail   to LM-Print-Record.                         
074300     write    LM-Print-Record.                                            
074400*                                                                         
074500 zz081-Exit.                                                              
074600     exit     section.                                                    
