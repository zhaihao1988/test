000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Unsettled File   *                               
000400*     Claim-group record, LIC input for   *                               
000500*     units U5/U6/U7 - Key = Unit-Id +    *                               
000600*             Val-Month                   *                               
000700*******************************************                               
000800*  Record size 165 bytes.                                                 
000900*                                                                         
001000* 09/01/26 vbc - LM0015 Created.                                          
001100*                                                                         
001200 01  LM-Unset-Record.                                                     
001300     03  UNSET-Unit-Id          pic x(30).                                
001400     03  UNSET-Val-Month        pic x(6).                                 
001500     03  UNSET-Biz-Type         pic x(10).                                
001600     03  UNSET-Class-Code       pic x(10).                                
001700     03  UNSET-Com-Code         pic x(10).                                
001800     03  UNSET-Risk-Code        pic x(10).                                
001900     03  UNSET-Channel-Type     pic x(10).                                
002000     03  UNSET-Car-Kind-Code    pic x(10).                                
002100     03  UNSET-Use-Nature-Code  pic x(10).                                
002200     03  UNSET-Under-Year       pic x(4).                                 
002300     03  UNSET-Accident-Month   pic x(6).                                 
002400     03  UNSET-Case-Amt         pic s9(13)v99  comp-3.                    
002500     03  UNSET-Ibnr-Amt         pic s9(13)v99  comp-3.                    
002600     03  UNSET-Ulae-Amt         pic s9(13)v99  comp-3.                    
002700     03  UNSET-Alae-Amt         pic s9(13)v99  comp-3.                    
002800     03  filler                 pic x(5).                                 
