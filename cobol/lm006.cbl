000100*****************************************************************         
000200*                                                                *        
000300*             One-Month Profit Measurement Batch                *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000    Program-Id.         lm006.                                            
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 15/01/1986           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       15/01/1986.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1986-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            One-month profit batch.  Per valuation           
002200*                        month ascending, per claim-group record,         
002300*                        per amount type Case/Ibnr/Ulae, computes         
002400*                        Pv1/Pv3 as Lm005 does (BR-27) then               
002500*                        applies the risk adjustment as a                 
002600*                        straight (1+ra) multiplier, accretes             
002700*                        Pv3 one month on the accident curve to           
002800*                        get Pv6 (BR-29), and echoes the prior            
002900*                        month's Pv1/Pv3/Pv6 grand totals onto            
003000*                        every detail row as Pv2/Pv4/Pv5.  On the         
003100*                        break to a new valuation month the               
003200*                        completed month's four journal totals            
003300*                        are written to the summary file and the          
003400*                        running totals roll forward as next              
003500*                        month's comparative - held in Working            
003600*                        Storage for the run, no carry file is            
003700*                        needed since U7 has no separate group            
003800*                        roll-up (contrast Lm005/lmprio.cob).             
003900*                                                                         
004000*    Version.            See Prog-Name in Ws.                             
004100*                                                                         
004200*    Called Modules.     Lm900 (month-diff maths).                        
004300*    Functions Used.     None.                                            
004400*    Files used.                                                          
004500*                        Unset-File.   Claim-group record (input),        
004600*                                      sorted Val-Month order.            
004700*                        Assum-File.   Ra-Ratio by class, method          
004800*                                      8.                                 
004900*                        Disrt-File.   Discount curve, all months.        
005000*                        Clmpn-File.   Claim payment pattern.             
005100*                        Profdt-File.  Profit detail (output).            
005200*                        Profsm-File.  Profit summary (output).           
005300*                        Rept-File.    Control report (output).           
005400*                                                                         
005500*    Error messages used.                                                 
005600*                        System wide:  LM001, LM002, LM003.               
005700*                        Program spec: LM011, LM012.                      
005800*                                                                         
005900* Changes:                                                                
006000* 15/01/86 vbc - 1.00 Created.                                            
006100* 09/03/99 vbc - 1.01 Y2K - Val-Month/Accident-Month confirmed            
006200*                Ccyymm throughout, century no longer assumed.            
006300* 15/01/26 vbc - LM0023 Created from the shape of Lm005 for the           
006400*                U7 one-month profit roll - Pv6 accretion and the         
006500*                four-line journal entry per valuation month.             
006600* 22/02/26 vbc - LM0028 Bb040-Write-Detail now performs                   
006700*                Zz081-Print-Detail, one report line per Profdt           
006800*                record written - was footers only, auditor could         
006900*                not tie a total back to the records behind it.           
007000*                                                                         
007100****************************************************************          
007200* Copyright Notice.                                                       
007300* ****************                                                        
007400*                                                                         
007500* This notice supersedes all prior notices, updated 2024-04-16.           
007600*                                                                         
007700* This program is part of the Liability Measurement batch                 
007800* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
007900*                                                                         
008000* This program is free software; you can redistribute it                  
008100* and/or modify it under the terms of the GNU General Public              
008200* License as published by the Free Software Foundation;                   
008300* version 3 and later, for personal usage only, including use             
008400* within a business, but excluding repackaging or resale,                 
008500* rental or hire in any way.                                              
008600*                                                                         
008700* Persons interested in repackaging or redistribution for                 
008800* resale must get in touch with the copyright holder with                 
008900* their commercial plans and proposals.                                   
009000*                                                                         
009100* This program is distributed in the hope that it will be                 
009200* useful, but WITHOUT ANY WARRANTY; without even the implied              
009300* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
009400* PURPOSE.  See the GNU General Public License for details.               
009500*                                                                         
009600* You should have received a copy of the GNU General Public               
009700* License along with this program; see the file COPYING.  If              
009800* not, write to the Free Software Foundation, 59 Temple                   
009900* Place, Suite 330, Boston, MA 02111-1307 USA.                            
010000*                                                                         
010100****************************************************************          
010200*                                                                         
010300 environment      division.                                               
010400*========================                                                 
010500*                                                                         
010600 copy  "envdiv.cob".                                                      
010700*                                                                         
010800 input-output     section.                                                
010900*-----------------------                                                  
011000 file-control.                                                            
011100 copy "selunset.cob".                                                     
011200 copy "selassum.cob".                                                     
011300 copy "seldisrt.cob".                                                     
011400 copy "selclmpn.cob".                                                     
011500 copy "selprofdt.cob".                                                    
011600 copy "selprofsm.cob".                                                    
011700 copy "selrept.cob".                                                      
011800*                                                                         
011900 data             division.                                               
012000*========================                                                 
012100*                                                                         
012200 file section.                                                            
012300*                                                                         
012400 fd  Unset-File.                                                          
012500 copy "lmunset.cob".                                                      
012600*                                                                         
012700 fd  Assum-File.                                                          
012800 copy "lmassum.cob".                                                      
012900*                                                                         
013000 fd  Disrt-File.                                                          
013100 copy "lmdisrt.cob".                                                      
013200*                                                                         
013300 fd  Clmpn-File.                                                          
013400 copy "lmclmpn.cob".                                                      
013500*                                                                         
013600 fd  Profdt-File.                                                         
013700 copy "lmprofdt.cob".                                                     
013800*                                                                         
013900 fd  Profsm-File.                                                         
014000 copy "lmprofsm.cob".                                                     
014100*                                                                         
014200 fd  Rept-File.                                                           
014300 copy "lmrept.cob".                                                       
014400*                                                                         
014500 working-storage  section.                                                
014600*-----------------------                                                  
014700*                                                                         
014800 77  Prog-Name              pic x(17) value "lm006 (1.00.00)".            
014900*                                                                         
015000 copy "lmfsta.cob".                                                       
015100 copy "lmparm.cob".                                                       
015200 copy "lmerrs.cob".                                                       
015300 copy "lmctrl.cob".                                                       
015400 copy "lmatab.cob".                                                       
015500 copy "lmdtab.cob".                                                       
015600 copy "lmptab.cob".                                                       
015700*                                                                         
015800 01  LM6-Switches.                                                        
015900     03  LM6-Assum-Eof-Sw       pic x    value "N".                       
016000         88  LM6-Assum-Eof             value "Y".                         
016100     03  LM6-Disrt-Eof-Sw       pic x    value "N".                       
016200         88  LM6-Disrt-Eof             value "Y".                         
016300     03  LM6-Clmpn-Eof-Sw       pic x    value "N".                       
016400         88  LM6-Clmpn-Eof             value "Y".                         
016500     03  LM6-Unset-Eof-Sw       pic x    value "N".                       
016600         88  LM6-Unset-Eof             value "Y".                         
016700     03  filler                 pic x(6).                                 
016800*                                                                         
016900 01  LM6-Ctl-Fields.                                                      
017000     03  LM6-Month-Open         pic x    value "N".                       
017100     03  LM6-Cur-Val-Month      pic x(6).                                 
017200     03  LM6-Ty-Ix              pic 9    comp.                            
017300     03  filler                 pic x(6).                                 
017400*                                                                         
017500* Amount-type name table - picked out by Lm6-Ty-Ix at write time          
017600* for the detail record's type tag, in place of an in-line                
017700* If/Else per type.                                                       
017800*                                                                         
017900 01  LM6-Type-Name-List.                                                  
018000     03  filler                 pic x(4) value "CASE".                    
018100     03  filler                 pic x(4) value "IBNR".                    
018200     03  filler                 pic x(4) value "ULAE".                    
018300     03  filler                 pic x(4) value spaces.                    
018400 01  LM6-Type-Name-Table redefines LM6-Type-Name-List.                    
018500     03  LM6-Type-Name          occurs 3 times   pic x(4).                
018600     03  filler                 pic x(4).                                 
018700*                                                                         
018800 01  LM6-Amt-By-Type.                                                     
018900     03  LM6-Case-Amt-W         pic s9(13)v99  comp-3.                    
019000     03  LM6-Ibnr-Amt-W         pic s9(13)v99  comp-3.                    
019100     03  LM6-Ulae-Amt-W         pic s9(13)v99  comp-3.                    
019200     03  filler                 pic x(4).                                 
019300 01  LM6-Amt-Table redefines LM6-Amt-By-Type.                             
019400     03  LM6-Amt-Entry      occurs 3 times    pic s9(13)v99               
019500                                                comp-3.                   
019600     03  filler                 pic x(4).                                 
019700*                                                                         
019800 01  LM6-Row-Fields.                                                      
019900     03  LM6-Months-Passed      pic s9(3)      comp-3.                    
020000     03  LM6-Sum-Month          pic 9(3)       comp.                      
020100     03  LM6-Dev-Month          pic 9(3)       comp.                      
020200     03  LM6-Loop-P             pic 9(3)       comp.                      
020300     03  LM6-Term-Val           pic 9(4)       comp.                      
020400     03  LM6-Term-Acc           pic 9(4)       comp.                      
020500     03  LM6-Paid-Ratio         pic s9v9(10)   comp-3.                    
020600     03  LM6-Unpaid             pic s9v9(10)   comp-3.                    
020700     03  LM6-Ra-Ratio           pic s9v9(10)   comp-3.                    
020800     03  filler                 pic x(4).                                 
020900*                                                                         
021000 01  LM6-Type-Work.                                                       
021100     03  LM6-Ty-Amount          pic s9(13)v99  comp-3.                    
021200     03  LM6-Ty-Pv1             pic s9(13)v9(10) comp-3.                  
021300     03  LM6-Ty-Pv3             pic s9(13)v9(10) comp-3.                  
021400     03  LM6-Ty-Pv6             pic s9(13)v9(10) comp-3.                  
021500     03  LM6-Cash-Flow          pic s9(13)v9(10) comp-3.                  
021600     03  LM6-Pattern-Val        pic s9v9(10)   comp-3.                    
021700     03  LM6-Rate               pic s9v9(10)   comp-3.                    
021800     03  LM6-Pv1-Factor         pic s9(3)v9(10) comp-3.                   
021900     03  LM6-Pv3-Factor         pic s9(3)v9(10) comp-3.                   
022000     03  LM6-Pv-Amt-1           pic s9(13)v9(10) comp-3.                  
022100     03  LM6-Pv-Amt-3           pic s9(13)v9(10) comp-3.                  
022200     03  filler                 pic x(4).                                 
022300*                                                                         
022400* Scratch per-row result, one slot per amount type - filled by            
022500* Bb020/Bb025 then read back by Bb040 to build the detail record          
022600* and roll into the month's running totals, one entry at a time.          
022700*                                                                         
022800 01  LM6-Type-Results.                                                    
022900     03  LM6-Case-Result.                                                 
023000         05  LM6-Case-Pv1           pic s9(13)v9(10) comp-3.              
023100         05  LM6-Case-Pv3           pic s9(13)v9(10) comp-3.              
023200         05  LM6-Case-Pv6           pic s9(13)v9(10) comp-3.              
023300     03  LM6-Ibnr-Result.                                                 
023400         05  LM6-Ibnr-Pv1           pic s9(13)v9(10) comp-3.              
023500         05  LM6-Ibnr-Pv3           pic s9(13)v9(10) comp-3.              
023600         05  LM6-Ibnr-Pv6           pic s9(13)v9(10) comp-3.              
023700     03  LM6-Ulae-Result.                                                 
023800         05  LM6-Ulae-Pv1           pic s9(13)v9(10) comp-3.              
023900         05  LM6-Ulae-Pv3           pic s9(13)v9(10) comp-3.              
024000         05  LM6-Ulae-Pv6           pic s9(13)v9(10) comp-3.              
024100     03  filler                     pic x(6).                             
024200 01  LM6-Type-Result-Table redefines LM6-Type-Results.                    
024300     03  LM6-Trtab-Entry        occurs 3 times.                           
024400         05  LM6-Trtab-Pv1          pic s9(13)v9(10) comp-3.              
024500         05  LM6-Trtab-Pv3          pic s9(13)v9(10) comp-3.              
024600         05  LM6-Trtab-Pv6          pic s9(13)v9(10) comp-3.              
024700     03  filler                     pic x(6).                             
024800*                                                                         
024900* Grand totals for the valuation month currently open, and the            
025000* prior month's grand totals - both carried in Working Storage            
025100* for the run only, U7 having no group roll so no cross-run               
025200* carry table is needed (contrast Lm005/lmprio.cob).                      
025300*                                                                         
025400 01  LM6-Month-Totals.                                                    
025500     03  LM6-Tot-Pv1            pic s9(13)v9(10) comp-3.                  
025600     03  LM6-Tot-Pv3            pic s9(13)v9(10) comp-3.                  
025700     03  LM6-Tot-Pv6            pic s9(13)v9(10) comp-3.                  
025800     03  LM6-Prev-Pv1           pic s9(13)v9(10) comp-3.                  
025900     03  LM6-Prev-Pv3           pic s9(13)v9(10) comp-3.                  
026000     03  LM6-Prev-Pv6           pic s9(13)v9(10) comp-3.                  
026100     03  LM6-Claim-Change       pic s9(13)v9(10) comp-3.                  
026200     03  LM6-Service-Cost       pic s9(13)v9(10) comp-3.                  
026300     03  LM6-Fin-Result         pic s9(13)v9(10) comp-3.                  
026400     03  LM6-Oci                pic s9(13)v9(10) comp-3.                  
026500     03  filler                 pic x(6).                                 
026600*                                                                         
026700 linkage          section.                                                
026800*-----------------------                                                  
026900*                                                                         
027000 01  LM900-Linkage.                                                       
027100     03  LM900-Function         pic 9.                                    
027200         88  LM900-Validate       value 1.                                
027300         88  LM900-Month-Diff     value 2.                                
027400         88  LM900-Add-Months     value 3.                                
027500         88  LM900-Day-Number     value 4.                                
027600     03  LM900-Date-A           pic x(10).                                
027700     03  LM900-Month-A          pic x(6).                                 
027800     03  LM900-Month-B          pic x(6).                                 
027900     03  LM900-N-Months         pic s9(5)      comp-3.                    
028000     03  LM900-Result-Month     pic x(6).                                 
028100     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
028200     03  LM900-Result-Day       pic s9(9)      comp.                      
028300     03  LM900-Valid-Sw         pic x.                                    
028400         88  LM900-Is-Valid       value "Y".                              
028500         88  LM900-Is-Invalid     value "N".                              
028600     03  filler                 pic x(4).                                 
028700*                                                                         
028800 procedure        division.                                               
028900*=========================                                                
029000*                                                                         
029100 aa000-Main               section.                                        
029200*******************************                                           
029300     perform  aa010-Open-Files.                                           
029400     perform  aa020-Load-Tables.                                          
029500     perform  aa030-Process-Records.                                      
029600     perform  aa040-Final-Flush.                                          
029700     perform  zz080-Print-Report thru aa090-Exit.                         
029800     goback.                                                              
029900*                                                                         
030000 aa000-Exit.  exit section.                                               
030100*                                                                         
030200 aa010-Open-Files             section.                                    
030300***********************************                                       
030400*                                                                         
030500     open     input  Unset-File Assum-File Disrt-File Clmpn-File.         
030600     open     output Profdt-File Profsm-File Rept-File.                   
030700     if       FS-Unset not = "00"                                         
030800              display LM011 " " FS-Unset                                  
030900              move    16 to return-code                                   
031000              goback.                                                     
031100*                                                                         
031200 aa010-Exit.                                                              
031300     exit     section.                                                    
031400*                                                                         
031500 aa020-Load-Tables            section.                                    
031600***********************************                                       
031700*                                                                         
031800     perform  aa021-Load-Assum-Table.                                     
031900     perform  aa022-Load-Disrt-Table.                                     
032000     perform  aa023-Load-Clmpn-Table.                                     
032100*                                                                         
032200 aa020-Exit.                                                              
032300     exit     section.                                                    
032400*                                                                         
032500 aa021-Load-Assum-Table       section.                                    
032600***********************************                                       
032700*                                                                         
032800     move     zero to ATAB-Count.                                         
032900     perform  aa021a-Read-Assum.                                          
033000     perform  aa021b-Assum-Loop until LM6-Assum-Eof.                      
033100*                                                                         
033200 aa021-Exit.                                                              
033300     exit     section.                                                    
033400*                                                                         
033500 aa021a-Read-Assum            section.                                    
033600***********************************                                       
033700*                                                                         
033800     read     Assum-File next record                                      
033900              at end set LM6-Assum-Eof to true                            
034000     end-read.                                                            
034100     if       FS-Assum not = "00" and not LM6-Assum-Eof                   
034200              set  LM6-Assum-Eof to true.                                 
034300*                                                                         
034400 aa021a-Exit.                                                             
034500     exit     section.                                                    
034600*                                                                         
034700 aa021b-Assum-Loop            section.                                    
034800***********************************                                       
034900*                                                                         
035000     if       ASSUM-Val-Method = "8 "                                     
035100              add    1 to ATAB-Count                                      
035200              set    ATAB-Ix to ATAB-Count                                
035300              move   ASSUM-Val-Month     to                               
035400                     ATAB-Val-Month (ATAB-Ix)                             
035500              move   ASSUM-Class-Code    to                               
035600                     ATAB-Class-Code (ATAB-Ix)                            
035700              move   ASSUM-Val-Method    to                               
035800                     ATAB-Val-Method (ATAB-Ix)                            
035900              move   ASSUM-Loss-Ratio    to                               
036000                     ATAB-Loss-Ratio (ATAB-Ix)                            
036100              move   ASSUM-Indir-Clm-Ratio to                             
036200                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
036300              move   ASSUM-Maint-Exp-Ratio to                             
036400                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
036500              move   ASSUM-Ra-Ratio      to                               
036600                     ATAB-Ra-Ratio (ATAB-Ix)                              
036700              move   ASSUM-Acq-Exp-Ratio to                               
036800                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
036900              move   ASSUM-Lic-Ra        to                               
037000                     ATAB-Lic-Ra (ATAB-Ix)                                
037100     end-if.                                                              
037200     perform  aa021a-Read-Assum.                                          
037300*                                                                         
037400 aa021b-Exit.                                                             
037500     exit     section.                                                    
037600*                                                                         
037700 aa022-Load-Disrt-Table       section.                                    
037800***********************************                                       
037900*                                                                         
038000     move     zero to DTAB-Count.                                         
038100     perform  aa022a-Read-Disrt.                                          
038200     perform  aa022b-Disrt-Loop until LM6-Disrt-Eof.                      
038300*                                                                         
038400 aa022-Exit.                                                              
038500     exit     section.                                                    
038600*                                                                         
038700 aa022a-Read-Disrt            section.                                    
038800***********************************                                       
038900*                                                                         
039000     read     Disrt-File next record                                      
039100              at end set LM6-Disrt-Eof to true                            
039200     end-read.                                                            
039300     if       FS-Disrt not = "00" and not LM6-Disrt-Eof                   
039400              set  LM6-Disrt-Eof to true.                                 
039500*                                                                         
039600 aa022a-Exit.                                                             
039700     exit     section.                                                    
039800*                                                                         
039900 aa022b-Disrt-Loop            section.                                    
040000***********************************                                       
040100*                                                                         
040200     add      1 to DTAB-Count.                                            
040300     set      DTAB-Ix to DTAB-Count.                                      
040400     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
040500     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
040600     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
040700     perform  aa022a-Read-Disrt.                                          
040800*                                                                         
040900 aa022b-Exit.                                                             
041000     exit     section.                                                    
041100*                                                                         
041200 aa023-Load-Clmpn-Table       section.                                    
041300***********************************                                       
041400*                                                                         
041500     move     zero to PTAB-Count.                                         
041600     perform  aa023a-Read-Clmpn.                                          
041700     perform  aa023b-Clmpn-Loop until LM6-Clmpn-Eof.                      
041800*                                                                         
041900 aa023-Exit.                                                              
042000     exit     section.                                                    
042100*                                                                         
042200 aa023a-Read-Clmpn            section.                                    
042300***********************************                                       
042400*                                                                         
042500     read     Clmpn-File next record                                      
042600              at end set LM6-Clmpn-Eof to true                            
042700     end-read.                                                            
042800     if       FS-Clmpn not = "00" and not LM6-Clmpn-Eof                   
042900              set  LM6-Clmpn-Eof to true.                                 
043000*                                                                         
043100 aa023a-Exit.                                                             
043200     exit     section.                                                    
043300*                                                                         
043400 aa023b-Clmpn-Loop            section.                                    
043500***********************************                                       
043600*                                                                         
043700     add      1 to PTAB-Count.                                            
043800     set      PTAB-Ix to PTAB-Count.                                      
043900     move     CLMPN-Class-Code to PTAB-Class-Code (PTAB-Ix).              
044000     move     CLMPN-Month-Id   to PTAB-Month-Id (PTAB-Ix).                
044100     move     CLMPN-Paid-Ratio to PTAB-Paid-Ratio (PTAB-Ix).              
044200     perform  aa023a-Read-Clmpn.                                          
044300*                                                                         
044400 aa023b-Exit.                                                             
044500     exit     section.                                                    
044600*                                                                         
044700 aa030-Process-Records         section.                                   
044800***********************************                                       
044900*                                                                         
045000     move     zero to LM6-Tot-Pv1 LM6-Tot-Pv3 LM6-Tot-Pv6                 
045100                       LM6-Prev-Pv1 LM6-Prev-Pv3 LM6-Prev-Pv6.            
045200     perform  aa033-Read-Unset.                                           
045300     perform  aa034-Unset-Loop until LM6-Unset-Eof.                       
045400*                                                                         
045500 aa030-Exit.                                                              
045600     exit     section.                                                    
045700*                                                                         
045800 aa033-Read-Unset             section.                                    
045900***********************************                                       
046000*                                                                         
046100     read     Unset-File next record                                      
046200              at end set LM6-Unset-Eof to true                            
046300     end-read.                                                            
046400     if       FS-Unset not = "00" and not LM6-Unset-Eof                   
046500              set  LM6-Unset-Eof to true.                                 
046600*                                                                         
046700 aa033-Exit.                                                              
046800     exit     section.                                                    
046900*                                                                         
047000 aa034-Unset-Loop             section.                                    
047100***********************************                                       
047200*                                                                         
047300     perform  bb010-Process-One-Record.                                   
047400     perform  aa033-Read-Unset.                                           
047500*                                                                         
047600 aa034-Exit.                                                              
047700     exit     section.                                                    
047800*                                                                         
047900 aa040-Final-Flush             section.                                   
048000***********************************                                       
048100*                                                                         
048200     if       LM6-Month-Open = "Y"                                        
048300              perform bb050-Flush-Month.                                  
048400*                                                                         
048500 aa040-Exit.                                                              
048600     exit     section.                                                    
048700*                                                                         
048800 bb010-Process-One-Record      section.                                   
048900***********************************                                       
049000*                                                                         
049100* Lifts the row's months-passed (BR-22 style, shared with Lm005),         
049200* drives Bb020 for the three amount types, and writes one detail          
049300* row per type via Bb040 - Pv2/Pv4/Pv5 on each row are the prior          
049400* month's grand totals, unchanged for every row in the month.             
049500*                                                                         
049600     if       LM6-Month-Open = "N"                                        
049700              perform bb012-Start-New-Month                               
049800     else                                                                 
049900              if     UNSET-Val-Month not = LM6-Cur-Val-Month              
050000                     perform bb050-Flush-Month                            
050100                     perform bb012-Start-New-Month                        
050200              end-if                                                      
050300     end-if.                                                              
050400     move     2 to LM900-Function.                                        
050500     move     UNSET-Accident-Month to LM900-Month-A.                      
050600     move     UNSET-Val-Month      to LM900-Month-B.                      
050700     call     "lm900" using LM900-Linkage.                                
050800     compute  LM6-Months-Passed = LM900-Result-Diff + 1.                  
050900     move     UNSET-Case-Amt to LM6-Case-Amt-W.                           
051000     move     UNSET-Ibnr-Amt to LM6-Ibnr-Amt-W.                           
051100     move     UNSET-Ulae-Amt to LM6-Ulae-Amt-W.                           
051200     perform  bb020-Process-One-Type                                      
051300              varying LM6-Ty-Ix from 1 by 1 until LM6-Ty-Ix > 3.          
051400     perform  bb040-Write-Detail                                          
051500              varying LM6-Ty-Ix from 1 by 1 until LM6-Ty-Ix > 3.          
051600*                                                                         
051700 bb010-Exit.                                                              
051800     exit     section.                                                    
051900*                                                                         
052000 bb012-Start-New-Month         section.                                   
052100***********************************                                       
052200*                                                                         
052300     move     UNSET-Val-Month to LM6-Cur-Val-Month.                       
052400     move     "Y" to LM6-Month-Open.                                      
052500*                                                                         
052600 bb012-Exit.                                                              
052700     exit     section.                                                    
052800*                                                                         
052900 bb020-Process-One-Type        section.                                   
053000***********************************                                       
053100*                                                                         
053200     move     LM6-Amt-Entry (LM6-Ty-Ix) to LM6-Ty-Amount.                 
053300     perform  bb025-Compute-Row-Pv.                                       
053400     perform  bb029-Apply-Ra.                                             
053500     perform  bb032-Accrete-Pv6.                                          
053600     move     LM6-Ty-Pv1 to LM6-Trtab-Pv1 (LM6-Ty-Ix).                    
053700     move     LM6-Ty-Pv3 to LM6-Trtab-Pv3 (LM6-Ty-Ix).                    
053800     move     LM6-Ty-Pv6 to LM6-Trtab-Pv6 (LM6-Ty-Ix).                    
053900     add      LM6-Ty-Pv1 to LM6-Tot-Pv1.                                  
054000     add      LM6-Ty-Pv3 to LM6-Tot-Pv3.                                  
054100     add      LM6-Ty-Pv6 to LM6-Tot-Pv6.                                  
054200*                                                                         
054300 bb020-Exit.                                                              
054400     exit     section.                                                    
054500*                                                                         
054600 bb025-Compute-Row-Pv          section.                                   
054700***********************************                                       
054800*                                                                         
054900* BR-27 unadjusted split - identical shape to Lm005's Bb025, the          
055000* risk adjustment here being applied afterwards as a straight             
055100* multiplier (Bb029) rather than carried as a separate Ra amount.         
055200*                                                                         
055300     initialize LM6-Ty-Pv1 LM6-Ty-Pv3.                                    
055400     perform  bb026-Paid-Ratio.                                           
055500     compute  LM6-Unpaid = 1 - LM6-Paid-Ratio.                            
055600     if       LM6-Unpaid < zero                                           
055700              move zero to LM6-Unpaid.                                    
055800     if       LM6-Unpaid < 0.0000000001                                   
055900              move zero to LM6-Unpaid.                                    
056000     if       LM6-Unpaid = zero                                           
056100              perform bb027-Unpaid-Zero-Case                              
056200     else                                                                 
056300              perform bb028-Allocate-Development                          
056400     end-if.                                                              
056500*                                                                         
056600 bb025-Exit.                                                              
056700     exit     section.                                                    
056800*                                                                         
056900 bb026-Paid-Ratio              section.                                   
057000***********************************                                       
057100*                                                                         
057200     move     zero to LM6-Paid-Ratio.                                     
057300     move     LM6-Months-Passed to LM6-Sum-Month.                         
057400     if       LM6-Sum-Month > 60                                          
057500              move 60 to LM6-Sum-Month.                                   
057600     if       LM6-Sum-Month > zero                                        
057700              perform bb0261-Paid-One-Month                               
057800                      varying LM6-Loop-P from 1 by 1                      
057900                      until LM6-Loop-P > LM6-Sum-Month.                   
058000*                                                                         
058100 bb026-Exit.                                                              
058200     exit     section.                                                    
058300*                                                                         
058400 bb0261-Paid-One-Month         section.                                   
058500***********************************                                       
058600*                                                                         
058700     move     LM6-Loop-P to LM6-Dev-Month.                                
058800     perform  bb0262-Pattern-Lookup.                                      
058900     add      LM6-Pattern-Val to LM6-Paid-Ratio.                          
059000*                                                                         
059100 bb0261-Exit.                                                             
059200     exit     section.                                                    
059300*                                                                         
059400 bb0262-Pattern-Lookup         section.                                   
059500***********************************                                       
059600*                                                                         
059700     move     zero to LM6-Pattern-Val.                                    
059800     set      PTAB-Ix to 1.                                               
059900     search   PTAB-Entry                                                  
060000              when PTAB-Class-Code (PTAB-Ix) = UNSET-Class-Code           
060100                   and PTAB-Month-Id (PTAB-Ix) = LM6-Dev-Month            
060200                   move PTAB-Paid-Ratio (PTAB-Ix) to                      
060300                        LM6-Pattern-Val                                   
060400     end-search.                                                          
060500*                                                                         
060600 bb0262-Exit.                                                             
060700     exit     section.                                                    
060800*                                                                         
060900 bb027-Unpaid-Zero-Case        section.                                   
061000***********************************                                       
061100*                                                                         
061200     move     1 to LM6-Term-Val.                                          
061300     perform  bb030-Rate-On-Val.                                          
061400     compute  LM6-Ty-Pv1 rounded = LM6-Ty-Amount / (1 + LM6-Rate).        
061500     compute  LM6-Term-Acc = LM6-Months-Passed + 1.                       
061600     if       LM6-Term-Acc > 720                                          
061700              move 720 to LM6-Term-Acc.                                   
061800     perform  bb031-Rate-On-Acc.                                          
061900     compute  LM6-Ty-Pv3 rounded = LM6-Ty-Amount / (1 + LM6-Rate).        
062000*                                                                         
062100 bb027-Exit.                                                              
062200     exit     section.                                                    
062300*                                                                         
062400 bb028-Allocate-Development    section.                                   
062500***********************************                                       
062600*                                                                         
062700     move     1 to LM6-Pv1-Factor.                                        
062800     move     1 to LM6-Pv3-Factor.                                        
062900     perform  bb0281-Dev-One-Month                                        
063000              varying LM6-Loop-P from 1 by 1                              
063100              until LM6-Months-Passed + LM6-Loop-P > 60.                  
063200*                                                                         
063300 bb028-Exit.                                                              
063400     exit     section.                                                    
063500*                                                                         
063600 bb0281-Dev-One-Month          section.                                   
063700***********************************                                       
063800*                                                                         
063900     compute  LM6-Dev-Month = LM6-Months-Passed + LM6-Loop-P.             
064000     perform  bb0262-Pattern-Lookup.                                      
064100     move     zero to LM6-Cash-Flow.                                      
064200     if       LM6-Pattern-Val not = zero                                  
064300              compute LM6-Cash-Flow rounded =                             
064400                      LM6-Ty-Amount * LM6-Pattern-Val                     
064500                      / LM6-Unpaid.                                       
064600     move     LM6-Loop-P to LM6-Term-Val.                                 
064700     perform  bb030-Rate-On-Val.                                          
064800     compute  LM6-Pv1-Factor rounded =                                    
064900              LM6-Pv1-Factor * (1 + LM6-Rate).                            
065000     compute  LM6-Term-Acc = LM6-Months-Passed + LM6-Loop-P.              
065100     if       LM6-Term-Acc > 720                                          
065200              move 720 to LM6-Term-Acc.                                   
065300     perform  bb031-Rate-On-Acc.                                          
065400     compute  LM6-Pv3-Factor rounded =                                    
065500              LM6-Pv3-Factor * (1 + LM6-Rate).                            
065600     if       LM6-Cash-Flow not = zero                                    
065700              compute LM6-Pv-Amt-1 rounded =                              
065800                      LM6-Cash-Flow / LM6-Pv1-Factor                      
065900              add     LM6-Pv-Amt-1 to LM6-Ty-Pv1                          
066000              compute LM6-Pv-Amt-3 rounded =                              
066100                      LM6-Cash-Flow / LM6-Pv3-Factor                      
066200              add     LM6-Pv-Amt-3 to LM6-Ty-Pv3                          
066300     end-if.                                                              
066400*                                                                         
066500 bb0281-Exit.                                                             
066600     exit     section.                                                    
066700*                                                                         
066800 bb029-Apply-Ra                section.                                   
066900***********************************                                       
067000*                                                                         
067100* U7's Ra is a straight (1+ra) multiplier on both Pv1 and Pv3,            
067200* not the separate Bel/Ra split Lm005 carries for U6 - Ra-Ratio           
067300* is again the Assumption file's own value, no separate                   
067400* class+biz-type table (see Lm005 remarks for why).                       
067500*                                                                         
067600     move     zero to LM6-Ra-Ratio.                                       
067700     set      ATAB-Ix to 1.                                               
067800     search   ATAB-Entry                                                  
067900              when ATAB-Val-Month (ATAB-Ix) = UNSET-Val-Month             
068000                   and ATAB-Class-Code (ATAB-Ix) =                        
068100                       UNSET-Class-Code                                   
068200                   and ATAB-Val-Method (ATAB-Ix) = "8 "                   
068300                   move ATAB-Ra-Ratio (ATAB-Ix) to LM6-Ra-Ratio           
068400     end-search.                                                          
068500     compute  LM6-Ty-Pv1 rounded =                                        
068600              LM6-Ty-Pv1 * (1 + LM6-Ra-Ratio).                            
068700     compute  LM6-Ty-Pv3 rounded =                                        
068800              LM6-Ty-Pv3 * (1 + LM6-Ra-Ratio).                            
068900*                                                                         
069000 bb029-Exit.                                                              
069100     exit     section.                                                    
069200*                                                                         
069300 bb030-Rate-On-Val             section.                                   
069400***********************************                                       
069500*                                                                         
069600     move     zero to LM6-Rate.                                           
069700     set      DTAB-Ix to 1.                                               
069800     search   DTAB-Entry                                                  
069900              when DTAB-Val-Month (DTAB-Ix) = UNSET-Val-Month             
070000                   and DTAB-Term-Month (DTAB-Ix) = LM6-Term-Val           
070100                   move DTAB-Fwd-Rate (DTAB-Ix) to LM6-Rate               
070200     end-search.                                                          
070300*                                                                         
070400 bb030-Exit.                                                              
070500     exit     section.                                                    
070600*                                                                         
070700 bb031-Rate-On-Acc             section.                                   
070800***********************************                                       
070900*                                                                         
071000     move     zero to LM6-Rate.                                           
071100     set      DTAB-Ix to 1.                                               
071200     search   DTAB-Entry                                                  
071300              when DTAB-Val-Month (DTAB-Ix) = UNSET-Accident-Month        
071400                   and DTAB-Term-Month (DTAB-Ix) = LM6-Term-Acc           
071500                   move DTAB-Fwd-Rate (DTAB-Ix) to LM6-Rate               
071600     end-search.                                                          
071700*                                                                         
071800 bb031-Exit.                                                              
071900     exit     section.                                                    
072000*                                                                         
072100 bb032-Accrete-Pv6             section.                                   
072200***********************************                                       
072300*                                                                         
072400* BR-29 - one month's interest on the already Ra-adjusted Pv3 at          
072500* the accident-curve rate for the term from accident month to             
072600* the month after valuation month - which is exactly the row's            
072700* own months-passed, since valuation month is one month before            
072800* that boundary.                                                          
072900*                                                                         
073000     if       LM6-Months-Passed > 720                                     
073100              move 720 to LM6-Term-Acc                                    
073200     else                                                                 
073300              move LM6-Months-Passed to LM6-Term-Acc                      
073400     end-if.                                                              
073500     perform  bb031-Rate-On-Acc.                                          
073600     compute  LM6-Ty-Pv6 rounded = LM6-Ty-Pv3 * (1 + LM6-Rate).           
073700*                                                                         
073800 bb032-Exit.                                                              
073900     exit     section.                                                    
074000*                                                                         
074100 bb040-Write-Detail            section.                                   
074200***********************************                                       
074300*                                                                         
074400     initialize LM-Profdt-Record.                                         
074500     move     UNSET-Val-Month       to PROFD-Val-Month.                   
074600     move     UNSET-Class-Code      to PROFD-Class-Code.                  
074700     move     UNSET-Biz-Type        to PROFD-Biz-Type.                    
074800     move     UNSET-Accident-Month  to PROFD-Accident-Month.              
074900     move     LM6-Type-Name (LM6-Ty-Ix) to PROFD-Amt-Type.                
075000     move     LM6-Trtab-Pv1 (LM6-Ty-Ix) to PROFD-Pv1.                     
075100     move     LM6-Prev-Pv1              to PROFD-Pv2.                     
075200     move     LM6-Trtab-Pv3 (LM6-Ty-Ix) to PROFD-Pv3.                     
075300     move     LM6-Prev-Pv3              to PROFD-Pv4.                     
075400     move     LM6-Prev-Pv6              to PROFD-Pv5.                     
075500     move     LM6-Trtab-Pv6 (LM6-Ty-Ix) to PROFD-Pv6.                     
075600     write    LM-Profdt-Record.                                           
075700     add      1 to LM-CTL-Rec-Count.                                      
075800     perform  zz081-Print-Detail.                                         
075900*                                                                         
076000 bb040-Exit.                                                              
076100     exit     section.                                                    
076200*                                                                         
076300 bb050-Flush-Month             section.                                   
076400***********************************                                       
076500*                                                                         
076600* The four journal-entry totals for the month just completed,             
076700* per the U7 batch-flow step 3 formulas, then the grand totals            
076800* roll forward to become next month's Prev values.                        
076900*                                                                         
077000     compute  LM6-Claim-Change = LM6-Tot-Pv1 - LM6-Prev-Pv1.              
077100     compute  LM6-Service-Cost = LM6-Tot-Pv3 - LM6-Prev-Pv6.              
077200     compute  LM6-Fin-Result   = LM6-Prev-Pv6 - LM6-Prev-Pv3.             
077300     compute  LM6-Oci = (LM6-Tot-Pv1 - LM6-Tot-Pv3) -                     
077400                         (LM6-Prev-Pv1 - LM6-Prev-Pv3).                   
077500     initialize LM-Profsm-Record.                                         
077600     move     LM6-Cur-Val-Month  to PROFS-Val-Month.                      
077700     move     LM6-Tot-Pv1        to PROFS-Pv1-Total.                      
077800     move     LM6-Tot-Pv3        to PROFS-Pv3-Total.                      
077900     move     LM6-Tot-Pv6        to PROFS-Pv6-Total.                      
078000     move     LM6-Claim-Change   to PROFS-Claim-Change.                   
078100     move     LM6-Service-Cost   to PROFS-Service-Cost.                   
078200     move     LM6-Fin-Result     to PROFS-Fin-Result.                     
078300     move     LM6-Oci            to PROFS-Oci.                            
078400     write    LM-Profsm-Record.                                           
078500     move     LM6-Tot-Pv1 to LM6-Prev-Pv1.                                
078600     move     LM6-Tot-Pv3 to LM6-Prev-Pv3.                                
078700     move     LM6-Tot-Pv6 to LM6-Prev-Pv6.                                
078800     move     zero to LM6-Tot-Pv1 LM6-Tot-Pv3 LM6-Tot-Pv6.                
078900     add      LM6-Oci to LM-CTL-Amt (1).                                  
079000     add      LM6-Service-Cost to LM-CTL-Amt (2).                         
079100     add      LM6-Claim-Change to LM-CTL-Amt (3).                         
079200*                                                                         
079300 bb050-Exit.                                                              
079400     exit     section.                                                    
079500*                                                                         
079600* Print falls straight through into Close - one Perform ... Thru          
079700* range off Aa000-Main covers both, Rept-File must still be open          
079800* when the totals are written so Print has to run first.                  
079900*                                                                         
080000 zz080-Print-Report            section.                                   
080100***********************************                                       
080200*                                                                         
080300     move     spaces to LM-Print-Record.                                  
080400     move     "LM006"          to RPT1-Job-Lit.                           
080500     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
080600     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
080700     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
080800     move     1                to RPT1-Page.                              
080900     move     LM-Rpt-Head-1    to LM-Print-Record.                        
081000     write    LM-Print-Record.                                            
081100     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
081200     move     LM-Rpt-Head-2    to LM-Print-Record.                        
081300     write    LM-Print-Record.                                            
081400     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
081500     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
081600     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
081700     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
081800     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
081900     write    LM-Print-Record.                                            
082000     move     LM-CTL-Rec-Count to RPTG-Recs.                              
082100     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
082200     write    LM-Print-Record.                                            
082300*                                                                         
082400 zz080-Exit.                                                              
082500     exit     section.                                                    
082600*                                                                         
082700 aa090-Close-Files             section.                                   
082800***********************************                                       
082900*                                                                         
083000     close    Unset-File Assum-File Disrt-File Clmpn-File                 
083100              Profdt-File Profsm-File Rept-File.                          
083200*                                                                         
083300 aa090-Exit.                                                              
083400     exit     section.                                                    
083500*                                                                         
083600 zz081-Print-Detail            section.                                   
083700***********************************                                       
083800*                                                                         
083900* One line per Bb040-Write-Detail call - key, current Pv1/Pv3/Pv6         
084000* for the amount type just written, the same shape as the row             
084100* Cc010-style detail lines carry in the other five programs.              
084200*                                                                         
084300     move     spaces to LM-Print-Record.                                  
084400     move     UNSET-Class-Code     to RPTD-Key-1.                         
084500     move     UNSET-Accident-Month to RPTD-Key-2.                         
084600     move     LM6-Trtab-Pv1 (LM6-Ty-Ix) to RPTD-Closing.                  
084700     move     LM6-Trtab-Pv3 (LM6-Ty-Ix) to RPTD-Loss-Amt.                 
084800     move     LM6-Trtab-Pv6 (LM6-Ty-Ix) to RPTD-Liability.                
084900     move     LM-Rpt-Detail   to LM-Print-Record.                         
085000     write    LM-Print-Record.                                            
085100*                                                                         
085200 zz081-Exit.                                                              
085300     exit     section.                                                    
