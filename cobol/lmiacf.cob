000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Iacf File        *                               
000400*     Acquisition cost amounts by month   *                               
000500*     Key = Policy-No + Certi-No +        *                               
000600*             Val-Month                   *                               
000700*******************************************                               
000800*  Record size 76 bytes.                                                  
000900*                                                                         
001000* 07/01/26 vbc - LM0013 Created.                                          
001100*                                                                         
001200 01  LM-Iacf-Record.                                                      
001300     03  IACF-Policy-No         pic x(30).                                
001400     03  IACF-Certi-No          pic x(20).                                
001500     03  IACF-Val-Month         pic x(6).                                 
001600     03  IACF-Fol-Amt           pic s9(13)v99  comp-3.                    
001700     03  IACF-Unfol-Amt         pic s9(13)v99  comp-3.                    
001800     03  filler                 pic x(4).                                 
