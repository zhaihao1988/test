000100*****************************************************************         
000200*                                                                *        
000300*         Direct Unexpired Premium & Iacf Timeline Batch         *        
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000      Program-Id.         lm001.                                          
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 05/01/1985           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       05/01/1985.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1985-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Direct-policy unexpired premium (Lrc)            
002200*                        batch.  Rolls each contract forward              
002300*                        month by month from initial confirm to           
002400*                        the valuation month, builds the Iacf             
002500*                        cost timeline, runs the onerous / loss           
002600*                        test and writes one result record per            
002700*                        contract, with a control-total report.           
002800*                                                                         
002900*    Version.            See Prog-Name in Ws.                             
003000*                                                                         
003100*    Called Modules.     Lm900 (date validation & month maths).           
003200*    Functions Used.     None - see Lm900 for date arithmetic.            
003300*    Files used.                                                          
003400*                        Contr-File.   Direct policy master.              
003500*                        Assum-File.   Actuarial assumptions.             
003600*                        Disrt-File.   Discount curve.                    
003700*                        Clmpn-File.   Claim payment pattern.             
003800*                        Ppaid-File.   Premium receipts.                  
003900*                        Iacf-File.    Acquisition cost detail.           
004000*                        Unexp-File.   Lrc result (output).               
004100*                        Rept-File.    Control report (output).           
004200*                                                                         
004300*    Error messages used.                                                 
004400*                        System wide:  LM001, LM002, LM003.               
004500*                        Program spec: LM101 - LM104.                     
004600*                                                                         
004700* Changes:                                                                
004800* 05/01/85 vbc - 1.00 Created.                                            
004900* 14/03/88 vbc - 1.01 Bb010 corrected to iterate months even              
005000*                when the overlap is zero days, was skipping              
005100*                the whole month.                                         
005200* 19/11/93 vbc - 1.02 Bb020 non-follow cumulative amount now              
005300*                floored at zero per the amortisation rules,              
005400*                previously carried a negative new amount.                
005500* 14/02/99 vbc - 1.03 Y2K - Ini-Confirm/Start/End dates all               
005600*                confirmed CCYY-MM-DD, no two-digit years                 
005700*                remain anywhere in this program.                         
005800* 08/07/07 vbc - 1.04 Bb040 assumption fallback to the prior              
005900*                valuation month added, was aborting the run.             
006000* 16/04/24 vbc         Copyright notice updated, superseding              
006100*                all previous notices.                                    
006200* 05/01/26 vbc - LM0020 Capitalise vars and paragraphs, tidy up           
006300*                after the original 1985 hand-over listing, no            
006400*                logic changed.                                           
006500* 28/01/26 vbc - LM0021 Bb060 pattern-smoothed loss PV added,             
006600*                was a flat spread over the remaining term.               
006700* 02/02/26 vbc - LM0022 All merge/table loops rebuilt as                  
006800*                out-of-line Perform ... Until paragraphs, was            
006900*                inline Perform/End-Perform throughout - not              
007000*                acceptable on the Val 3.1 site compiler.                 
007100* 03/02/26 vbc - LM0023 Bb040 no longer overlays Atab-Val-Month           
007200*                (1) as scratch, was corrupting the loaded                
007300*                assumption table's first entry.                          
007400* 22/02/26 vbc - LM0028 Cc010 now performs Zz081-Print-Detail, one        
007500*                report line per contract written - was footers           
007600*                only, auditor could not tie a total back to the          
007700*                contracts behind it.                                     
007800* 22/02/26 vbc - LM0029 Bb020/Bb040 now abort the run on a missing        
007900*                or still-zero assumption (Lm005/Lm006), was              
008000*                silently carrying a zero ratio into the loss             
008100*                test - Lm005/Lm006 have sat unused in Lmerrs             
008200*                since LM0004.                                            
008300* 23/02/26 vbc - LM0030 Added Cum-Served-Days, accumulated in             
008400*                Bb014 across the whole Br-1 roll, and pointed            
008500*                Bb033/Bb040 at it - Served-Days on its own was           
008600*                left holding only the last roll month's count,           
008700*                so Cum-Proportion/Future-Proportion were wrong           
008800*                on every multi-month contract.                           
008900*                                                                         
009000****************************************************************          
009100* Copyright Notice.                                                       
009200* ****************                                                        
009300*                                                                         
009400* This notice supersedes all prior notices, updated 2024-04-16.           
009500*                                                                         
009600* This program is part of the Liability Measurement batch                 
009700* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
009800*                                                                         
009900* This program is free software; you can redistribute it                  
010000* and/or modify it under the terms of the GNU General Public              
010100* License as published by the Free Software Foundation;                   
010200* version 3 and later, for personal usage only, including use             
010300* within a business, but excluding repackaging or resale,                 
010400* rental or hire in any way.                                              
010500*                                                                         
010600* Persons interested in repackaging or redistribution for                 
010700* resale must get in touch with the copyright holder with                 
010800* their commercial plans and proposals.                                   
010900*                                                                         
011000* This program is distributed in the hope that it will be                 
011100* useful, but WITHOUT ANY WARRANTY; without even the implied              
011200* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
011300* PURPOSE.  See the GNU General Public License for details.               
011400*                                                                         
011500* You should have received a copy of the GNU General Public               
011600* License along with this program; see the file COPYING.  If              
011700* not, write to the Free Software Foundation, 59 Temple                   
011800* Place, Suite 330, Boston, MA 02111-1307 USA.                            
011900*                                                                         
012000****************************************************************          
012100*                                                                         
012200 environment      division.                                               
012300*========================                                                 
012400*                                                                         
012500 copy  "envdiv.cob".                                                      
012600*                                                                         
012700 input-output     section.                                                
012800*-----------------------                                                  
012900 file-control.                                                            
013000 copy "selcontr.cob".                                                     
013100 copy "selassum.cob".                                                     
013200 copy "seldisrt.cob".                                                     
013300 copy "selclmpn.cob".                                                     
013400 copy "selppaid.cob".                                                     
013500 copy "seliacf.cob".                                                      
013600 copy "selunexp.cob".                                                     
013700 copy "selrept.cob".                                                      
013800*                                                                         
013900 data             division.                                               
014000*========================                                                 
014100*                                                                         
014200 file section.                                                            
014300*                                                                         
014400 fd  Contr-File.                                                          
014500 copy "lmcontr.cob".                                                      
014600*                                                                         
014700 fd  Assum-File.                                                          
014800 copy "lmassum.cob".                                                      
014900*                                                                         
015000 fd  Disrt-File.                                                          
015100 copy "lmdisrt.cob".                                                      
015200*                                                                         
015300 fd  Clmpn-File.                                                          
015400 copy "lmclmpn.cob".                                                      
015500*                                                                         
015600 fd  Ppaid-File.                                                          
015700 copy "lmppaid.cob".                                                      
015800*                                                                         
015900 fd  Iacf-File.                                                           
016000 copy "lmiacf.cob".                                                       
016100*                                                                         
016200 fd  Unexp-File.                                                          
016300 copy "lmunexp.cob".                                                      
016400*                                                                         
016500 fd  Rept-File.                                                           
016600 copy "lmrept.cob".                                                       
016700*                                                                         
016800 working-storage  section.                                                
016900*-----------------------                                                  
017000*                                                                         
017100 77  Prog-Name              pic x(17) value "lm001 (1.06.00)".            
017200*                                                                         
017300 copy "lmfsta.cob".                                                       
017400 copy "lmparm.cob".                                                       
017500 copy "lmerrs.cob".                                                       
017600 copy "lmctrl.cob".                                                       
017700 copy "lmcall.cob".                                                       
017800 copy "lmatab.cob".                                                       
017900 copy "lmdtab.cob".                                                       
018000 copy "lmptab.cob".                                                       
018100*                                                                         
018200 01  LM1-Switches.                                                        
018300     03  LM1-Assum-Eof-Sw       pic x    value "N".                       
018400         88  LM1-Assum-Eof             value "Y".                         
018500     03  LM1-Disrt-Eof-Sw       pic x    value "N".                       
018600         88  LM1-Disrt-Eof             value "Y".                         
018700     03  LM1-Clmpn-Eof-Sw       pic x    value "N".                       
018800         88  LM1-Clmpn-Eof             value "Y".                         
018900     03  LM1-Contr-Eof-Sw       pic x    value "N".                       
019000         88  LM1-Contr-Eof             value "Y".                         
019100     03  LM1-Ppaid-Eof-Sw       pic x    value "N".                       
019200         88  LM1-Ppaid-Eof             value "Y".                         
019300     03  LM1-Iacf-Eof-Sw        pic x    value "N".                       
019400         88  LM1-Iacf-Eof              value "Y".                         
019500     03  LM1-Fold-More-Sw       pic x    value "N".                       
019600         88  LM1-Fold-More             value "Y".                         
019700         88  LM1-Fold-Done             value "N".                         
019800     03  LM1-Prem-More-Sw       pic x    value "N".                       
019900         88  LM1-Prem-More             value "Y".                         
020000         88  LM1-Prem-Done             value "N".                         
020100     03  LM1-Old-Policy-Sw      pic x    value "N".                       
020200         88  LM1-Is-Old-Policy         value "Y".                         
020300     03  filler                 pic x(5).                                 
020400*                                                                         
020500 01  LM1-Held-Ppaid.                                                      
020600     03  LM1-HP-Policy-No       pic x(30).                                
020700     03  LM1-HP-Certi-No        pic x(20).                                
020800     03  LM1-HP-Pay-Month       pic x(6).                                 
020900     03  LM1-HP-Amount          pic s9(13)v99  comp-3.                    
021000     03  filler                 pic x(4).                                 
021100*                                                                         
021200 01  LM1-Held-Iacf.                                                       
021300     03  LM1-HI-Policy-No       pic x(30).                                
021400     03  LM1-HI-Certi-No        pic x(20).                                
021500     03  LM1-HI-Val-Month       pic x(6).                                 
021600     03  LM1-HI-Fol-Amt         pic s9(13)v99  comp-3.                    
021700     03  LM1-HI-Unfol-Amt       pic s9(13)v99  comp-3.                    
021800     03  filler                 pic x(4).                                 
021900*                                                                         
022000 01  LM1-Contract-Fields.                                                 
022100     03  LM1-Ini-Confirm-Ym     pic x(6).                                 
022200     03  LM1-Search-Month       pic x(6).                                 
022300     03  LM1-Val-Month-End      pic x(10).                                
022400     03  LM1-Effective-End      pic x(10).                                
022500     03  LM1-Total-Iacf         pic s9(13)v9(10) comp-3.                  
022600     03  LM1-Actuarial-Iacf     pic s9(13)v9(10) comp-3.                  
022700     03  LM1-Cum-Premiums       pic s9(13)v9(10) comp-3.                  
022800     03  LM1-Cum-Iacf           pic s9(13)v9(10) comp-3.                  
022900     03  LM1-Cum-Ifie           pic s9(13)v9(10) comp-3.                  
023000     03  LM1-Cum-Recv-Prem      pic s9(13)v9(10) comp-3.                  
023100     03  LM1-Closing-Bal        pic s9(13)v9(10) comp-3.                  
023200     03  LM1-Served-Days        pic 9(7)         comp.                    
023300     03  LM1-Cum-Served-Days    pic 9(7)         comp.                    
023400     03  LM1-Remaining-Months   pic s9(5)        comp.                    
023500     03  LM1-Rolled-Count       pic 9(5)         comp.                    
023600     03  LM1-Future-Prop        pic s9v9(10)     comp-3.                  
023700     03  LM1-Unexpired-Prem     pic s9(13)v9(10) comp-3.                  
023800     03  LM1-Future-Recv        pic s9(13)v9(10) comp-3.                  
023900     03  LM1-Future-Loss        pic s9(13)v9(10) comp-3.                  
024000     03  LM1-Future-Maint       pic s9(13)v9(10) comp-3.                  
024100     03  LM1-Pv-Maint           pic s9(13)v9(10) comp-3.                  
024200     03  LM1-Pv-Loss            pic s9(13)v9(10) comp-3.                  
024300     03  LM1-Risk-Adj           pic s9(13)v9(10) comp-3.                  
024400     03  LM1-Future-Cf          pic s9(13)v9(10) comp-3.                  
024500     03  LM1-Net-Amt            pic s9(13)v9(10) comp-3.                  
024600     03  LM1-Loss-Amt           pic s9(13)v9(10) comp-3.                  
024700     03  LM1-Lrc-Debt           pic s9(13)v9(10) comp-3.                  
024800     03  filler                 pic x(4).                                 
024900*                                                                         
025000 01  LM1-Date-Compare.                                                    
025100     03  LM1-Cmp-Date           pic x(10).                                
025200     03  LM1-Cmp-Parts redefines LM1-Cmp-Date.                            
025300         05  LM1-Cmp-Ccyy       pic 9(4).                                 
025400         05  filler             pic x.                                    
025500         05  LM1-Cmp-Mo         pic 99.                                   
025600         05  filler             pic x.                                    
025700         05  LM1-Cmp-Da         pic 99.                                   
025800     03  filler                 pic x(2).                                 
025900*                                                                         
026000 01  LM1-Month-End-Calc.                                                  
026100     03  LM1-Mec-Ym             pic x(6).                                 
026200     03  LM1-Mec-Ym-R redefines LM1-Mec-Ym.                               
026300         05  LM1-Mec-Yr         pic 9(4).                                 
026400         05  LM1-Mec-Mo         pic 99.                                   
026500     03  LM1-Mec-Last-Day       pic x(10).                                
026600     03  filler                 pic x(2).                                 
026700*                                                                         
026800 01  LM1-Month-Roll.                                                      
026900     03  MR-Count               pic 9(4)     comp.                        
027000     03  MR-Entry occurs 400 times                                        
027100                                 indexed by MR-Ix.                        
027200         05  MR-Month-Id            pic x(6).                             
027300         05  MR-Month-Id-R redefines MR-Month-Id.                         
027400             07  MR-Yr              pic 9(4).                             
027500             07  MR-Mo              pic 99.                               
027600         05  MR-Service-Days        pic 9(5)  comp.                       
027700         05  MR-Follow-Amt          pic s9(13)v9(10) comp-3.              
027800         05  MR-Nonfollow-Cum       pic s9(13)v9(10) comp-3.              
027900         05  MR-Nonfollow-New       pic s9(13)v9(10) comp-3.              
028000         05  MR-Iacf-Cf             pic s9(13)v9(10) comp-3.              
028100         05  MR-Premium-Cf          pic s9(13)v9(10) comp-3.              
028200         05  MR-Dis-Rate            pic s9v9(10)     comp-3.              
028300     03  filler                 pic x(4).                                 
028400*                                                                         
028500 01  LM1-Assum-Work.                                                      
028600     03  LM1-Loss-Ratio         pic s9v9(10)  comp-3.                     
028700     03  LM1-Acq-Ratio          pic s9v9(10)  comp-3.                     
028800     03  LM1-Indir-Ratio        pic s9v9(10)  comp-3.                     
028900     03  LM1-Maint-Ratio        pic s9v9(10)  comp-3.                     
029000     03  LM1-Ra-Ratio           pic s9v9(10)  comp-3.                     
029100     03  filler                 pic x(4).                                 
029200*                                                                         
029300 01  LM1-Pv-Work.                                                         
029400     03  LM1-Pv-Factor          pic s9v9(10)  comp-3.                     
029500     03  LM1-Pv-Avg             pic s9(13)v9(10) comp-3.                  
029600     03  LM1-Pv-Amt-Month       pic s9(13)v9(10) comp-3.                  
029700     03  LM1-Pv-Base            pic s9(13)v9(10) comp-3.                  
029800     03  LM1-Pv-Cash-Flow       pic s9(13)v9(10) comp-3.                  
029900     03  LM1-Pv-Ix              pic 9(5)      comp.                       
030000     03  LM1-Pv-Jx              pic 9(5)      comp.                       
030100     03  LM1-Pv-Lo              pic 9(9)      comp.                       
030200     03  LM1-Pv-Hi              pic 9(9)      comp.                       
030300     03  filler                 pic x(4).                                 
030400*                                                                         
030500 linkage          section.                                                
030600*-----------------------                                                  
030700*                                                                         
030800 01  LM900-Linkage.                                                       
030900     03  LM900-Function         pic 9.                                    
031000         88  LM900-Validate       value 1.                                
031100         88  LM900-Month-Diff     value 2.                                
031200         88  LM900-Add-Months     value 3.                                
031300         88  LM900-Day-Number     value 4.                                
031400     03  LM900-Date-A           pic x(10).                                
031500     03  LM900-Month-A          pic x(6).                                 
031600     03  LM900-Month-B          pic x(6).                                 
031700     03  LM900-N-Months         pic s9(5)      comp-3.                    
031800     03  LM900-Result-Month     pic x(6).                                 
031900     03  LM900-Result-Diff      pic s9(5)      comp-3.                    
032000     03  LM900-Result-Day       pic s9(9)      comp.                      
032100     03  LM900-Valid-Sw         pic x.                                    
032200         88  LM900-Is-Valid       value "Y".                              
032300         88  LM900-Is-Invalid     value "N".                              
032400     03  filler                 pic x(4).                                 
032500*                                                                         
032600 procedure        division.                                               
032700*=========================                                                
032800*                                                                         
032900 aa000-Main               section.                                        
033000*******************************                                           
033100     perform  aa010-Open-Files.                                           
033200     perform  aa020-Load-Tables.                                          
033300     perform  aa030-Process-Contracts.                                    
033400     perform  zz080-Print-Report thru aa090-Exit.                         
033500     goback.                                                              
033600*                                                                         
033700 aa000-Exit.  exit section.                                               
033800*                                                                         
033900 aa010-Open-Files             section.                                    
034000***********************************                                       
034100*                                                                         
034200     open     input  Contr-File Assum-File Disrt-File Clmpn-File          
034300                      Ppaid-File Iacf-File.                               
034400     open     output Unexp-File Rept-File.                                
034500     if       FS-Contr not = "00"                                         
034600              display LM001 " " FS-Contr                                  
034700              move    16 to return-code                                   
034800              goback.                                                     
034900*                                                                         
035000 aa010-Exit.                                                              
035100     exit     section.                                                    
035200*                                                                         
035300 aa020-Load-Tables            section.                                    
035400***********************************                                       
035500*                                                                         
035600     perform  aa021-Load-Assum-Table.                                     
035700     perform  aa022-Load-Disrt-Table.                                     
035800     perform  aa023-Load-Clmpn-Table.                                     
035900*                                                                         
036000 aa020-Exit.                                                              
036100     exit     section.                                                    
036200*                                                                         
036300 aa021-Load-Assum-Table       section.                                    
036400***********************************                                       
036500*                                                                         
036600     move     zero to ATAB-Count.                                         
036700     perform  aa021a-Read-Assum.                                          
036800     perform  aa021b-Assum-Loop until LM1-Assum-Eof.                      
036900*                                                                         
037000 aa021-Exit.                                                              
037100     exit     section.                                                    
037200*                                                                         
037300 aa021a-Read-Assum            section.                                    
037400***********************************                                       
037500*                                                                         
037600     read     Assum-File next record                                      
037700              at end set LM1-Assum-Eof to true                            
037800     end-read.                                                            
037900     if       FS-Assum not = "00" and not LM1-Assum-Eof                   
038000              set  LM1-Assum-Eof to true.                                 
038100*                                                                         
038200 aa021a-Exit.                                                             
038300     exit     section.                                                    
038400*                                                                         
038500 aa021b-Assum-Loop            section.                                    
038600***********************************                                       
038700*                                                                         
038800     if       ASSUM-Val-Method = "8"                                      
038900              add    1 to ATAB-Count                                      
039000              set    ATAB-Ix to ATAB-Count                                
039100              move   ASSUM-Val-Month     to                               
039200                     ATAB-Val-Month (ATAB-Ix)                             
039300              move   ASSUM-Class-Code    to                               
039400                     ATAB-Class-Code (ATAB-Ix)                            
039500              move   ASSUM-Val-Method    to                               
039600                     ATAB-Val-Method (ATAB-Ix)                            
039700              move   ASSUM-Acq-Exp-Ratio to                               
039800                     ATAB-Acq-Exp-Ratio (ATAB-Ix)                         
039900              move   ASSUM-Loss-Ratio    to                               
040000                     ATAB-Loss-Ratio (ATAB-Ix)                            
040100              move   ASSUM-Indir-Clm-Ratio to                             
040200                     ATAB-Indir-Clm-Ratio (ATAB-Ix)                       
040300              move   ASSUM-Maint-Exp-Ratio to                             
040400                     ATAB-Maint-Exp-Ratio (ATAB-Ix)                       
040500              move   ASSUM-Ra-Ratio      to                               
040600                     ATAB-Ra-Ratio (ATAB-Ix)                              
040700     end-if.                                                              
040800     perform  aa021a-Read-Assum.                                          
040900*                                                                         
041000 aa021b-Exit.                                                             
041100     exit     section.                                                    
041200*                                                                         
041300 aa022-Load-Disrt-Table       section.                                    
041400***********************************                                       
041500*                                                                         
041600     move     zero to DTAB-Count.                                         
041700     perform  aa022a-Read-Disrt.                                          
041800     perform  aa022b-Disrt-Loop until LM1-Disrt-Eof.                      
041900*                                                                         
042000 aa022-Exit.                                                              
042100     exit     section.                                                    
042200*                                                                         
042300 aa022a-Read-Disrt            section.                                    
042400***********************************                                       
042500*                                                                         
042600     read     Disrt-File next record                                      
042700              at end set LM1-Disrt-Eof to true                            
042800     end-read.                                                            
042900     if       FS-Disrt not = "00" and not LM1-Disrt-Eof                   
043000              set  LM1-Disrt-Eof to true.                                 
043100*                                                                         
043200 aa022a-Exit.                                                             
043300     exit     section.                                                    
043400*                                                                         
043500 aa022b-Disrt-Loop            section.                                    
043600***********************************                                       
043700*                                                                         
043800     add      1 to DTAB-Count.                                            
043900     set      DTAB-Ix to DTAB-Count.                                      
044000     move     DISRT-Val-Month  to DTAB-Val-Month (DTAB-Ix).               
044100     move     DISRT-Term-Month to DTAB-Term-Month (DTAB-Ix).              
044200     move     DISRT-Fwd-Rate   to DTAB-Fwd-Rate (DTAB-Ix).                
044300     perform  aa022a-Read-Disrt.                                          
044400*                                                                         
044500 aa022b-Exit.                                                             
044600     exit     section.                                                    
044700*                                                                         
044800 aa023-Load-Clmpn-Table       section.                                    
044900***********************************                                       
045000*                                                                         
045100     move     zero to PTAB-Count.                                         
045200     perform  aa023a-Read-Clmpn.                                          
045300     perform  aa023b-Clmpn-Loop until LM1-Clmpn-Eof.                      
045400*                                                                         
045500 aa023-Exit.                                                              
045600     exit     section.                                                    
045700*                                                                         
045800 aa023a-Read-Clmpn            section.                                    
045900***********************************                                       
046000*                                                                         
046100     read     Clmpn-File next record                                      
046200              at end set LM1-Clmpn-Eof to true                            
046300     end-read.                                                            
046400     if       FS-Clmpn not = "00" and not LM1-Clmpn-Eof                   
046500              set  LM1-Clmpn-Eof to true.                                 
046600*                                                                         
046700 aa023a-Exit.                                                             
046800     exit     section.                                                    
046900*                                                                         
047000 aa023b-Clmpn-Loop            section.                                    
047100***********************************                                       
047200*                                                                         
047300     add      1 to PTAB-Count.                                            
047400     set      PTAB-Ix to PTAB-Count.                                      
047500     move     CLMPN-Class-Code to PTAB-Class-Code (PTAB-Ix).              
047600     move     CLMPN-Month-Id   to PTAB-Month-Id (PTAB-Ix).                
047700     move     CLMPN-Paid-Ratio to PTAB-Paid-Ratio (PTAB-Ix).              
047800     perform  aa023a-Read-Clmpn.                                          
047900*                                                                         
048000 aa023b-Exit.                                                             
048100     exit     section.                                                    
048200*                                                                         
048300 aa030-Process-Contracts      section.                                    
048400***********************************                                       
048500*                                                                         
048600     perform  aa031-Read-Ahead-Ppaid.                                     
048700     perform  aa032-Read-Ahead-Iacf.                                      
048800     perform  aa033-Read-Contract.                                        
048900     perform  aa034-Contract-Loop until LM1-Contr-Eof.                    
049000*                                                                         
049100 aa030-Exit.                                                              
049200     exit     section.                                                    
049300*                                                                         
049400 aa033-Read-Contract          section.                                    
049500***********************************                                       
049600*                                                                         
049700     read     Contr-File next record                                      
049800              at end set LM1-Contr-Eof to true                            
049900     end-read.                                                            
050000     if       FS-Contr not = "00" and not LM1-Contr-Eof                   
050100              set  LM1-Contr-Eof to true.                                 
050200*                                                                         
050300 aa033-Exit.                                                              
050400     exit     section.                                                    
050500*                                                                         
050600 aa034-Contract-Loop          section.                                    
050700***********************************                                       
050800*                                                                         
050900     perform  bb010-Build-Service-Days.                                   
051000     perform  bb020-Build-Iacf-Timeline.                                  
051100     perform  bb030-Roll-Forward.                                         
051200     perform  bb040-Loss-Test.                                            
051300     perform  bb050-Pv-Maintenance.                                       
051400     perform  bb060-Pv-Losses.                                            
051500     perform  bb070-Loss-Liability.                                       
051600     perform  cc010-Write-Result.                                         
051700     perform  aa033-Read-Contract.                                        
051800*                                                                         
051900 aa034-Exit.                                                              
052000     exit     section.                                                    
052100*                                                                         
052200 aa031-Read-Ahead-Ppaid       section.                                    
052300***********************************                                       
052400*                                                                         
052500     read     Ppaid-File next record at end                               
052600              set  LM1-Ppaid-Eof to true                                  
052700              exit section                                                
052800     end-read.                                                            
052900     if       FS-Ppaid not = "00"                                         
053000              set  LM1-Ppaid-Eof to true                                  
053100     else                                                                 
053200              move PPAID-Policy-No to LM1-HP-Policy-No                    
053300              move PPAID-Certi-No  to LM1-HP-Certi-No                     
053400              move PPAID-Pay-Month to LM1-HP-Pay-Month                    
053500              move PPAID-Amount    to LM1-HP-Amount                       
053600     end-if.                                                              
053700*                                                                         
053800 aa031-Exit.                                                              
053900     exit     section.                                                    
054000*                                                                         
054100 aa032-Read-Ahead-Iacf        section.                                    
054200***********************************                                       
054300*                                                                         
054400     read     Iacf-File next record at end                                
054500              set  LM1-Iacf-Eof to true                                   
054600              exit section                                                
054700     end-read.                                                            
054800     if       FS-Iacf not = "00"                                          
054900              set  LM1-Iacf-Eof to true                                   
055000     else                                                                 
055100              move IACF-Policy-No to LM1-HI-Policy-No                     
055200              move IACF-Certi-No  to LM1-HI-Certi-No                      
055300              move IACF-Val-Month to LM1-HI-Val-Month                     
055400              move IACF-Fol-Amt   to LM1-HI-Fol-Amt                       
055500              move IACF-Unfol-Amt to LM1-HI-Unfol-Amt                     
055600     end-if.                                                              
055700*                                                                         
055800 aa032-Exit.                                                              
055900     exit     section.                                                    
056000*                                                                         
056100* Print falls straight through into Close - one Perform ... Thru          
056200* range off Aa000-Main covers both, Rept-File must still be open          
056300* when the totals are written so Print has to run first.                  
056400*                                                                         
056500 zz080-Print-Report            section.                                   
056600***********************************                                       
056700*                                                                         
056800     move     spaces to LM-Print-Record.                                  
056900     move     "LM001"          to RPT1-Job-Lit.                           
057000     move     LM-PRM-Job-Name  to RPT1-Job-Name.                          
057100     move     LM-PRM-Val-Month to RPT1-Val-Month.                         
057200     move     LM-PRM-Run-Date  to RPT1-Run-Date.                          
057300     move     1                to RPT1-Page.                              
057400     move     LM-Rpt-Head-1    to LM-Print-Record.                        
057500     write    LM-Print-Record.                                            
057600     move     LM-PRM-Unit-Name to RPT2-Unit-Name.                         
057700     move     LM-Rpt-Head-2    to LM-Print-Record.                        
057800     write    LM-Print-Record.                                            
057900     move     LM-CTL-Rec-Count to RPTF-Unit-Recs.                         
058000     move     LM-CTL-Amt (1)   to RPTF-Unit-Amt-1.                        
058100     move     LM-CTL-Amt (2)   to RPTF-Unit-Amt-2.                        
058200     move     LM-CTL-Amt (3)   to RPTF-Unit-Amt-3.                        
058300     move     LM-Rpt-Foot-Unit to LM-Print-Record.                        
058400     write    LM-Print-Record.                                            
058500     move     LM-CTL-Rec-Count to RPTG-Recs.                              
058600     move     LM-Rpt-Foot-Grand to LM-Print-Record.                       
058700     write    LM-Print-Record.                                            
058800*                                                                         
058900 zz080-Exit.                                                              
059000     exit     section.                                                    
059100*                                                                         
059200 aa090-Close-Files            section.                                    
059300***********************************                                       
059400*                                                                         
059500     close    Contr-File Assum-File Disrt-File Clmpn-File                 
059600              Ppaid-File Iacf-File Unexp-File Rept-File.                  
059700*                                                                         
059800 aa090-Exit.                                                              
059900     exit     section.                                                    
060000*                                                                         
060100 zz081-Print-Detail            section.                                   
060200***********************************                                       
060300*                                                                         
060400* One line per Cc010-Write-Result call - key, closing balance,            
060500* loss amount and total liability for the contract just written,          
060600* the same three amounts that feed the unit/grand footers below.          
060700*                                                                         
060800     move     spaces to LM-Print-Record.                                  
060900     move     CONTR-Policy-No to RPTD-Key-1.                              
061000     move     CONTR-Certi-No  to RPTD-Key-2.                              
061100     move     LM1-Closing-Bal to RPTD-Closing.                            
061200     move     LM1-Loss-Amt    to RPTD-Loss-Amt.                           
061300     move     LM1-Lrc-Debt    to RPTD-Liability.                          
061400     move     LM-Rpt-Detail   to LM-Print-Record.                         
061500     write    LM-Print-Record.                                            
061600*                                                                         
061700 zz081-Exit.                                                              
061800     exit     section.                                                    
061900*                                                                         
062000 bb010-Build-Service-Days     section.                                    
062100***********************************                                       
062200*                                                                         
062300* BR-1 - Effective service days per calendar month, from the              
062400* Ini-Confirm month through min(val-month-end, End-Date) month.           
062500* Months iterate even when the overlap is zero days.                      
062600*                                                                         
062700     move     CONTR-Ini-Confirm(1:4) to LM1-Ini-Confirm-Ym(1:4).          
062800     move     CONTR-Ini-Confirm(6:2) to LM1-Ini-Confirm-Ym(5:2).          
062900     move     LM-PRM-Val-Month       to LM1-Mec-Ym.                       
063000     perform  bb011-Month-End-Date.                                       
063100     move     LM1-Mec-Last-Day       to LM1-Val-Month-End.                
063200     if       CONTR-End-Date < LM1-Val-Month-End                          
063300              move CONTR-End-Date    to LM1-Effective-End                 
063400     else                                                                 
063500              move LM1-Val-Month-End to LM1-Effective-End                 
063600     end-if.                                                              
063700*                                                                         
063800     move     zero to MR-Count.                                           
063900     move     zero to LM1-Cum-Served-Days.                                
064000     move     LM1-Ini-Confirm-Ym to LM1-Mec-Ym.                           
064100     perform  bb014-Roll-One-Month until                                  
064200              LM1-Mec-Ym > LM-PRM-Val-Month.                              
064300*                                                                         
064400 bb010-Exit.                                                              
064500     exit     section.                                                    
064600*                                                                         
064700 bb014-Roll-One-Month         section.                                    
064800***********************************                                       
064900*                                                                         
065000     add      1 to MR-Count.                                              
065100     set      MR-Ix to MR-Count.                                          
065200     move     LM1-Mec-Ym to MR-Month-Id (MR-Ix).                          
065300     perform  bb012-Overlap-Days.                                         
065400     move     LM1-Served-Days to MR-Service-Days (MR-Ix).                 
065500* LM0030 - Cum-Served-Days grows across the whole roll - one              
065600* month's count is not enough for Bb033/Bb040's proportions.              
065700     add      LM1-Served-Days to LM1-Cum-Served-Days.                     
065800     initialize MR-Follow-Amt (MR-Ix)                                     
065900                MR-Nonfollow-Cum (MR-Ix)                                  
066000                MR-Nonfollow-New (MR-Ix)                                  
066100                MR-Iacf-Cf (MR-Ix)                                        
066200                MR-Premium-Cf (MR-Ix)                                     
066300                MR-Dis-Rate (MR-Ix).                                      
066400     move     3 to LM900-Function.                                        
066500     move     LM1-Mec-Ym to LM900-Month-A.                                
066600     move     1          to LM900-N-Months.                               
066700     call     "lm900" using LM900-Linkage.                                
066800     move     LM900-Result-Month to LM1-Mec-Ym.                           
066900*                                                                         
067000 bb014-Exit.                                                              
067100     exit     section.                                                    
067200*                                                                         
067300 bb011-Month-End-Date         section.                                    
067400***********************************                                       
067500*                                                                         
067600* Given Lm1-Mec-Ym (CCYYMM), returns the last calendar day of             
067700* that month in Lm1-Mec-Last-Day (CCYY-MM-DD).                            
067800*                                                                         
067900     move     LM1-Mec-Yr to LM1-Cmp-Ccyy.                                 
068000     move     LM1-Mec-Mo to LM1-Cmp-Mo.                                   
068100     move     "-"        to LM1-Cmp-Date(5:1) LM1-Cmp-Date(8:1).          
068200     evaluate LM1-Mec-Mo                                                  
068300         when 01 when 03 when 05 when 07 when 08                          
068400         when 10 when 12                                                  
068500              move 31 to LM1-Cmp-Da                                       
068600         when 04 when 06 when 09 when 11                                  
068700              move 30 to LM1-Cmp-Da                                       
068800         when other                                                       
068900              perform bb013-Feb-Last-Day                                  
069000     end-evaluate.                                                        
069100     move     LM1-Cmp-Date to LM1-Mec-Last-Day.                           
069200*                                                                         
069300 bb011-Exit.                                                              
069400     exit     section.                                                    
069500*                                                                         
069600 bb013-Feb-Last-Day           section.                                    
069700***********************************                                       
069800*                                                                         
069900     move     29 to LM1-Cmp-Da.                                           
070000     move     1  to LM900-Function.                                       
070100     move     LM1-Cmp-Date to LM900-Date-A.                               
070200     call     "lm900" using LM900-Linkage.                                
070300     if       LM900-Is-Valid                                              
070400              continue                                                    
070500     else                                                                 
070600              move 28 to LM1-Cmp-Da                                       
070700     end-if.                                                              
070800*                                                                         
070900 bb013-Exit.                                                              
071000     exit     section.                                                    
071100*                                                                         
071200 bb012-Overlap-Days           section.                                    
071300***********************************                                       
071400*                                                                         
071500* BR-1 core - days in the overlap of [Start-Date, Effective-End]          
071600* with the calendar month Lm1-Mec-Ym, via ordinal day numbers.            
071700*                                                                         
071800     move     zero to LM1-Served-Days.                                    
071900     move     LM1-Mec-Yr to LM1-Cmp-Ccyy.                                 
072000     move     LM1-Mec-Mo to LM1-Cmp-Mo.                                   
072100     move     01         to LM1-Cmp-Da.                                   
072200     move     "-" to LM1-Cmp-Date(5:1) LM1-Cmp-Date(8:1).                 
072300     move     4  to LM900-Function.                                       
072400     move     LM1-Cmp-Date to LM900-Date-A.                               
072500     call     "lm900" using LM900-Linkage.                                
072600     move     LM900-Result-Day to LM1-Pv-Lo.                              
072700     perform  bb011-Month-End-Date.                                       
072800     move     LM1-Mec-Last-Day to LM900-Date-A.                           
072900     move     4  to LM900-Function.                                       
073000     call     "lm900" using LM900-Linkage.                                
073100     move     LM900-Result-Day to LM1-Pv-Hi.                              
073200*                                                                         
073300     move     4  to LM900-Function.                                       
073400     move     CONTR-Start-Date to LM900-Date-A.                           
073500     call     "lm900" using LM900-Linkage.                                
073600     if       LM900-Result-Day > LM1-Pv-Lo                                
073700              move LM900-Result-Day to LM1-Pv-Lo                          
073800     end-if.                                                              
073900     move     4  to LM900-Function.                                       
074000     move     LM1-Effective-End to LM900-Date-A.                          
074100     call     "lm900" using LM900-Linkage.                                
074200     if       LM900-Result-Day < LM1-Pv-Hi                                
074300              move LM900-Result-Day to LM1-Pv-Hi                          
074400     end-if.                                                              
074500     if       LM1-Pv-Lo <= LM1-Pv-Hi                                      
074600              compute LM1-Served-Days =                                   
074700                      LM1-Pv-Hi - LM1-Pv-Lo + 1                           
074800     end-if.                                                              
074900*                                                                         
075000 bb012-Exit.                                                              
075100     exit     section.                                                    
075200*                                                                         
075300 bb020-Build-Iacf-Timeline    section.                                    
075400***********************************                                       
075500*                                                                         
075600* U2 / BR-2, BR-4, BR-T1 - Iacf cost timeline.  Old policies              
075700* (Ini-Confirm before 2024-01-01) get the actuarial amount                
075800* booked in month 1; historical Iacf (month <= 202412) is                 
075900* folded into the amortisation base as a single amount at                 
076000* rolling month 1; months after 202412 post their own detail.             
076100*                                                                         
076200     initialize LM1-Total-Iacf LM1-Actuarial-Iacf.                        
076300     move     "N" to LM1-Old-Policy-Sw.                                   
076400     if       CONTR-Ini-Confirm < "2024-01-01"                            
076500              set LM1-Is-Old-Policy to true.                              
076600     if       LM1-Is-Old-Policy                                           
076700              perform bb021-Find-Ini-Assumption                           
076800              if      LM1-Acq-Ratio = zero                                
076900                      display LM005 " " CONTR-Policy-No " "               
077000                              CONTR-Certi-No                              
077100                      move    16 to return-code                           
077200                      goback                                              
077300              end-if                                                      
077400              compute LM1-Actuarial-Iacf rounded =                        
077500                      CONTR-Premium-CNY * LM1-Acq-Ratio                   
077600              add     LM1-Actuarial-Iacf to LM1-Total-Iacf                
077700     end-if.                                                              
077800*                                                                         
077900     perform  bb024-Timeline-Month varying LM1-Pv-Ix                      
078000              from 1 by 1 until LM1-Pv-Ix > MR-Count.                     
078100*                                                                         
078200 bb020-Exit.                                                              
078300     exit     section.                                                    
078400*                                                                         
078500 bb024-Timeline-Month         section.                                    
078600***********************************                                       
078700*                                                                         
078800     set      MR-Ix to LM1-Pv-Ix.                                         
078900     if       LM1-Pv-Ix = 1                                               
079000              perform bb022-Fold-Historical-Iacf                          
079100     else                                                                 
079200              if MR-Month-Id (MR-Ix) > "202412"                           
079300                 perform bb023-Post-Current-Iacf                          
079400              end-if                                                      
079500     end-if.                                                              
079600*                                                                         
079700 bb024-Exit.                                                              
079800     exit     section.                                                    
079900*                                                                         
080000 bb021-Find-Ini-Assumption    section.                                    
080100***********************************                                       
080200*                                                                         
080300     move     zero to LM1-Acq-Ratio.                                      
080400     set      ATAB-Ix to 1.                                               
080500     search   ATAB-Entry                                                  
080600              when ATAB-Val-Month  (ATAB-Ix) =                            
080700                   LM1-Ini-Confirm-Ym                                     
080800                   and ATAB-Class-Code (ATAB-Ix) =                        
080900                       CONTR-Class-Code                                   
081000                   move ATAB-Acq-Exp-Ratio (ATAB-Ix)                      
081100                        to LM1-Acq-Ratio                                  
081200     end-search.                                                          
081300*                                                                         
081400 bb021-Exit.                                                              
081500     exit     section.                                                    
081600*                                                                         
081700 bb022-Fold-Historical-Iacf   section.                                    
081800***********************************                                       
081900*                                                                         
082000     move     zero to MR-Follow-Amt (MR-Ix).                              
082100     move     zero to MR-Nonfollow-New (MR-Ix).                           
082200     set      LM1-Fold-More to true.                                      
082300     perform  bb0221-Fold-Test until not LM1-Fold-More.                   
082400     add      MR-Follow-Amt (MR-Ix) to LM1-Total-Iacf.                    
082500     add      MR-Nonfollow-New (MR-Ix) to LM1-Total-Iacf.                 
082600     move     MR-Nonfollow-New (MR-Ix) to                                 
082700              MR-Nonfollow-Cum (MR-Ix).                                   
082800*                                                                         
082900 bb022-Exit.                                                              
083000     exit     section.                                                    
083100*                                                                         
083200 bb0221-Fold-Test             section.                                    
083300***********************************                                       
083400*                                                                         
083500     if       LM1-Iacf-Eof or                                             
083600              LM1-HI-Policy-No > CONTR-Policy-No                          
083700              set  LM1-Fold-Done to true                                  
083800              go   to bb0221-Exit.                                        
083900     if       LM1-HI-Policy-No not = CONTR-Policy-No or                   
084000              LM1-HI-Certi-No  not = CONTR-Certi-No or                    
084100              LM1-HI-Val-Month > "202412"                                 
084200              set  LM1-Fold-Done to true                                  
084300              go   to bb0221-Exit.                                        
084400     add      LM1-HI-Fol-Amt   to MR-Follow-Amt (MR-Ix).                  
084500     add      LM1-HI-Unfol-Amt to MR-Nonfollow-New (MR-Ix).               
084600     perform  aa032-Read-Ahead-Iacf.                                      
084700*                                                                         
084800 bb0221-Exit.                                                             
084900     exit     section.                                                    
085000*                                                                         
085100 bb023-Post-Current-Iacf      section.                                    
085200***********************************                                       
085300*                                                                         
085400     move     zero to MR-Follow-Amt (MR-Ix).                              
085500     move     MR-Nonfollow-Cum (MR-Ix - 1) to                             
085600              MR-Nonfollow-Cum (MR-Ix).                                   
085700     set      LM1-Fold-More to true.                                      
085800     perform  bb0231-Post-Test until not LM1-Fold-More.                   
085900     compute  MR-Nonfollow-New (MR-Ix) =                                  
086000              MR-Nonfollow-Cum (MR-Ix) -                                  
086100              MR-Nonfollow-Cum (MR-Ix - 1).                               
086200     if       MR-Nonfollow-New (MR-Ix) < 0                                
086300              move zero to MR-Nonfollow-New (MR-Ix)                       
086400     end-if.                                                              
086500     add      MR-Follow-Amt (MR-Ix) to LM1-Total-Iacf.                    
086600     if       MR-Nonfollow-New (MR-Ix) > 0                                
086700              add MR-Nonfollow-New (MR-Ix) to LM1-Total-Iacf              
086800     end-if.                                                              
086900*                                                                         
087000 bb023-Exit.                                                              
087100     exit     section.                                                    
087200*                                                                         
087300 bb0231-Post-Test             section.                                    
087400***********************************                                       
087500*                                                                         
087600     if       LM1-Iacf-Eof                                                
087700              set  LM1-Fold-Done to true                                  
087800              go   to bb0231-Exit.                                        
087900     if       LM1-HI-Policy-No not = CONTR-Policy-No or                   
088000              LM1-HI-Certi-No  not = CONTR-Certi-No or                    
088100              LM1-HI-Val-Month not = MR-Month-Id (MR-Ix)                  
088200              set  LM1-Fold-Done to true                                  
088300              go   to bb0231-Exit.                                        
088400     add      LM1-HI-Fol-Amt to MR-Follow-Amt (MR-Ix).                    
088500     move     LM1-HI-Unfol-Amt to MR-Nonfollow-Cum (MR-Ix).               
088600     perform  aa032-Read-Ahead-Iacf.                                      
088700*                                                                         
088800 bb0231-Exit.                                                             
088900     exit     section.                                                    
089000*                                                                         
089100 bb030-Roll-Forward            section.                                   
089200***********************************                                       
089300*                                                                         
089400* BR-3, BR-5, BR-6, BR-7 - monthly discount rate, premium cash            
089500* flow, interest and revenue/amortisation roll forward.                   
089600*                                                                         
089700     initialize LM1-Cum-Premiums LM1-Cum-Iacf LM1-Cum-Ifie                
089800                LM1-Cum-Recv-Prem LM1-Closing-Bal.                        
089900     move     zero to LM1-Rolled-Count.                                   
090000     perform  bb035-Roll-One-Month varying LM1-Pv-Ix                      
090100              from 1 by 1 until LM1-Pv-Ix > MR-Count.                     
090200*                                                                         
090300 bb030-Exit.                                                              
090400     exit     section.                                                    
090500*                                                                         
090600 bb035-Roll-One-Month         section.                                    
090700***********************************                                       
090800*                                                                         
090900     set      MR-Ix to LM1-Pv-Ix.                                         
091000     add      1 to LM1-Rolled-Count.                                      
091100     perform  bb031-Month-Dis-Rate.                                       
091200     perform  bb032-Premium-Cash-Flow.                                    
091300     move     MR-Follow-Amt (MR-Ix) to LM1-Pv-Base.                       
091400     add      MR-Nonfollow-New (MR-Ix) to LM1-Pv-Base.                    
091500     move     LM1-Pv-Base to MR-Iacf-Cf (MR-Ix).                          
091600     if       LM1-Pv-Ix = 1                                               
091700              compute MR-Iacf-Cf (MR-Ix) =                                
091800                      MR-Iacf-Cf (MR-Ix) + LM1-Actuarial-Iacf             
091900     end-if.                                                              
092000     perform  bb033-Interest.                                             
092100     perform  bb034-Revenue-Amort.                                        
092200*                                                                         
092300 bb035-Exit.                                                              
092400     exit     section.                                                    
092500*                                                                         
092600 bb031-Month-Dis-Rate         section.                                    
092700***********************************                                       
092800*                                                                         
092900     move     zero to MR-Dis-Rate (MR-Ix).                                
093000     set      DTAB-Ix to 1.                                               
093100     search   DTAB-Entry                                                  
093200              when DTAB-Val-Month (DTAB-Ix) = LM1-Ini-Confirm-Ym          
093300                   and DTAB-Term-Month (DTAB-Ix) =                        
093400                       LM1-Rolled-Count                                   
093500                   move DTAB-Fwd-Rate (DTAB-Ix) to                        
093600                        MR-Dis-Rate (MR-Ix)                               
093700     end-search.                                                          
093800*                                                                         
093900 bb031-Exit.                                                              
094000     exit     section.                                                    
094100*                                                                         
094200 bb032-Premium-Cash-Flow      section.                                    
094300***********************************                                       
094400*                                                                         
094500     move     zero to MR-Premium-Cf (MR-Ix).                              
094600     set      LM1-Prem-More to true.                                      
094700     if       LM1-Pv-Ix = 1                                               
094800              perform bb0321-First-Month-Test                             
094900                      until not LM1-Prem-More                             
095000     else                                                                 
095100              perform bb0322-Later-Month-Test                             
095200                      until not LM1-Prem-More                             
095300     end-if.                                                              
095400     add      MR-Premium-Cf (MR-Ix) to LM1-Cum-Recv-Prem.                 
095500*                                                                         
095600 bb032-Exit.                                                              
095700     exit     section.                                                    
095800*                                                                         
095900 bb0321-First-Month-Test      section.                                    
096000***********************************                                       
096100*                                                                         
096200     if       LM1-Ppaid-Eof or                                            
096300              LM1-HP-Policy-No > CONTR-Policy-No                          
096400              set  LM1-Prem-Done to true                                  
096500              go   to bb0321-Exit.                                        
096600     if       LM1-HP-Policy-No not = CONTR-Policy-No or                   
096700              LM1-HP-Certi-No  not = CONTR-Certi-No or                    
096800              LM1-HP-Pay-Month > MR-Month-Id (MR-Ix)                      
096900              set  LM1-Prem-Done to true                                  
097000              go   to bb0321-Exit.                                        
097100     add      LM1-HP-Amount to MR-Premium-Cf (MR-Ix).                     
097200     perform  aa031-Read-Ahead-Ppaid.                                     
097300*                                                                         
097400 bb0321-Exit.                                                             
097500     exit     section.                                                    
097600*                                                                         
097700 bb0322-Later-Month-Test      section.                                    
097800***********************************                                       
097900*                                                                         
098000     if       LM1-Ppaid-Eof or                                            
098100              LM1-HP-Policy-No > CONTR-Policy-No                          
098200              set  LM1-Prem-Done to true                                  
098300              go   to bb0322-Exit.                                        
098400     if       LM1-HP-Policy-No not = CONTR-Policy-No or                   
098500              LM1-HP-Certi-No  not = CONTR-Certi-No or                    
098600              LM1-HP-Pay-Month not = MR-Month-Id (MR-Ix)                  
098700              set  LM1-Prem-Done to true                                  
098800              go   to bb0322-Exit.                                        
098900     add      LM1-HP-Amount to MR-Premium-Cf (MR-Ix).                     
099000     perform  aa031-Read-Ahead-Ppaid.                                     
099100*                                                                         
099200 bb0322-Exit.                                                             
099300     exit     section.                                                    
099400*                                                                         
099500 bb033-Interest               section.                                    
099600***********************************                                       
099700*                                                                         
099800* BR-6 - CUM-PROPORTION, days served Ini-Confirm month to this            
099900* roll month over Term-Days - not the single month count.                 
100000*                                                                         
100100     if       CONTR-Term-Days = zero                                      
100200              move zero to LM1-Future-Prop                                
100300     else                                                                 
100400              compute LM1-Future-Prop rounded =                           
100500                      LM1-Cum-Served-Days / CONTR-Term-Days               
100600     end-if.                                                              
100700     compute  LM1-Pv-Amt-Month rounded =                                  
100800              (LM1-Closing-Bal * MR-Dis-Rate (MR-Ix)) +                   
100900              (MR-Premium-Cf (MR-Ix) * MR-Dis-Rate (MR-Ix)                
101000               * 0.5) -                                                   
101100              (MR-Iacf-Cf (MR-Ix) * MR-Dis-Rate (MR-Ix) * 0.5).           
101200     add      LM1-Pv-Amt-Month to LM1-Cum-Ifie.                           
101300*                                                                         
101400 bb033-Exit.                                                              
101500     exit     section.                                                    
101600*                                                                         
101700 bb034-Revenue-Amort          section.                                    
101800***********************************                                       
101900*                                                                         
102000     compute  LM1-Pv-Base rounded =                                       
102100              ((CONTR-Premium-CNY + LM1-Cum-Ifie) *                       
102200               LM1-Future-Prop) - LM1-Cum-Premiums.                       
102300     add      LM1-Pv-Base to LM1-Cum-Premiums.                            
102400*                                                                         
102500     compute  LM1-Pv-Cash-Flow rounded =                                  
102600              (LM1-Total-Iacf * LM1-Future-Prop) -                        
102700              LM1-Cum-Iacf.                                               
102800     add      LM1-Pv-Cash-Flow to LM1-Cum-Iacf.                           
102900*                                                                         
103000     compute  LM1-Closing-Bal =                                           
103100              LM1-Closing-Bal + MR-Premium-Cf (MR-Ix) -                   
103200              MR-Iacf-Cf (MR-Ix) + LM1-Pv-Amt-Month -                     
103300              LM1-Pv-Base + LM1-Pv-Cash-Flow.                             
103400*                                                                         
103500 bb034-Exit.                                                              
103600     exit     section.                                                    
103700*                                                                         
103800 bb040-Loss-Test               section.                                   
103900***********************************                                       
104000*                                                                         
104100* BR-8, BR-9 - assumption fallback and future amounts.                    
104200*                                                                         
104300     move     LM-PRM-Val-Month to LM1-Search-Month.                       
104400     perform  bb041-Find-Val-Assumption.                                  
104500     if       LM1-Loss-Ratio = zero                                       
104600              move 3 to LM900-Function                                    
104700              move LM-PRM-Val-Month to LM900-Month-A                      
104800              move -1 to LM900-N-Months                                   
104900              call "lm900" using LM900-Linkage                            
105000              move LM900-Result-Month to LM1-Search-Month                 
105100              perform bb041-Find-Val-Assumption                           
105200     end-if.                                                              
105300     if       LM1-Loss-Ratio = zero                                       
105400              display LM006 " " CONTR-Policy-No " "                       
105500                      CONTR-Certi-No                                      
105600              move    16 to return-code                                   
105700              goback.                                                     
105800*                                                                         
105900* BR-9 - FUTURE-PROPORTION off the same Cum-Served-Days as Bb033,         
106000* fixed at the valuation month once the Br-1 roll has finished.           
106100*                                                                         
106200     if       CONTR-Term-Days = zero                                      
106300              move zero to LM1-Future-Prop                                
106400     else                                                                 
106500              compute LM1-Future-Prop =                                   
106600                      1 - (LM1-Cum-Served-Days / CONTR-Term-Days)         
106700     end-if.                                                              
106800     compute  LM1-Unexpired-Prem rounded =                                
106900              CONTR-Premium-CNY * LM1-Future-Prop.                        
107000     compute  LM1-Future-Recv =                                           
107100              CONTR-Premium-CNY - LM1-Cum-Recv-Prem.                      
107200     compute  LM1-Future-Loss rounded =                                   
107300              LM1-Unexpired-Prem * LM1-Loss-Ratio *                       
107400              (1 + LM1-Indir-Ratio).                                      
107500     compute  LM1-Future-Maint rounded =                                  
107600              LM1-Unexpired-Prem * LM1-Maint-Ratio.                       
107700     move     2 to LM900-Function.                                        
107800     move     LM1-Ini-Confirm-Ym to LM900-Month-A.                        
107900     move     CONTR-End-Date(1:4) to LM900-Month-B(1:4).                  
108000     move     CONTR-End-Date(6:2) to LM900-Month-B(5:2).                  
108100     call     "lm900" using LM900-Linkage.                                
108200     compute  LM1-Remaining-Months =                                      
108300              LM900-Result-Diff + 1 - LM1-Rolled-Count.                   
108400     if       LM1-Remaining-Months < 0                                    
108500              move zero to LM1-Remaining-Months.                          
108600*                                                                         
108700 bb040-Exit.                                                              
108800     exit     section.                                                    
108900*                                                                         
109000 bb041-Find-Val-Assumption    section.                                    
109100***********************************                                       
109200*                                                                         
109300     initialize LM1-Loss-Ratio LM1-Indir-Ratio LM1-Maint-Ratio            
109400                LM1-Ra-Ratio.                                             
109500     set      ATAB-Ix to 1.                                               
109600     search   ATAB-Entry                                                  
109700              when ATAB-Val-Month  (ATAB-Ix) = LM1-Search-Month           
109800                   and ATAB-Class-Code (ATAB-Ix) =                        
109900                       CONTR-Class-Code                                   
110000                   move ATAB-Loss-Ratio (ATAB-Ix) to                      
110100                        LM1-Loss-Ratio                                    
110200                   move ATAB-Indir-Clm-Ratio (ATAB-Ix) to                 
110300                        LM1-Indir-Ratio                                   
110400                   move ATAB-Maint-Exp-Ratio (ATAB-Ix) to                 
110500                        LM1-Maint-Ratio                                   
110600                   move ATAB-Ra-Ratio (ATAB-Ix) to LM1-Ra-Ratio           
110700     end-search.                                                          
110800*                                                                         
110900 bb041-Exit.                                                              
111000     exit     section.                                                    
111100*                                                                         
111200 bb050-Pv-Maintenance          section.                                   
111300***********************************                                       
111400*                                                                         
111500* BR-10 - present value of the future maintenance expense,                
111600* spread evenly over the remaining months.                                
111700*                                                                         
111800     move     zero to LM1-Pv-Maint.                                       
111900     if       LM1-Future-Maint = zero or                                  
112000              LM1-Remaining-Months <= zero                                
112100              go to bb050-Exit.                                           
112200     compute  LM1-Pv-Amt-Month rounded =                                  
112300              LM1-Future-Maint / LM1-Remaining-Months.                    
112400     move     1 to LM1-Pv-Factor.                                         
112500     perform  bb052-Maint-Month varying LM1-Pv-Ix                         
112600              from 1 by 1 until                                           
112700              LM1-Pv-Ix > LM1-Remaining-Months.                           
112800*                                                                         
112900 bb050-Exit.                                                              
113000     exit     section.                                                    
113100*                                                                         
113200 bb052-Maint-Month            section.                                    
113300***********************************                                       
113400*                                                                         
113500     perform  bb051-Term-Rate.                                            
113600     compute  LM1-Pv-Factor rounded =                                     
113700              LM1-Pv-Factor * (1 + LM1-Pv-Base).                          
113800     compute  LM1-Pv-Cash-Flow rounded =                                  
113900              LM1-Pv-Amt-Month / LM1-Pv-Factor.                           
114000     add      LM1-Pv-Cash-Flow to LM1-Pv-Maint.                           
114100*                                                                         
114200 bb052-Exit.                                                              
114300     exit     section.                                                    
114400*                                                                         
114500 bb051-Term-Rate               section.                                   
114600***********************************                                       
114700*                                                                         
114800* On entry Lm1-Pv-Ix is the term number - returns the rate at             
114900* that term of the valuation-month curve in Lm1-Pv-Base.                  
115000*                                                                         
115100     move     zero to LM1-Pv-Base.                                        
115200     set      DTAB-Ix to 1.                                               
115300     search   DTAB-Entry                                                  
115400              when DTAB-Val-Month (DTAB-Ix) = LM-PRM-Val-Month            
115500                   and DTAB-Term-Month (DTAB-Ix) = LM1-Pv-Ix              
115600                   move DTAB-Fwd-Rate (DTAB-Ix) to LM1-Pv-Base            
115700     end-search.                                                          
115800*                                                                         
115900 bb051-Exit.                                                              
116000     exit     section.                                                    
116100*                                                                         
116200 bb060-Pv-Losses                section.                                  
116300***********************************                                       
116400*                                                                         
116500* BR-11 - pattern-smoothed present value of future losses.                
116600*                                                                         
116700     move     zero to LM1-Pv-Loss.                                        
116800     if       LM1-Future-Loss = zero or                                   
116900              LM1-Remaining-Months <= zero                                
117000              go to bb060-Exit.                                           
117100     compute  LM1-Pv-Avg rounded =                                        
117200              LM1-Future-Loss / LM1-Remaining-Months.                     
117300     move     1 to LM1-Pv-Factor.                                         
117400     perform  bb063-Loss-Month varying LM1-Pv-Ix                          
117500              from 1 by 1 until LM1-Pv-Ix >                               
117600              60 + LM1-Remaining-Months - 1.                              
117700*                                                                         
117800 bb060-Exit.                                                              
117900     exit     section.                                                    
118000*                                                                         
118100 bb063-Loss-Month             section.                                    
118200***********************************                                       
118300*                                                                         
118400     move     zero to LM1-Pv-Cash-Flow.                                   
118500     compute  LM1-Pv-Jx = LM1-Pv-Ix - LM1-Remaining-Months + 1.           
118600     if       LM1-Pv-Jx < 1                                               
118700              move 1 to LM1-Pv-Jx                                         
118800     end-if.                                                              
118900     perform  bb064-Loss-Pattern-Add until                                
119000              LM1-Pv-Jx > LM1-Pv-Ix or LM1-Pv-Jx > 60.                    
119100     if       LM1-Pv-Cash-Flow not = zero                                 
119200              perform bb051-Term-Rate                                     
119300              compute LM1-Pv-Factor rounded =                             
119400                      LM1-Pv-Factor * (1 + LM1-Pv-Base)                   
119500              compute LM1-Pv-Amt-Month rounded =                          
119600                      LM1-Pv-Cash-Flow / LM1-Pv-Factor                    
119700              add     LM1-Pv-Amt-Month to LM1-Pv-Loss                     
119800     end-if.                                                              
119900*                                                                         
120000 bb063-Exit.                                                              
120100     exit     section.                                                    
120200*                                                                         
120300 bb064-Loss-Pattern-Add       section.                                    
120400***********************************                                       
120500*                                                                         
120600     perform  bb061-Pattern-Ratio.                                        
120700     compute  LM1-Pv-Base rounded = LM1-Pv-Avg * LM1-Pv-Base.             
120800     add      LM1-Pv-Base to LM1-Pv-Cash-Flow.                            
120900     add      1 to LM1-Pv-Jx.                                             
121000*                                                                         
121100 bb064-Exit.                                                              
121200     exit     section.                                                    
121300*                                                                         
121400 bb061-Pattern-Ratio           section.                                   
121500***********************************                                       
121600*                                                                         
121700* On entry Lm1-Pv-Jx is the development month - returns the               
121800* class claim-pattern ratio at that month in Lm1-Pv-Base.                 
121900*                                                                         
122000     move     zero to LM1-Pv-Base.                                        
122100     set      PTAB-Ix to 1.                                               
122200     search   PTAB-Entry                                                  
122300              when PTAB-Class-Code (PTAB-Ix) = CONTR-Class-Code           
122400                   and PTAB-Month-Id (PTAB-Ix) = LM1-Pv-Jx                
122500                   move PTAB-Paid-Ratio (PTAB-Ix) to LM1-Pv-Base          
122600     end-search.                                                          
122700*                                                                         
122800 bb061-Exit.                                                              
122900     exit     section.                                                    
123000*                                                                         
123100 bb070-Loss-Liability           section.                                  
123200***********************************                                       
123300*                                                                         
123400* BR-12 - risk adjustment, net future cash flow, loss amount.             
123500*                                                                         
123600     compute  LM1-Risk-Adj rounded =                                      
123700              (LM1-Pv-Loss + LM1-Pv-Maint) * LM1-Ra-Ratio.                
123800     compute  LM1-Future-Cf =                                             
123900              LM1-Pv-Loss + LM1-Pv-Maint + LM1-Risk-Adj -                 
124000              LM1-Future-Recv.                                            
124100     compute  LM1-Net-Amt = LM1-Future-Cf - LM1-Closing-Bal.              
124200     if       CONTR-Premium-CNY >= zero                                   
124300              if   LM1-Net-Amt > zero                                     
124400                   move LM1-Net-Amt to LM1-Loss-Amt                       
124500              else                                                        
124600                   move zero to LM1-Loss-Amt                              
124700              end-if                                                      
124800     else                                                                 
124900              if   LM1-Net-Amt < zero                                     
125000                   move LM1-Net-Amt to LM1-Loss-Amt                       
125100              else                                                        
125200                   move zero to LM1-Loss-Amt                              
125300              end-if                                                      
125400     end-if.                                                              
125500     compute  LM1-Lrc-Debt = LM1-Closing-Bal + LM1-Loss-Amt.              
125600*                                                                         
125700 bb070-Exit.                                                              
125800     exit     section.                                                    
125900*                                                                         
126000 cc010-Write-Result             section.                                  
126100***********************************                                       
126200*                                                                         
126300     initialize LM-Unexp-Record.                                          
126400     move     CONTR-Policy-No   to UNEXP-Policy-No.                       
126500     move     CONTR-Certi-No    to UNEXP-Certi-No.                        
126600     move     LM-PRM-Val-Month  to UNEXP-Val-Month.                       
126700     move     LM1-Cum-Premiums  to UNEXP-Cum-Premiums.                    
126800     move     LM1-Cum-Iacf      to UNEXP-Cum-Iacf.                        
126900     move     LM1-Cum-Ifie      to UNEXP-Cum-Ifie.                        
127000     move     LM1-Cum-Recv-Prem to UNEXP-Cum-Recv-Prem.                   
127100     move     LM1-Closing-Bal   to UNEXP-Lrc-No-Loss-Amt.                 
127200     move     LM1-Unexpired-Prem to UNEXP-Unexpired-Prem.                 
127300     move     LM1-Future-Recv   to UNEXP-Fut-Recv-Prem.                   
127400     move     LM1-Pv-Loss       to UNEXP-Pv-Future-Loss.                  
127500     move     LM1-Pv-Maint      to UNEXP-Pv-Future-Maint.                 
127600     move     LM1-Risk-Adj      to UNEXP-Risk-Adjustment.                 
127700     move     LM1-Future-Cf     to UNEXP-Future-Cash-Flow.                
127800     move     LM1-Loss-Amt      to UNEXP-Lrc-Loss-Amt.                    
127900     move     LM1-Lrc-Debt      to UNEXP-Lrc-Debt.                        
128000     write    LM-Unexp-Record.                                            
128100     add      1 to LM-CTL-Rec-Count.                                      
128200     add      LM1-Closing-Bal to LM-CTL-Amt (1).                          
128300     add      LM1-Loss-Amt    to LM-CTL-Amt (2).                          
128400     add      LM1-Lrc-Debt    to LM-CTL-Amt (3).                          
128500     perform  zz081-Print-Detail.                                         
128600*                                                                         
128700 cc010-Exit.                                                              
128800     exit     section.                                                    
128900*                                                                         
