000100* 10/01/26 vbc - LM0016 Created.                                          
000200*                                                                         
000300     select  Unexp-File     assign      "UNEXPRESULT-FILE"                
000400                             organization line sequential                 
000500                             status      FS-Unexp.                        
