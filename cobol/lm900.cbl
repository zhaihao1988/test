000100*****************************************************************         
000200*                                                                *        
000300*             Date Validation & Month Arithmetic                *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000      Program-Id.         lm900.                                          
001100*                                                                         
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 05/01/1985           
001300*                        For the Liability Measurement system.            
001400*    Installation.       Head Office - Actuarial Systems.                 
001500*    Date-Written.       05/01/1985.                                      
001600*    Date-Compiled.                                                       
001700*    Security.           Copyright (C) 1985-2026, V B Coen.               
001800*                        Distributed under the GNU General                
001900*                        Public License - see file COPYING.               
002000*                                                                         
002100*    Remarks.            Validates a CCYY-MM-DD date and does             
002200*                        month-difference / add-months maths              
002300*                        for the roll-forward paragraphs of               
002400*                        LM001-LM006 (BR-1, BR-14, BR-22).                
002500*                        Kept as a called subprogram so every             
002600*                        LM0nn batch does date maths one way.             
002700*                                                                         
002800*    Version.            See Prog-Name in Ws.                             
002900*                                                                         
003000*    Called Modules.     None.                                            
003100*    Functions Used.     None - hand rolled, no intrinsic                 
003200*                        FUNCTIONs used anywhere in this pgm.             
003300*    Files used.         None.                                            
003400*                                                                         
003500*    Error messages used.                                                 
003600*                        None - Lm900-Valid-Sw signals bad                
003700*                        input to the caller.                             
003800*                                                                         
003900* Changes:                                                                
004000* 05/01/85 vbc - 1.00 Created for the LM system as a common date          
004100*                utility, hand rolled - no FUNCTION                       
004200*                Test-Date-YYYYMMDD / integer-of-Date used, as            
004300*                the Val 3.1 site compiler pre-dates them.                
004400* 11/03/87 vbc - 1.01 Added leap-year test to Bb010, Feb 29               
004500*                was passing as valid every year.                         
004600* 22/09/91 vbc - 1.02 Bb020/Bb030 month arithmetic added for              
004700*                the unexpired-premium roll forward.                      
004800* 14/02/99 vbc - 1.03 Y2K - confirmed CCYY-MM-DD throughout,              
004900*                no windowing used anywhere in this program.              
005000* 30/06/03 vbc - 1.04 Bb030 wraps December to January                     
005100*                correctly when N-Months is negative.                     
005200* 16/04/24 vbc         Copyright notice updated, superseding              
005300*                all previous notices.                                    
005400* 05/01/26 vbc - LM0002 Capitalise vars and paragraphs to                 
005500*                match the current house style.                           
005600* 20/01/26 vbc - LM0012 Added Function 4, Day-Number, an                  
005700*                ordinal day count needed by Lm001's BR-1                 
005800*                calendar-overlap arithmetic.                             
005900*                                                                         
006000****************************************************************          
006100* Copyright Notice.                                                       
006200* ****************                                                        
006300*                                                                         
006400* This notice supersedes all prior notices, updated 2024-04-16.           
006500*                                                                         
006600* This program is part of the Liability Measurement batch                 
006700* suite and is Copyright (c) Vincent B Coen. 1985-2026 & later.           
006800*                                                                         
006900* This program is free software; you can redistribute it                  
007000* and/or modify it under the terms of the GNU General Public              
007100* License as published by the Free Software Foundation;                   
007200* version 3 and later, for personal usage only, including use             
007300* within a business, but excluding repackaging or resale,                 
007400* rental or hire in any way.                                              
007500*                                                                         
007600* Persons interested in repackaging or redistribution for                 
007700* resale must get in touch with the copyright holder with                 
007800* their commercial plans and proposals.                                   
007900*                                                                         
008000* This program is distributed in the hope that it will be                 
008100* useful, but WITHOUT ANY WARRANTY; without even the implied              
008200* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
008300* PURPOSE.  See the GNU General Public License for details.               
008400*                                                                         
008500* You should have received a copy of the GNU General Public               
008600* License along with this program; see the file COPYING.  If              
008700* not, write to the Free Software Foundation, 59 Temple                   
008800* Place, Suite 330, Boston, MA 02111-1307 USA.                            
008900*                                                                         
009000****************************************************************          
009100*                                                                         
009200 environment      division.                                               
009300*========================                                                 
009400*                                                                         
009500 copy  "envdiv.cob".                                                      
009600 input-output     section.                                                
009700*-----------------------                                                  
009800*                                                                         
009900 data             division.                                               
010000*========================                                                 
010100 working-storage  section.                                                
010200*-----------------------                                                  
010300*                                                                         
010400 77  Prog-Name              pic x(17) value "lm900 (1.05.00)".            
010500*                                                                         
010600 01  LM900-Work-Fields.                                                   
010700     03  W900-Days          pic 9(5)      comp.                           
010800     03  W900-Rem           pic 9(5)      comp.                           
010900     03  W900-Div           pic 9(5)      comp.                           
011000     03  W900-Total-A       pic s9(7)     comp.                           
011100     03  W900-Total-B       pic s9(7)     comp.                           
011200     03  W900-Total-New     pic s9(7)     comp.                           
011300     03  W900-New-Year      pic s9(5)     comp.                           
011400     03  W900-New-Month     pic s9(3)     comp.                           
011500     03  W900-Leap-Sw       pic x.                                        
011600         88  W900-Is-Leap         value "Y".                              
011700     03  W900-Year-1        pic s9(7)     comp.                           
011800     03  W900-Leap-Days     pic s9(7)     comp.                           
011900     03  W900-Ix            pic 9(2)      comp.                           
012000     03  filler             pic x(4).                                     
012100*                                                                         
012200 01  LM900-Test-Date.                                                     
012300     03  TD-CCYY            pic 9(4).                                     
012400     03  TD-MM              pic 99.                                       
012500     03  TD-DD              pic 99.                                       
012600     03  filler             pic x(2).                                     
012700 01  LM900-Test-Date-R redefines LM900-Test-Date                          
012800                             pic 9(8).                                    
012900*                                                                         
013000 01  LM900-Leap-Table.                                                    
013100     03  filler             pic x(24)     value                           
013200         "312931303130313130313031".                                      
013300     03  LM900-Days-In-Mon  redefines LM900-Leap-Table                    
013400                             occurs 12 pic 99.                            
013500*                                                                         
013600 01  LM900-Cum-Table.                                                     
013700     03  filler             pic x(36)     value                           
013800         "000031059090120151181212243273304334".                          
013900     03  LM900-Cum-Days     redefines LM900-Cum-Table                     
014000                             occurs 12 pic 9(3).                          
014100*                                                                         
014200 01  LM900-Ccyymm-A.                                                      
014300     03  W900-Yr-A          pic 9(4).                                     
014400     03  W900-Mo-A          pic 99.                                       
014500     03  filler             pic x(2).                                     
014600 01  LM900-Ccyymm-A-R  redefines LM900-Ccyymm-A                           
014700                             pic 9(6).                                    
014800*                                                                         
014900 01  LM900-Ccyymm-B.                                                      
015000     03  W900-Yr-B          pic 9(4).                                     
015100     03  W900-Mo-B          pic 99.                                       
015200     03  filler             pic x(2).                                     
015300 01  LM900-Ccyymm-B-R  redefines LM900-Ccyymm-B                           
015400                             pic 9(6).                                    
015500*                                                                         
015600 linkage          section.                                                
015700*-----------------------                                                  
015800*                                                                         
015900 01  LM900-Linkage.                                                       
016000     03  LM900-Function     pic 9.                                        
016100         88  LM900-Validate       value 1.                                
016200         88  LM900-Month-Diff     value 2.                                
016300         88  LM900-Add-Months     value 3.                                
016400         88  LM900-Day-Number     value 4.                                
016500     03  LM900-Date-A       pic x(10).                                    
016600     03  LM900-Month-A      pic x(6).                                     
016700     03  LM900-Month-B      pic x(6).                                     
016800     03  LM900-N-Months     pic s9(5)      comp-3.                        
016900     03  LM900-Result-Month pic x(6).                                     
017000     03  LM900-Result-Diff  pic s9(5)      comp-3.                        
017100     03  LM900-Result-Day   pic s9(9)      comp.                          
017200     03  LM900-Valid-Sw     pic x.                                        
017300         88  LM900-Is-Valid       value "Y".                              
017400         88  LM900-Is-Invalid     value "N".                              
017500     03  filler             pic x(4).                                     
017600*                                                                         
017700 procedure        division using LM900-Linkage.                           
017800*=========================================                                
017900*                                                                         
018000 aa000-Main               section.                                        
018100*******************************                                           
018200     evaluate true                                                        
018300         when LM900-Validate                                              
018400              perform bb010-Validate-Date                                 
018500         when LM900-Month-Diff                                            
018600              perform bb020-Month-Diff                                    
018700         when LM900-Add-Months                                            
018800              perform bb030-Add-Months                                    
018900         when LM900-Day-Number                                            
019000              perform bb040-Day-Number                                    
019100         when other                                                       
019200              set  LM900-Is-Invalid to true                               
019300     end-evaluate                                                         
019400     goback.                                                              
019500*                                                                         
019600 aa000-Exit.  exit section.                                               
019700*                                                                         
019800 bb010-Validate-Date          section.                                    
019900***********************************                                       
020000*                                                                         
020100* Lm900-Date-A is CCYY-MM-DD, hyphens fixed cols 5 and 8.                 
020200*                                                                         
020300     set      LM900-Is-Valid to true.                                     
020400     move     LM900-Date-A(1:4)  to TD-CCYY.                              
020500     move     LM900-Date-A(6:2)  to TD-MM.                                
020600     move     LM900-Date-A(9:2)  to TD-DD.                                
020700     if       LM900-Date-A(5:1) not = "-" or                              
020800              LM900-Date-A(8:1) not = "-" or                              
020900              TD-CCYY not numeric or                                      
021000              TD-MM   not numeric or                                      
021100              TD-DD   not numeric or                                      
021200              TD-MM   < 01 or > 12                                        
021300              set  LM900-Is-Invalid to true                               
021400              go   to bb010-Exit                                          
021500     end-if.                                                              
021600     move     LM900-Days-In-Mon (TD-MM) to W900-Days.                     
021700     perform  bb015-Test-Leap-Year.                                       
021800     if       TD-MM = 02 and W900-Is-Leap                                 
021900              add  1 to W900-Days.                                        
022000     if       TD-DD < 01 or TD-DD > W900-Days                             
022100              set  LM900-Is-Invalid to true.                              
022200*                                                                         
022300 bb010-Exit.                                                              
022400     exit     section.                                                    
022500*                                                                         
022600 bb015-Test-Leap-Year         section.                                    
022700***********************************                                       
022800*                                                                         
022900* Sets W900-Leap-Sw from TD-CCYY - usable by Bb010 and Bb040.             
023000*                                                                         
023100     move     "N" to W900-Leap-Sw.                                        
023200     divide   TD-CCYY by 4 giving W900-Div                                
023300              remainder W900-Rem.                                         
023400     if       W900-Rem = 0                                                
023500              divide TD-CCYY by 100 giving W900-Div                       
023600                     remainder W900-Rem                                   
023700              if   W900-Rem not = 0                                       
023800                   set  W900-Is-Leap to true                              
023900              else                                                        
024000                   divide TD-CCYY by 400 giving W900-Div                  
024100                          remainder W900-Rem                              
024200                   if   W900-Rem = 0                                      
024300                        set  W900-Is-Leap to true                         
024400                   end-if                                                 
024500              end-if                                                      
024600     end-if.                                                              
024700*                                                                         
024800 bb015-Exit.                                                              
024900     exit     section.                                                    
025000*                                                                         
025100 bb020-Month-Diff             section.                                    
025200***********************************                                       
025300*                                                                         
025400* Result-Diff = months from Month-A to Month-B, may be                    
025500* negative when B is earlier than A.                                      
025600*                                                                         
025700     move     LM900-Month-A to LM900-Ccyymm-A-R.                          
025800     move     LM900-Month-B to LM900-Ccyymm-B-R.                          
025900     compute  W900-Total-A = (W900-Yr-A * 12) + W900-Mo-A.                
026000     compute  W900-Total-B = (W900-Yr-B * 12) + W900-Mo-B.                
026100     compute  LM900-Result-Diff = W900-Total-B - W900-Total-A.            
026200*                                                                         
026300 bb020-Exit.                                                              
026400     exit     section.                                                    
026500*                                                                         
026600 bb030-Add-Months             section.                                    
026700***********************************                                       
026800*                                                                         
026900* Result-Month = Month-A plus N-Months (N-Months may be neg).             
027000*                                                                         
027100     move     LM900-Month-A to LM900-Ccyymm-A-R.                          
027200     compute  W900-Total-A = (W900-Yr-A * 12) + W900-Mo-A.                
027300     compute  W900-Total-New = W900-Total-A + LM900-N-Months.             
027400     compute  W900-New-Year  = (W900-Total-New - 1) / 12.                 
027500     compute  W900-New-Month = W900-Total-New -                           
027600                                (W900-New-Year * 12).                     
027700     if       W900-New-Month = 0                                          
027800              move 12 to W900-New-Month                                   
027900              subtract 1 from W900-New-Year.                              
028000     move     W900-New-Year to TD-CCYY.                                   
028100     move     W900-New-Month to TD-MM.                                    
028200     move     TD-CCYY to LM900-Result-Month(1:4).                         
028300     move     TD-MM   to LM900-Result-Month(5:2).                         
028400*                                                                         
028500 bb030-Exit.                                                              
028600     exit     section.                                                    
028700*                                                                         
028800 bb040-Day-Number             section.                                    
028900***********************************                                       
029000*                                                                         
029100* Result-Day = proleptic ordinal day number of Date-A, used               
029200* only to compare/subtract two dates - the epoch is arbitrary.            
029300*                                                                         
029400     move     LM900-Date-A(1:4)  to TD-CCYY.                              
029500     move     LM900-Date-A(6:2)  to TD-MM.                                
029600     move     LM900-Date-A(9:2)  to TD-DD.                                
029700     perform  bb015-Test-Leap-Year.                                       
029800     compute  W900-Year-1 = TD-CCYY - 1.                                  
029900     compute  W900-Leap-Days =                                            
030000              (W900-Year-1 / 4) - (W900-Year-1 / 100) +                   
030100              (W900-Year-1 / 400).                                        
030200     compute  LM900-Result-Day =                                          
030300              (W900-Year-1 * 365) + W900-Leap-Days +                      
030400              LM900-Cum-Days (TD-MM) + TD-DD.                             
030500     if       TD-MM > 2 and W900-Is-Leap                                  
030600              add  1 to LM900-Result-Day.                                 
030700*                                                                         
030800 bb040-Exit.                                                              
030900     exit     section.                                                    
