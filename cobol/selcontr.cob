000100* 05/01/26 vbc - LM0007 Created.                                          
000200*                                                                         
000300     select  Contr-File     assign      "CONTRACT-FILE"                   
000400                             organization line sequential                 
000500                             status      FS-Contr.                        
