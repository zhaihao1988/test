000100* 10/01/26 vbc - LM0016 Created.                                          
000200* 12/01/26 vbc - LM0018 Now also opened Input as Prior-File by            
000300*                Lm004 for the U5 keyed prior-period lookup.              
000400*                                                                         
000500     select  Unsrs-File     assign      "UNSETRESULT-FILE"                
000600                             organization line sequential                 
000700                             status      FS-Unsrs.                        
