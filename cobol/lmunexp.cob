000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Unexpired        *                               
000400*     Result File - Lrc output, one       *                               
000500*     record per contract per run         *                               
000600*     Key = Policy-No + Certi-No +        *                               
000700*             Val-Month                   *                               
000800*******************************************                               
000900*  Record size 246 bytes.                                                 
001000*                                                                         
001100* 10/01/26 vbc - LM0016 Created.                                          
001200* 25/01/26 vbc - LM0017 Added Unexp-Future-Cash-Flow, dropped from        
001300*                the original design as a derivable field, now            
001400*                carried on the record for the audit trail report.        
001500*                                                                         
001600 01  LM-Unexp-Record.                                                     
001700     03  UNEXP-Policy-No           pic x(30).                             
001800     03  UNEXP-Certi-No            pic x(20).                             
001900     03  UNEXP-Val-Month           pic x(6).                              
002000     03  UNEXP-Cum-Premiums        pic s9(13)v9(10)  comp-3.              
002100     03  UNEXP-Cum-Iacf            pic s9(13)v9(10)  comp-3.              
002200     03  UNEXP-Cum-Ifie            pic s9(13)v9(10)  comp-3.              
002300     03  UNEXP-Cum-Recv-Prem       pic s9(13)v9(10)  comp-3.              
002400     03  UNEXP-Lrc-No-Loss-Amt     pic s9(13)v9(10)  comp-3.              
002500     03  UNEXP-Unexpired-Prem      pic s9(13)v9(10)  comp-3.              
002600     03  UNEXP-Fut-Recv-Prem       pic s9(13)v9(10)  comp-3.              
002700     03  UNEXP-Pv-Future-Loss      pic s9(13)v9(10)  comp-3.              
002800     03  UNEXP-Pv-Future-Maint     pic s9(13)v9(10)  comp-3.              
002900     03  UNEXP-Risk-Adjustment     pic s9(13)v9(10)  comp-3.              
003000     03  UNEXP-Future-Cash-Flow    pic s9(13)v9(10)  comp-3.              
003100     03  UNEXP-Lrc-Loss-Amt        pic s9(13)v9(10)  comp-3.              
003200     03  UNEXP-Lrc-Debt            pic s9(13)v9(10)  comp-3.              
003300     03  filler                    pic x(6).                              
