000100* 08/01/26 vbc - LM0014 Created.                                          
000200*                                                                         
000300     select  Reicf-File     assign      "REINCASH-FILE"                   
000400                             organization line sequential                 
000500                             status      FS-Reicf.                        
