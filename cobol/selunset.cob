000100* 09/01/26 vbc - LM0015 Created.                                          
000200*                                                                         
000300     select  Unset-File     assign      "UNSETTLED-FILE"                  
000400                             organization line sequential                 
000500                             status      FS-Unset.                        
