000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Discount Curve Table *                               
000400*     In memory copy of Discount File     *                               
000500*     built at start of run, searched by  *                               
000600*     Val-Month + Term-Month via binary   *                               
000700*     search on DTAB-Key                  *                               
000800*******************************************                               
000900* 06/01/26 vbc - LM0011 Created.                                          
001000* 18/01/26 vbc - LM0012 Occurs raised from 4000 to 10000 to carry         
001100*                two full curves (current + accident) per run.            
001200*                                                                         
001300 01  LM-Disrate-Table.                                                    
001400     03  DTAB-Count             pic 9(5)      comp.                       
001500     03  DTAB-Entry             occurs 10000 times                        
001600                                 ascending key is DTAB-Key                
001700                                 indexed by DTAB-Ix.                      
001800         05  DTAB-Key.                                                    
001900             07  DTAB-Val-Month         pic x(6).                         
002000             07  DTAB-Term-Month        pic 9(4)      comp.               
002100         05  DTAB-Fwd-Rate              pic s9v9(10)  comp-3.             
002200     03  filler                 pic x(4).                                 
