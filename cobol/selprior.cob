000100* 12/01/26 vbc - LM0018 Created.                                          
000200* 10/02/26 vbc - LM0026 Reverted to line sequential, loaded to a          
000300*                sorted table and searched in Ws - was indexed            
000400*                random, not supported by the Val 3.1 site.               
000500*                                                                         
000600     select  Prior-File     assign      "UNSETRESULT-FILE"                
000700                             organization line sequential                 
000800                             status      FS-Prior.                        
