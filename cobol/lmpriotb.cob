000100*******************************************                               
000200*                                          *                              
000300*  Working Storage - Prior Unsettled     *                                
000400*     Result Table - in memory copy of   *                                
000500*     the prior month's Lic result,      *                                
000600*     summed to Pv1/Pv3/Pv5 per unit     *                                
000700*     for the U5 journal deltas (BR-26)  *                                
000800*******************************************                               
000900* 12/01/26 vbc - LM0018 Created.                                          
001000* 10/02/26 vbc - LM0026 Split out of Lmunsrs - the lookup file            
001100*                needs its own sorted table now it is loaded once         
001200*                by Lm004 rather than opened indexed random.              
001300*                                                                         
001400 01  LM-Prior-Table.                                                      
001500     03  PRTB-Count            pic 9(5)      comp.                        
001600     03  PRTB-Entry            occurs 4000 times                          
001700                                ascending key is PRTB-Unit-Id             
001800                                indexed by PRTB-Ix.                       
001900         05  PRTB-Unit-Id           pic x(30).                            
002000         05  PRTB-Last-Pv1          pic s9(13)v9(10)  comp-3.             
002100         05  PRTB-Last-Pv3          pic s9(13)v9(10)  comp-3.             
002200         05  PRTB-Pv5               pic s9(13)v9(10)  comp-3.             
002300     03  filler                 pic x(4).                                 
