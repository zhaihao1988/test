000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Reinsurance      *                               
000400*     Contract File - one per treaty or   *                               
000500*     cession, inward or outward static   *                               
000600*     Key = Contract-Id                   *                               
000700*******************************************                               
000800*  Record size 143 bytes.                                                 
000900*                                                                         
001000* 08/01/26 vbc - LM0014 Created.                                          
001100*                                                                         
001200 01  LM-Reinc-Record.                                                     
001300     03  REINC-Contract-Id      pic x(30).                                
001400     03  REINC-Policy-No        pic x(30).                                
001500     03  REINC-Certi-No         pic x(20).                                
001600     03  REINC-Class-Code       pic x(10).                                
001700     03  REINC-Ini-Confirm      pic x(10).                                
001800     03  REINC-Pi-Start-Date    pic x(10).                                
001900     03  REINC-Pi-End-Date      pic x(10).                                
002000     03  REINC-Premium          pic s9(13)v99  comp-3.                    
002100     03  REINC-Commission       pic s9(13)v99  comp-3.                    
002200     03  REINC-Brokerage        pic s9(13)v99  comp-3.                    
002300     03  REINC-Share-Rate       pic s9v9(10)   comp-3.                    
002400     03  REINC-Rein-Type        pic x(1).                                 
002500     03  REINC-Val-Method       pic x(2).                                 
002600     03  filler                 pic x(5).                                 
