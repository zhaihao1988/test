000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Unsettled        *                               
000400*     Result File - Lic output, one       *                               
000500*     record per unit per run             *                               
000600*     Key = Unit-Id + Val-Month           *                               
000700*******************************************                               
000800*  Record size 236 bytes.                                                 
000900*                                                                         
001000* 10/01/26 vbc - LM0016 Created.                                          
001100*                                                                         
001200 01  LM-Unsrs-Record.                                                     
001300     03  UNSRS-Unit-Id             pic x(30).                             
001400     03  UNSRS-Val-Month           pic x(6).                              
001500     03  UNSRS-Case-Pv-Curr        pic s9(13)v9(10)  comp-3.              
001600     03  UNSRS-Case-Pv-Curr-Ra     pic s9(13)v9(10)  comp-3.              
001700     03  UNSRS-Case-Pv-Acc         pic s9(13)v9(10)  comp-3.              
001800     03  UNSRS-Case-Pv-Acc-Ra      pic s9(13)v9(10)  comp-3.              
001900     03  UNSRS-Case-Ifie-Acc       pic s9(13)v9(10)  comp-3.              
002000     03  UNSRS-Ibnr-Pv-Curr        pic s9(13)v9(10)  comp-3.              
002100     03  UNSRS-Ibnr-Pv-Curr-Ra     pic s9(13)v9(10)  comp-3.              
002200     03  UNSRS-Ibnr-Pv-Acc         pic s9(13)v9(10)  comp-3.              
002300     03  UNSRS-Ibnr-Pv-Acc-Ra      pic s9(13)v9(10)  comp-3.              
002400     03  UNSRS-Ibnr-Ifie-Acc       pic s9(13)v9(10)  comp-3.              
002500     03  UNSRS-Ulae-Pv-Curr        pic s9(13)v9(10)  comp-3.              
002600     03  UNSRS-Ulae-Pv-Curr-Ra     pic s9(13)v9(10)  comp-3.              
002700     03  UNSRS-Ulae-Pv-Acc         pic s9(13)v9(10)  comp-3.              
002800     03  UNSRS-Ulae-Pv-Acc-Ra      pic s9(13)v9(10)  comp-3.              
002900     03  UNSRS-Ulae-Ifie-Acc       pic s9(13)v9(10)  comp-3.              
003000     03  UNSRS-Paid-Clm-Change     pic s9(13)v9(10)  comp-3.              
003100     03  UNSRS-Svc-Fee-Change      pic s9(13)v9(10)  comp-3.              
003200     03  UNSRS-Paid-Clm-Ifie       pic s9(13)v9(10)  comp-3.              
003300     03  UNSRS-Oci-Change          pic s9(13)v9(10)  comp-3.              
003400     03  filler                    pic x(6).                              
