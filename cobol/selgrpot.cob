000100* 14/01/26 vbc - LM0021 Created.                                          
000200*                                                                         
000300     select  Grpot-File     assign      "UNSETGROUP-FILE"                 
000400                             organization line sequential                 
000500                             status      FS-Grpot.                        
