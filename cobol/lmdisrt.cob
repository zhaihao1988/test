000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Discount File    *                               
000400*     Key = Val-Month + Term-Month        *                               
000500*     Monthly forward curve, one rate     *                               
000600*     per term month, up to 720 months    *                               
000700*******************************************                               
000800*  Record size 20 bytes.                                                  
000900*                                                                         
001000* 06/01/26 vbc - LM0011 Created.                                          
001100*                                                                         
001200 01  LM-Disrate-Record.                                                   
001300     03  DISRT-Val-Month        pic x(6).                                 
001400     03  DISRT-Term-Month       pic 9(4)      comp.                       
001500     03  DISRT-Fwd-Rate         pic s9v9(10)  comp-3.                     
001600     03  filler                 pic x(4).                                 
