000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Contract File    *                               
000400*     Uses Policy-No + Certi-No as key    *                               
000500*     Direct policy / endorsement source  *                               
000600*     for the unexpired (LRC) measure     *                               
000700*******************************************                               
000800*  Record size 108 bytes.                                                 
000900*                                                                         
001000* 05/01/26 vbc - LM0007 Created.                                          
001100* 12/01/26 vbc - LM0009 Term-Days widened to S9(5), was S9(3).            
001200*                                                                         
001300 01  LM-Contract-Record.                                                  
001400     03  CONTR-Policy-No       pic x(30).                                 
001500     03  CONTR-Certi-No        pic x(20).                                 
001600     03  CONTR-Class-Code      pic x(10).                                 
001700     03  CONTR-Ini-Confirm     pic x(10).                                 
001800     03  CONTR-Start-Date      pic x(10).                                 
001900     03  CONTR-End-Date        pic x(10).                                 
002000     03  CONTR-Term-Days       pic s9(5)       comp-3.                    
002100     03  CONTR-Premium-CNY     pic s9(13)v99   comp-3.                    
002200     03  filler                pic x(9).                                  
